000100 IDENTIFICATION                          DIVISION.                        
000200 PROGRAM-ID.    PROGLIMP.                                                 
000300 AUTHOR.        MATHEUS H MEDEIROS.                                       
000400 INSTALLATION.  FOURSYS.                                                  
000500 DATE-WRITTEN.  15/07/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800*================================================================*        
000900*    EMPRESA... :  FOURSYS                                                
001000*=================================================================        
001100*    PROGRAMA....: PROGLIMP                                               
001200*    PROGRAMADOR.: MATHEUS H MEDEIROS                                     
001300*    ANALISTA....: IVAN SANCHES                                           
001400*    CONSULTORIA.: FOURSYS                                                
001500*    DATA........: 15 / 07 / 1987                                         
001600*----------------------------------------------------------------*        
001700*    OBJETIVO.... : LER O MESTRE DE JOGADORES (JOGADOR), CRUZAR           
001800*                   COM O HISTORICO DA TEMPORADA ANTERIOR E COM A         
001900*                   TABELA DE CLUBES, APLICAR OS FILTROS DE               
002000*                   ELEGIBILIDADE, CORTAR OS MELHORES POR POSICAO         
002100*                   E O CORTE DE DOMINANCIA DE CUSTO, GRAVANDO O          
002200*                   POOL LIMPO (E OS PRE-ESCALADOS) NO ARQUIVO            
002300*                   LIMPO PARA USO DO PROGRAMA RELTIME.                   
002400*----------------------------------------------------------------*        
002500*    ARQUIVOS                I/O                  INCLUDE/BOOK            
002600*    JOGADOR                INPUT                  #BOOKJOG               
002700*    CLUBE                  INPUT                  #BOOKCLU               
002800*    HISTORICO              INPUT                  #BOOKHIS               
002900*    PREESC                 INPUT (OPCIONAL)                              
003000*    LIMPO                  OUTPUT                 #BOOKPOOL              
003100*                                                  #BOOKERR               
003200*                                                  #MSGERRO               
003300*----------------------------------------------------------------*        
003400*    MODULOS..... : NENHUM                                                
003500*----------------------------------------------------------------*        
003600*                            ALTERACOES                                   
003700*----------------------------------------------------------------*        
003800*    PROGRAMADOR: MATHEUS H MEDEIROS                              ALT1    
003900*    ANALISTA   : IVAN SANCHES                                    ALT1    
004000*    CONSULTORIA: FOURSYS                                         ALT1    
004100*    DATA.......: 03 / 11 / 1989                                  ALT1    
004200*    OBJETIVO...: INCLUIR O CORTE DE DOMINANCIA DE CUSTO          ALT1    
004300*                 (0600-CORTE-DOMINANCIA) APOS RECLAMACAO         ALT1    
004400*                 DA DIRETORIA SOBRE ELENCO CARO DEMAIS           ALT1    
004500*----------------------------------------------------------------*        
004600*    PROGRAMADOR: IVAN SANCHES                                    ALT2    
004700*    ANALISTA   : IVAN SANCHES                                    ALT2    
004800*    CONSULTORIA: FOURSYS                                         ALT2    
004900*    DATA.......: 22 / 02 / 1991                                  ALT2    
005000*    OBJETIVO...: PASSAR A ACEITAR ARQUIVO PREESC AUSENTE         ALT2    
005100*                 (FILE STATUS 35) SEM ABORTAR O JOB              ALT2    
005200*----------------------------------------------------------------*        
005300*    PROGRAMADOR: R. CARDIM                                       ALT3    
005400*    ANALISTA   : IVAN SANCHES                                    ALT3    
005500*    CONSULTORIA: FOURSYS                                         ALT3    
005600*    DATA.......: 14 / 09 / 1993                                  ALT3    
005700*    OBJETIVO...: CHAVE UPSI-0 PASSA A LIGAR/DESLIGAR A           ALT3    
005800*                 CONFERENCIA DE CHANCE DE JOGAR (JOG-            ALT3    
005900*                 CHANCE-JOGAR), ANTES FIXA EM LIGADA             ALT3    
006000*----------------------------------------------------------------*        
006100*    PROGRAMADOR: M H MEDEIROS                                    ALT4    
006200*    ANALISTA   : IVAN SANCHES                                    ALT4    
006300*    CONSULTORIA: FOURSYS                                         ALT4    
006400*    DATA.......: 30 / 11 / 1998                                  ALT4    
006500*    OBJETIVO...: AJUSTE DE VIRADA DO SECULO - WS-DATA-           ALT4    
006600*                 EXEC PASSA A GRAVAR O SECULO (SC/AA/MM/DD)      ALT4    
006700*                 NO CABECALHO DE ESTATISTICA                     ALT4    
006800*----------------------------------------------------------------*        
006900*    PROGRAMADOR: R. CARDIM                                       ALT5    
007000*    ANALISTA   : IVAN SANCHES                                    ALT5    
007100*    CONSULTORIA: FOURSYS                                         ALT5    
007200*    DATA.......: 09 / 05 / 2003                                  ALT5    
007300*    OBJETIVO...: CORRIGIDO ESTOURO DA TABELA DE HISTORICO        ALT5    
007400*                 (CHAMADO HD30412) - LIMITE SOBE PARA 700        ALT5    
007500*----------------------------------------------------------------*        
007600*================================================================*        
007700 ENVIRONMENT                             DIVISION.                        
007800*================================================================*        
007900 CONFIGURATION                           SECTION.                         
008000*----------------------------------------------------------------*        
008100 SPECIAL-NAMES.                                                           
008200     UPSI-0 ON STATUS IS WS-CHAVE-DISPONIB-LIGADA                         
008300            OFF STATUS IS WS-CHAVE-DISPONIB-DESLIG.                       
008400     CLASS DIGITO-VALIDO   IS "0" THRU "9".                               
008500*----------------------------------------------------------------*        
008600 INPUT-OUTPUT                            SECTION.                         
008700*----------------------------------------------------------------*        
008800 FILE-CONTROL.                                                            
008900     SELECT JOGADOR   ASSIGN TO "JOGADOR"                                 
009000         FILE STATUS IS FS-JOGADOR.                                       
009100     SELECT CLUBE     ASSIGN TO "CLUBE"                                   
009200         FILE STATUS IS FS-CLUBE.                                         
009300     SELECT HISTORICO ASSIGN TO "HISTORICO"                               
009400         FILE STATUS IS FS-HISTORICO.                                     
009500     SELECT PREESC    ASSIGN TO "PREESC"                                  
009600         FILE STATUS IS FS-PREESC.                                        
009700     SELECT LIMPO     ASSIGN TO "LIMPO"                                   
009800         FILE STATUS IS FS-LIMPO.                                         
009900*================================================================*        
010000 DATA                                    DIVISION.                        
010100*================================================================*        
010200 FILE                                    SECTION.                         
010300*----------------------------------------------------------------*        
010400*        INPUT - MESTRE DE JOGADORES DA TEMPORADA CORRENTE                
010500*----------------------------------------------------------------*        
010600 FD  JOGADOR.                                                             
010700 COPY "#BOOKJOG".                                                         
010800*----------------------------------------------------------------*        
010900*        INPUT - TABELA DE CLUBES                                         
011000*----------------------------------------------------------------*        
011100 FD  CLUBE.                                                               
011200 COPY "#BOOKCLU".                                                         
011300*----------------------------------------------------------------*        
011400*        INPUT - HISTORICO DA TEMPORADA ANTERIOR                          
011500*----------------------------------------------------------------*        
011600 FD  HISTORICO.                                                           
011700 COPY "#BOOKHIS".                                                         
011800*----------------------------------------------------------------*        
011900*        INPUT - LISTA OPCIONAL DE JOGADORES JA ESCALADOS                 
012000*----------------------------------------------------------------*        
012100 FD  PREESC.                                                              
012200 01  REG-PREESCALADO.                                                     
012300     05  PE-NOME                     PIC X(020).                          
012400     05  FILLER                      PIC X(010).                          
012500*----------------------------------------------------------------*        
012600*        OUTPUT - POOL LIMPO + PRE-ESCALADOS                              
012700*----------------------------------------------------------------*        
012800 FD  LIMPO.                                                               
012900 COPY "#BOOKPOOL".                                                        
013000*----------------------------------------------------------------*        
013100 WORKING-STORAGE                         SECTION.                         
013200*----------------------------------------------------------------*        
013300 01  FILLER                      PIC X(050)          VALUE                
013400         "***** INICIO DA WORKING - PROGLIMP *****".                      
013500*----------------------------------------------------------------*        
013600 01  FILLER                      PIC X(050)          VALUE                
013700         " VARIAVEIS DE STATUS ".                                         
013800*----------------------------------------------------------------*        
013900 01  FS-JOGADOR                  PIC X(002)          VALUE SPACES.        
014000 01  FS-CLUBE                    PIC X(002)          VALUE SPACES.        
014100 01  FS-HISTORICO                PIC X(002)          VALUE SPACES.        
014200 01  FS-PREESC                   PIC X(002)          VALUE SPACES.        
014300 01  FS-LIMPO                    PIC X(002)          VALUE SPACES.        
014400*----------------------------------------------------------------*        
014500 01  FILLER                      PIC X(050)          VALUE                
014600         " CHAVES UPSI (CLASS/SWITCH) ".                                  
014700*----------------------------------------------------------------*        
014800 01  WS-CHAVE-DISPONIB           PIC X(001)          VALUE "S".           
014900     88  WS-CHAVE-DISPONIB-LIGADA                     VALUE "S".          
015000     88  WS-CHAVE-DISPONIB-DESLIG                     VALUE "N".          
015100*----------------------------------------------------------------*        
015200 01  FILLER                      PIC X(050)          VALUE                
015300         " DATA DE EXECUCAO (QUEBRA DO SECULO - ALT4) ".                  
015400*----------------------------------------------------------------*        
015500 01  WS-DATA-EXEC                PIC 9(006)          VALUE ZEROS.         
015600 01  WS-DATA-EXEC-R  REDEFINES WS-DATA-EXEC.                              
015700     05  WS-DATA-EXEC-AA         PIC 9(002).                              
015800     05  WS-DATA-EXEC-MM         PIC 9(002).                              
015900     05  WS-DATA-EXEC-DD         PIC 9(002).                              
016000*----------------------------------------------------------------*        
016100 01  FILLER                      PIC X(050)          VALUE                
016200         " PARAMETROS DO CORTE (DEFAULT DO NEGOCIO) ".                    
016300*----------------------------------------------------------------*        
016400 01  WS-PARM-PONTOS-MIN          PIC 9(004)  COMP VALUE 60.               
016500 01  WS-PARM-MELHOR-GOL          PIC 9(002)  COMP VALUE 6.                
016600 01  WS-PARM-MELHOR-DEF          PIC 9(002)  COMP VALUE 15.               
016700 01  WS-PARM-MELHOR-MEI          PIC 9(002)  COMP VALUE 15.               
016800 01  WS-PARM-MELHOR-ATA          PIC 9(002)  COMP VALUE 9.                
016900 01  WS-PARM-REQ-GOL             PIC 9(002)  COMP VALUE 2.                
017000 01  WS-PARM-REQ-DEF             PIC 9(002)  COMP VALUE 5.                
017100 01  WS-PARM-REQ-MEI             PIC 9(002)  COMP VALUE 5.                
017200 01  WS-PARM-REQ-ATA             PIC 9(002)  COMP VALUE 3.                
017300*----------------------------------------------------------------*        
017400 01  FILLER                      PIC X(050)          VALUE                
017500         " VARIAVEIS ACUMULADORAS ".                                      
017600*----------------------------------------------------------------*        
017700 01  ACU-LIDOS                   PIC 9(005)  COMP-3 VALUE ZEROS.          
017800 01  ACU-ELEGIVEIS               PIC 9(005)  COMP-3 VALUE ZEROS.          
017900 01  ACU-REJEITADOS              PIC 9(005)  COMP-3 VALUE ZEROS.          
018000 01  ACU-PREFILL                 PIC 9(003)  COMP-3 VALUE ZEROS.          
018100 01  ACU-CORTADOS-DOMIN          PIC 9(003)  COMP-3 VALUE ZEROS.          
018200 01  ACU-GRAVADOS                PIC 9(005)  COMP-3 VALUE ZEROS.          
018300*----------------------------------------------------------------*        
018400 01  FILLER                      PIC X(050)          VALUE                
018500         " AREA DE TRABALHO DO REGISTRO CORRENTE ".                       
018600*----------------------------------------------------------------*        
018700 01  WS-POS-STR                  PIC X(003)          VALUE SPACES.        
018800 01  WS-CUSTO-ATU                PIC 9(003)V9(001)   VALUE ZEROS.         
018900 01  WS-CUSTO-ATU-R  REDEFINES WS-CUSTO-ATU.                              
019000     05  WS-CUSTO-ATU-INT        PIC 9(003).                              
019100     05  WS-CUSTO-ATU-DEC        PIC 9(001).                              
019200 01  WS-EFET-TOTAL               PIC S9(004)         VALUE ZEROS.         
019300 01  WS-PPG-ATU                  PIC 9(002)V9(001)   VALUE ZEROS.         
019400 01  WS-CLUBE-SIGLA-ATU          PIC X(003)          VALUE SPACES.        
019500 01  WS-ACHOU-HIST               PIC X(001)          VALUE "N".           
019600     88  WS-HIST-ACHADO                               VALUE "S".          
019700 01  WS-ACHOU-PREFILL            PIC X(001)          VALUE "N".           
019800     88  WS-PREFILL-ACHADO                            VALUE "S".          
019900 01  WS-POSICAO-VALIDA           PIC X(001)          VALUE "S".           
020000     88  WS-POSICAO-E-VALIDA                          VALUE "S".          
020100*----------------------------------------------------------------*        
020200 01  FILLER                      PIC X(050)          VALUE                
020300         " TABELA DE CLUBES (ATE 20, INDEXADA PELO ID) ".                 
020400*----------------------------------------------------------------*        
020500 01  WS-TAB-CLUBES.                                                       
020600     05  WS-CLUBE-ITEM  OCCURS 20 TIMES INDEXED BY IX-CLU.                
020700         10  WS-CLU-ID-TAB       PIC 9(002).                              
020800         10  WS-CLU-SIGLA-TAB    PIC X(003).                              
020900*----------------------------------------------------------------*        
021000 01  FILLER                      PIC X(050)          VALUE                
021100         " TABELA DE HISTORICO (ORDENADA POR ID P/ SEARCH) ".             
021200*----------------------------------------------------------------*        
021300 01  WS-QTD-HISTORICO            PIC 9(004)  COMP VALUE ZERO.             
021400 01  WS-TAB-HISTORICO.                                                    
021500     05  WS-HIS-ITEM OCCURS 1 TO 700 TIMES                                
021600             DEPENDING ON WS-QTD-HISTORICO                                
021700             ASCENDING KEY IS WS-HIS-ID-TAB                               
021800             INDEXED BY IX-HIS.                                           
021900         10  WS-HIS-ID-TAB       PIC 9(004).                              
022000         10  WS-HIS-PONTOS-TAB   PIC S9(004).                             
022100         10  WS-HIS-MEDIA-TAB    PIC 9(002)V9(001).                       
022200*----------------------------------------------------------------*        
022300 01  FILLER                      PIC X(050)          VALUE                
022400         " TABELA DE PRE-ESCALADOS (NOMES LIDOS DE PREESC) ".             
022500*----------------------------------------------------------------*        
022600 01  WS-QTD-PREESC-NOME          PIC 9(002)  COMP VALUE ZERO.             
022700 01  WS-TAB-PREESC-NOME.                                                  
022800     05  WS-PREESC-NOME-ITEM OCCURS 15 TIMES                              
022900             INDEXED BY IX-PEN.                                           
023000         10  WS-PREESC-NOME-TAB  PIC X(020).                              
023100*----------------------------------------------------------------*        
023200 01  FILLER                      PIC X(050)          VALUE                
023300         " TABELAS DE CANDIDATOS POR POSICAO (PRE-CORTE) ".               
023400*----------------------------------------------------------------*        
023500 01  WS-QTD-GOL                  PIC 9(003)  COMP VALUE ZERO.             
023600 01  WS-TAB-GOL.                                                          
023700     05  WS-GOL-ITEM OCCURS 250 TIMES INDEXED BY IX-GOL.                  
023800         10  WS-GOL-ID           PIC 9(004).                              
023900         10  WS-GOL-NOME         PIC X(020).                              
024000         10  WS-GOL-CLUBE        PIC X(003).                              
024100         10  WS-GOL-CUSTO        PIC 9(003)V9(001).                       
024200         10  WS-GOL-PPG          PIC 9(002)V9(001).                       
024300         10  WS-GOL-TOTAL        PIC S9(004).                             
024400*----------------------------------------------------------------*        
024500 01  WS-QTD-DEF                  PIC 9(003)  COMP VALUE ZERO.             
024600 01  WS-TAB-DEF.                                                          
024700     05  WS-DEF-ITEM OCCURS 250 TIMES INDEXED BY IX-DEF.                  
024800         10  WS-DEF-ID           PIC 9(004).                              
024900         10  WS-DEF-NOME         PIC X(020).                              
025000         10  WS-DEF-CLUBE        PIC X(003).                              
025100         10  WS-DEF-CUSTO        PIC 9(003)V9(001).                       
025200         10  WS-DEF-PPG          PIC 9(002)V9(001).                       
025300         10  WS-DEF-TOTAL        PIC S9(004).                             
025400*----------------------------------------------------------------*        
025500 01  WS-QTD-MEI                  PIC 9(003)  COMP VALUE ZERO.             
025600 01  WS-TAB-MEI.                                                          
025700     05  WS-MEI-ITEM OCCURS 250 TIMES INDEXED BY IX-MEI.                  
025800         10  WS-MEI-ID           PIC 9(004).                              
025900         10  WS-MEI-NOME         PIC X(020).                              
026000         10  WS-MEI-CLUBE        PIC X(003).                              
026100         10  WS-MEI-CUSTO        PIC 9(003)V9(001).                       
026200         10  WS-MEI-PPG          PIC 9(002)V9(001).                       
026300         10  WS-MEI-TOTAL        PIC S9(004).                             
026400*----------------------------------------------------------------*        
026500 01  WS-QTD-ATA                  PIC 9(003)  COMP VALUE ZERO.             
026600 01  WS-TAB-ATA.                                                          
026700     05  WS-ATA-ITEM OCCURS 250 TIMES INDEXED BY IX-ATA.                  
026800         10  WS-ATA-ID           PIC 9(004).                              
026900         10  WS-ATA-NOME         PIC X(020).                              
027000         10  WS-ATA-CLUBE        PIC X(003).                              
027100         10  WS-ATA-CUSTO        PIC 9(003)V9(001).                       
027200         10  WS-ATA-PPG          PIC 9(002)V9(001).                       
027300         10  WS-ATA-TOTAL        PIC S9(004).                             
027400*----------------------------------------------------------------*        
027500 01  FILLER                      PIC X(050)          VALUE                
027600         " POOL FINAL POS-CORTE (MAX 45) E SEU RETRATO ".                 
027700*----------------------------------------------------------------*        
027800 01  WS-QTD-POOL                 PIC 9(003)  COMP VALUE ZERO.             
027900 01  WS-TAB-POOL.                                                         
028000     05  WS-POOL-ITEM OCCURS 45 TIMES INDEXED BY IX-POOL.                 
028100         10  WS-POOL-ID          PIC 9(004).                              
028200         10  WS-POOL-NOME        PIC X(020).                              
028300         10  WS-POOL-CLUBE       PIC X(003).                              
028400         10  WS-POOL-POS         PIC X(003).                              
028500         10  WS-POOL-CUSTO       PIC 9(003)V9(001).                       
028600         10  WS-POOL-CUSTO-R  REDEFINES WS-POOL-CUSTO.                    
028700             15  WS-POOL-CUSTO-INT   PIC 9(003).                          
028800             15  WS-POOL-CUSTO-DEC   PIC 9(001).                          
028900         10  WS-POOL-PPG         PIC 9(002)V9(001).                       
029000         10  WS-POOL-TOTAL       PIC S9(004).                             
029100         10  WS-POOL-REMOVIDO    PIC X(001).                              
029200             88  WS-POOL-FOI-REMOVIDO         VALUE "S".                  
029300*----------------------------------------------------------------*        
029400 01  WS-TAB-RETRATO.                                                      
029500     05  WS-RETRATO-ITEM OCCURS 45 TIMES INDEXED BY IX-RETR.              
029600         10  WS-RETR-POS         PIC X(003).                              
029700         10  WS-RETR-CUSTO       PIC 9(003)V9(001).                       
029800         10  WS-RETR-PPG         PIC 9(002)V9(001).                       
029900*----------------------------------------------------------------*        
030000 01  FILLER                      PIC X(050)          VALUE                
030100         " TABELA DE PRE-ESCALADOS JA CALCULADOS ".                       
030200*----------------------------------------------------------------*        
030300 01  WS-QTD-PREFILL              PIC 9(002)  COMP VALUE ZERO.             
030400 01  WS-TAB-PREFILL.                                                      
030500     05  WS-PREFILL-ITEM OCCURS 15 TIMES INDEXED BY IX-PREF.              
030600         10  WS-PREF-ID          PIC 9(004).                              
030700         10  WS-PREF-NOME        PIC X(020).                              
030800         10  WS-PREF-CLUBE       PIC X(003).                              
030900         10  WS-PREF-POS         PIC X(003).                              
031000         10  WS-PREF-CUSTO       PIC 9(003)V9(001).                       
031100         10  WS-PREF-PPG         PIC 9(002)V9(001).                       
031200         10  WS-PREF-TOTAL       PIC S9(004).                             
031300*----------------------------------------------------------------*        
031400 01  FILLER                      PIC X(050)          VALUE                
031500         " VARIAVEIS DE APOIO PARA ORDENACAO/CORTE ".                     
031600*----------------------------------------------------------------*        
031700 01  WS-IX-A                     PIC 9(003)  COMP VALUE ZERO.             
031800 01  WS-IX-B                     PIC 9(003)  COMP VALUE ZERO.             
031900 01  WS-TROCOU                   PIC X(001)          VALUE "N".           
032000     88  WS-HOUVE-TROCA                               VALUE "S".          
032100 01  WS-CONTADOR-DOMIN           PIC 9(002)  COMP VALUE ZERO.             
032200 01  WS-REQ-POSICAO              PIC 9(002)  COMP VALUE ZERO.             
032300*----------------------------------------------------------------*        
032400*    BUFFER DE TROCA PARA A ORDENACAO POR BOLHA - PRECISA TER O           
032500*    TAMANHO EXATO DO REGISTRO DA TABELA, SENAO A TROCA DE GRUPO          
032600*    APAGA OS CAMPOS QUE FICAM DE FORA DO BUFFER.                         
032700*----------------------------------------------------------------*        
032800 01  WS-AUX-JOGADOR-ITEM.                                                 
032900     05 WS-AUX-ID PIC 9(004) VALUE ZERO.                                  
033000     05 WS-AUX-NOME PIC X(020) VALUE SPACES.                              
033100     05 WS-AUX-CLUBE PIC X(003) VALUE SPACES.                             
033200     05 WS-AUX-CUSTO PIC 9(003)V9(001) VALUE ZERO.                        
033300     05 WS-AUX-PPG PIC 9(002)V9(001) VALUE ZERO.                          
033400     05 WS-AUX-TOTAL PIC S9(004) VALUE ZERO.                              
033500 01  WS-AUX-HIS-ITEM.                                                     
033600     05 WS-AUX-HIS-ID PIC 9(004) VALUE ZERO.                              
033700     05 WS-AUX-HIS-PONTOS PIC S9(004) VALUE ZERO.                         
033800     05 WS-AUX-HIS-MEDIA PIC 9(002)V9(001) VALUE ZERO.                    
033900*----------------------------------------------------------------*        
034000 COPY "#BOOKERR".                                                         
034100 COPY "#MSGERRO".                                                         
034200*----------------------------------------------------------------*        
034300 01  WS-NOME-PROGRAMA            PIC X(010) VALUE "PROGLIMP".             
034400*----------------------------------------------------------------*        
034500 01  FILLER                      PIC X(050)          VALUE                
034600         "***** FIM DA WORKING - PROGLIMP *****".                         
034700*================================================================*        
034800 PROCEDURE                               DIVISION.                        
034900*================================================================*        
035000 0000-PRINCIPAL                          SECTION.                         
035100                                                                          
035200         PERFORM 0100-INICIAR.                                            
035300         ACCEPT WS-DATA-EXEC FROM DATE.                                   
035400         PERFORM 0400-CARREGAR-CLUBES.                                    
035500         PERFORM 0410-CARREGAR-HISTORICO.                                 
035600         PERFORM 0420-CARREGAR-PREESCALADOS.                              
035700         PERFORM 0110-TESTAR-VAZIO.                                       
035800         PERFORM 0200-PROCESSAR UNTIL FS-JOGADOR NOT EQUAL "00".          
035900         PERFORM 0500-CORTE-MELHORES.                                     
036000         PERFORM 0600-CORTE-DOMINANCIA.                                   
036100         PERFORM 0650-GRAVAR-POOL.                                        
036200         PERFORM 0660-GRAVAR-PREFILL.                                     
036300         PERFORM 0300-FINALIZAR.                                          
036400         GOBACK.                                                          
036500                                                                          
036600 0000-PRINCIPAL-FIM.                     EXIT.                            
036700*----------------------------------------------------------------*        
036800 0100-INICIAR                            SECTION.                         
036900*----------------------------------------------------------------*        
037000                                                                          
037100         OPEN INPUT  JOGADOR                                              
037200                     CLUBE                                                
037300                     HISTORICO                                            
037400              OUTPUT LIMPO.                                               
037500         PERFORM 0105-TESTAR-STATUS.                                      
037600                                                                          
037700 0100-INICIAR-FIM.                       EXIT.                            
037800*----------------------------------------------------------------*        
037900 0105-TESTAR-STATUS                      SECTION.                         
038000*----------------------------------------------------------------*        
038100                                                                          
038200         IF FS-JOGADOR                   NOT EQUAL "00"                   
038300             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO            
038400             MOVE FS-JOGADOR             TO WRK-STATUS-ERRO               
038500             MOVE "0105-JOGADOR"         TO WRK-AREA-ERRO                 
038600             PERFORM 9999-TRATA-ERRO                                      
038700         END-IF.                                                          
038800         IF FS-CLUBE                     NOT EQUAL "00"                   
038900             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO            
039000             MOVE FS-CLUBE               TO WRK-STATUS-ERRO               
039100             MOVE "0105-CLUBE"           TO WRK-AREA-ERRO                 
039200             PERFORM 9999-TRATA-ERRO                                      
039300         END-IF.                                                          
039400         IF FS-HISTORICO                 NOT EQUAL "00"                   
039500             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO            
039600             MOVE FS-HISTORICO           TO WRK-STATUS-ERRO               
039700             MOVE "0105-HISTORICO"       TO WRK-AREA-ERRO                 
039800             PERFORM 9999-TRATA-ERRO                                      
039900         END-IF.                                                          
040000         IF FS-LIMPO                     NOT EQUAL "00"                   
040100             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO            
040200             MOVE FS-LIMPO               TO WRK-STATUS-ERRO               
040300             MOVE "0105-LIMPO"           TO WRK-AREA-ERRO                 
040400             PERFORM 9999-TRATA-ERRO                                      
040500         END-IF.                                                          
040600                                                                          
040700 0105-TESTAR-STATUS-FIM.                 EXIT.                            
040800*----------------------------------------------------------------*        
040900 0110-TESTAR-VAZIO                       SECTION.                         
041000*----------------------------------------------------------------*        
041100                                                                          
041200         PERFORM 0120-LER-DADOS.                                          
041300         IF FS-JOGADOR                   NOT EQUAL "00"                   
041400             MOVE WRK-VAZIO              TO WRK-DESCRICAO-ERRO            
041500             MOVE FS-JOGADOR             TO WRK-STATUS-ERRO               
041600             MOVE "0110-JOGADOR"         TO WRK-AREA-ERRO                 
041700             PERFORM 9999-TRATA-ERRO                                      
041800         END-IF.                                                          
041900                                                                          
042000 0110-TESTAR-VAZIO-FIM.                  EXIT.                            
042100*----------------------------------------------------------------*        
042200 0120-LER-DADOS                          SECTION.                         
042300*----------------------------------------------------------------*        
042400                                                                          
042500         READ JOGADOR.                                                    
042600                                                                          
042700 0120-LER-DADOS-FIM.                     EXIT.                            
042800*----------------------------------------------------------------*        
042900 0200-PROCESSAR                          SECTION.                         
043000*----------------------------------------------------------------*        
043100                                                                          
043200         ADD 1 TO ACU-LIDOS.                                              
043300         PERFORM 0210-DERIVAR-CAMPOS.                                     
043400         IF NOT WS-POSICAO-E-VALIDA                                       
043500             ADD 1 TO ACU-REJEITADOS                                      
043600         ELSE                                                             
043700             PERFORM 0215-VERIFICAR-PREFILL                               
043800             IF WS-PREFILL-ACHADO                                         
043900                 PERFORM 0230-GUARDAR-PREFILL                             
044000             ELSE                                                         
044100                 PERFORM 0220-VALIDA-REG                                  
044200                 IF WS-EFET-TOTAL >= WS-PARM-PONTOS-MIN                   
044300                     ADD 1 TO ACU-ELEGIVEIS                               
044400                     PERFORM 0240-GUARDAR-POSICAO                         
044500                 ELSE                                                     
044600                     ADD 1 TO ACU-REJEITADOS                              
044700                 END-IF                                                   
044800             END-IF                                                       
044900         END-IF.                                                          
045000         PERFORM 0120-LER-DADOS.                                          
045100                                                                          
045200 0200-PROCESSAR-FIM.                     EXIT.                            
045300*----------------------------------------------------------------*        
045400 0210-DERIVAR-CAMPOS                     SECTION.                         
045500*----------------------------------------------------------------*        
045600                                                                          
045700         MOVE "S"          TO WS-POSICAO-VALIDA.                          
045800         EVALUATE TRUE                                                    
045900             WHEN JOG-POS-GOLEIRO   MOVE "GKP" TO WS-POS-STR              
046000             WHEN JOG-POS-DEFENSOR  MOVE "DEF" TO WS-POS-STR              
046100             WHEN JOG-POS-MEIA      MOVE "MID" TO WS-POS-STR              
046200             WHEN JOG-POS-ATACANTE  MOVE "FWD" TO WS-POS-STR              
046300             WHEN OTHER                                                   
046400                 MOVE "N"      TO WS-POSICAO-VALIDA                       
046500                 MOVE SPACES   TO WS-POS-STR                              
046600         END-EVALUATE.                                                    
046700                                                                          
046800         COMPUTE WS-CUSTO-ATU ROUNDED =                                   
046900                 JOG-CUSTO-ATU / 10.                                      
047000                                                                          
047100         SET IX-CLU TO JOG-CLUBE-ID.                                      
047200         IF IX-CLU >= 1 AND IX-CLU <= 20                                  
047300             MOVE WS-CLU-SIGLA-TAB (IX-CLU) TO WS-CLUBE-SIGLA-ATU         
047400         ELSE                                                             
047500             MOVE SPACES TO WS-CLUBE-SIGLA-ATU                            
047600         END-IF.                                                          
047700                                                                          
047800         MOVE "N" TO WS-ACHOU-HIST.                                       
047900         IF WS-QTD-HISTORICO > ZERO                                       
048000             SET IX-HIS TO 1                                              
048100             SEARCH ALL WS-HIS-ITEM                                       
048200                 AT END                                                   
048300                     MOVE "N" TO WS-ACHOU-HIST                            
048400                 WHEN WS-HIS-ID-TAB (IX-HIS) = JOG-ID                     
048500                     MOVE "S" TO WS-ACHOU-HIST                            
048600             END-SEARCH                                                   
048700         END-IF.                                                          
048800                                                                          
048900         IF WS-HIST-ACHADO                                                
049000             IF JOG-PONTOS-ATU > WS-HIS-PONTOS-TAB (IX-HIS)               
049100                 MOVE JOG-PONTOS-ATU TO WS-EFET-TOTAL                     
049200             ELSE                                                         
049300                 MOVE WS-HIS-PONTOS-TAB (IX-HIS) TO WS-EFET-TOTAL         
049400             END-IF                                                       
049500             MOVE WS-HIS-MEDIA-TAB (IX-HIS) TO WS-PPG-ATU                 
049600         ELSE                                                             
049700             MOVE JOG-PONTOS-ATU TO WS-EFET-TOTAL                         
049800             MOVE ZERO           TO WS-PPG-ATU                            
049900         END-IF.                                                          
050000                                                                          
050100 0210-DERIVAR-CAMPOS-FIM.                EXIT.                            
050200*----------------------------------------------------------------*        
050300 0215-VERIFICAR-PREFILL                  SECTION.                         
050400*----------------------------------------------------------------*        
050500                                                                          
050600         MOVE "N" TO WS-ACHOU-PREFILL.                                    
050700         IF WS-QTD-PREESC-NOME > ZERO                                     
050800             PERFORM 0216-TESTAR-PREESC-NOME                              
050900                     VARYING IX-PEN FROM 1 BY 1                           
051000                     UNTIL IX-PEN > WS-QTD-PREESC-NOME                    
051100                        OR WS-PREFILL-ACHADO                              
051200         END-IF.                                                          
051300                                                                          
051400 0215-VERIFICAR-PREFILL-FIM.              EXIT.                           
051500*----------------------------------------------------------------*        
051600 0216-TESTAR-PREESC-NOME                 SECTION.                         
051700*----------------------------------------------------------------*        
051800                                                                          
051900         IF WS-PREESC-NOME-TAB (IX-PEN) = JOG-NOME                        
052000             MOVE "S" TO WS-ACHOU-PREFILL                                 
052100         END-IF.                                                          
052200                                                                          
052300 0216-TESTAR-PREESC-NOME-FIM.             EXIT.                           
052400*----------------------------------------------------------------*        
052500 0220-VALIDA-REG                         SECTION.                         
052600*----------------------------------------------------------------*        
052700*    A CHANCE DE JOGAR SO E CONFERIDA QUANDO A CHAVE UPSI-0               
052800*    ESTIVER LIGADA (VIDE ALT3).                                  ALT3    
052900*----------------------------------------------------------------*        
053000                                                                          
053100         IF WS-CHAVE-DISPONIB-DESLIG                                      
053200             CONTINUE                                                     
053300         ELSE                                                             
053400             IF JOG-CHANCE-AUSENTE                                        
053500                 CONTINUE                                                 
053600             ELSE                                                         
053700                 IF JOG-CHANCE-JOGAR-N NOT = 100                          
053800                     MOVE ZERO TO WS-EFET-TOTAL                           
053900                 END-IF                                                   
054000             END-IF                                                       
054100         END-IF.                                                          
054200                                                                          
054300 0220-VALIDA-REG-FIM.                    EXIT.                            
054400*----------------------------------------------------------------*        
054500 0230-GUARDAR-PREFILL                    SECTION.                         
054600*----------------------------------------------------------------*        
054700                                                                          
054800         IF WS-QTD-PREFILL < 15                                           
054900             ADD 1 TO WS-QTD-PREFILL                                      
055000             SET IX-PREF TO WS-QTD-PREFILL                                
055100             MOVE JOG-ID             TO WS-PREF-ID (IX-PREF)              
055200             MOVE JOG-NOME           TO WS-PREF-NOME (IX-PREF)            
055300             MOVE WS-CLUBE-SIGLA-ATU TO WS-PREF-CLUBE (IX-PREF)           
055400             MOVE WS-POS-STR         TO WS-PREF-POS (IX-PREF)             
055500             MOVE WS-CUSTO-ATU       TO WS-PREF-CUSTO (IX-PREF)           
055600             MOVE WS-PPG-ATU         TO WS-PREF-PPG (IX-PREF)             
055700             MOVE WS-EFET-TOTAL      TO WS-PREF-TOTAL (IX-PREF)           
055800             ADD 1 TO ACU-PREFILL                                         
055900         END-IF.                                                          
056000                                                                          
056100 0230-GUARDAR-PREFILL-FIM.                EXIT.                           
056200*----------------------------------------------------------------*        
056300 0240-GUARDAR-POSICAO                    SECTION.                         
056400*----------------------------------------------------------------*        
056500                                                                          
056600         EVALUATE WS-POS-STR                                              
056700             WHEN "GKP"                                                   
056800                 IF WS-QTD-GOL < 250                                      
056900                     ADD 1 TO WS-QTD-GOL                                  
057000                     SET IX-GOL TO WS-QTD-GOL                             
057100                     MOVE JOG-ID          TO WS-GOL-ID (IX-GOL)           
057200                     MOVE JOG-NOME        TO WS-GOL-NOME (IX-GOL)         
057300                     MOVE WS-CLUBE-SIGLA-ATU                              
057400                                          TO WS-GOL-CLUBE (IX-GOL)        
057500                     MOVE WS-CUSTO-ATU    TO WS-GOL-CUSTO (IX-GOL)        
057600                     MOVE WS-PPG-ATU      TO WS-GOL-PPG (IX-GOL)          
057700                     MOVE WS-EFET-TOTAL   TO WS-GOL-TOTAL (IX-GOL)        
057800                 END-IF                                                   
057900             WHEN "DEF"                                                   
058000                 IF WS-QTD-DEF < 250                                      
058100                     ADD 1 TO WS-QTD-DEF                                  
058200                     SET IX-DEF TO WS-QTD-DEF                             
058300                     MOVE JOG-ID          TO WS-DEF-ID (IX-DEF)           
058400                     MOVE JOG-NOME        TO WS-DEF-NOME (IX-DEF)         
058500                     MOVE WS-CLUBE-SIGLA-ATU                              
058600                                          TO WS-DEF-CLUBE (IX-DEF)        
058700                     MOVE WS-CUSTO-ATU    TO WS-DEF-CUSTO (IX-DEF)        
058800                     MOVE WS-PPG-ATU      TO WS-DEF-PPG (IX-DEF)          
058900                     MOVE WS-EFET-TOTAL   TO WS-DEF-TOTAL (IX-DEF)        
059000                 END-IF                                                   
059100             WHEN "MID"                                                   
059200                 IF WS-QTD-MEI < 250                                      
059300                     ADD 1 TO WS-QTD-MEI                                  
059400                     SET IX-MEI TO WS-QTD-MEI                             
059500                     MOVE JOG-ID          TO WS-MEI-ID (IX-MEI)           
059600                     MOVE JOG-NOME        TO WS-MEI-NOME (IX-MEI)         
059700                     MOVE WS-CLUBE-SIGLA-ATU                              
059800                                          TO WS-MEI-CLUBE (IX-MEI)        
059900                     MOVE WS-CUSTO-ATU    TO WS-MEI-CUSTO (IX-MEI)        
060000                     MOVE WS-PPG-ATU      TO WS-MEI-PPG (IX-MEI)          
060100                     MOVE WS-EFET-TOTAL   TO WS-MEI-TOTAL (IX-MEI)        
060200                 END-IF                                                   
060300             WHEN "FWD"                                                   
060400                 IF WS-QTD-ATA < 250                                      
060500                     ADD 1 TO WS-QTD-ATA                                  
060600                     SET IX-ATA TO WS-QTD-ATA                             
060700                     MOVE JOG-ID          TO WS-ATA-ID (IX-ATA)           
060800                     MOVE JOG-NOME        TO WS-ATA-NOME (IX-ATA)         
060900                     MOVE WS-CLUBE-SIGLA-ATU                              
061000                                          TO WS-ATA-CLUBE (IX-ATA)        
061100                     MOVE WS-CUSTO-ATU    TO WS-ATA-CUSTO (IX-ATA)        
061200                     MOVE WS-PPG-ATU      TO WS-ATA-PPG (IX-ATA)          
061300                     MOVE WS-EFET-TOTAL   TO WS-ATA-TOTAL (IX-ATA)        
061400                 END-IF                                                   
061500         END-EVALUATE.                                                    
061600                                                                          
061700 0240-GUARDAR-POSICAO-FIM.                EXIT.                           
061800*----------------------------------------------------------------*        
061900 0400-CARREGAR-CLUBES                    SECTION.                         
062000*----------------------------------------------------------------*        
062100                                                                          
062200         READ CLUBE                                                       
062300             AT END                                                       
062400                 CONTINUE                                                 
062500         END-READ.                                                        
062600         PERFORM 0402-LER-CLUBE UNTIL FS-CLUBE NOT EQUAL "00".            
062700                                                                          
062800 0400-CARREGAR-CLUBES-FIM.                EXIT.                           
062900*----------------------------------------------------------------*        
063000 0402-LER-CLUBE                          SECTION.                         
063100*----------------------------------------------------------------*        
063200                                                                          
063300         SET IX-CLU TO CLU-ID.                                            
063400         IF IX-CLU >= 1 AND IX-CLU <= 20                                  
063500             MOVE CLU-ID    TO WS-CLU-ID-TAB (IX-CLU)                     
063600             MOVE CLU-SIGLA TO WS-CLU-SIGLA-TAB (IX-CLU)                  
063700         END-IF.                                                          
063800         READ CLUBE                                                       
063900             AT END                                                       
064000                 MOVE "10" TO FS-CLUBE                                    
064100         END-READ.                                                        
064200                                                                          
064300 0402-LER-CLUBE-FIM.                      EXIT.                           
064400*----------------------------------------------------------------*        
064500 0410-CARREGAR-HISTORICO                 SECTION.                         
064600*----------------------------------------------------------------*        
064700                                                                          
064800         MOVE 1 TO WS-QTD-HISTORICO.                                      
064900         READ HISTORICO                                                   
065000             AT END                                                       
065100                 MOVE "10" TO FS-HISTORICO                                
065200         END-READ.                                                        
065300         PERFORM 0412-LER-HISTORICO UNTIL FS-HISTORICO NOT EQUAL          
065400             "00".                                                        
065500         SUBTRACT 1 FROM WS-QTD-HISTORICO.                                
065600         IF WS-QTD-HISTORICO < 1                                          
065700             MOVE ZERO TO WS-QTD-HISTORICO                                
065800         ELSE                                                             
065900             PERFORM 0415-ORDENAR-HISTORICO                               
066000         END-IF.                                                          
066100                                                                          
066200 0410-CARREGAR-HISTORICO-FIM.             EXIT.                           
066300*----------------------------------------------------------------*        
066400 0412-LER-HISTORICO                      SECTION.                         
066500*----------------------------------------------------------------*        
066600                                                                          
066700         IF HIS-MINUTOS > ZERO AND WS-QTD-HISTORICO < 700                 
066800             SET IX-HIS TO WS-QTD-HISTORICO                               
066900             MOVE HIS-ID         TO WS-HIS-ID-TAB (IX-HIS)                
067000             MOVE HIS-PONTOS-TOT TO WS-HIS-PONTOS-TAB (IX-HIS)            
067100             MOVE HIS-MEDIA      TO WS-HIS-MEDIA-TAB (IX-HIS)             
067200             ADD 1 TO WS-QTD-HISTORICO                                    
067300         END-IF.                                                          
067400         READ HISTORICO                                                   
067500             AT END                                                       
067600                 MOVE "10" TO FS-HISTORICO                                
067700         END-READ.                                                        
067800                                                                          
067900 0412-LER-HISTORICO-FIM.                  EXIT.                           
068000*----------------------------------------------------------------*        
068100 0415-ORDENAR-HISTORICO                  SECTION.                         
068200*----------------------------------------------------------------*        
068300*    ORDENACAO POR INSERCAO, ASCENDENTE POR WS-HIS-ID-TAB, PARA           
068400*    HABILITAR O SEARCH ALL EM 0210-DERIVAR-CAMPOS.                       
068500*----------------------------------------------------------------*        
068600                                                                          
068700         MOVE "S" TO WS-TROCOU.                                           
068800         PERFORM 0416-PASSADA-HISTORICO UNTIL NOT WS-HOUVE-TROCA.         
068900                                                                          
069000 0415-ORDENAR-HISTORICO-FIM.              EXIT.                           
069100*----------------------------------------------------------------*        
069200 0416-PASSADA-HISTORICO                  SECTION.                         
069300*----------------------------------------------------------------*        
069400                                                                          
069500         MOVE "N" TO WS-TROCOU.                                           
069600         PERFORM 0417-COMPARAR-HISTORICO                                  
069700                 VARYING WS-IX-A FROM 1 BY 1                              
069800                 UNTIL WS-IX-A >= WS-QTD-HISTORICO.                       
069900                                                                          
070000 0416-PASSADA-HISTORICO-FIM.              EXIT.                           
070100*----------------------------------------------------------------*        
070200 0417-COMPARAR-HISTORICO                 SECTION.                         
070300*----------------------------------------------------------------*        
070400                                                                          
070500         SET IX-HIS TO WS-IX-A.                                           
070600         ADD 1 TO IX-HIS GIVING IX-HIS.                                   
070700         IF WS-HIS-ID-TAB (WS-IX-A) > WS-HIS-ID-TAB (IX-HIS)              
070800             MOVE WS-HIS-ITEM (WS-IX-A) TO WS-AUX-HIS-ITEM                
070900             SET IX-HIS TO WS-IX-A                                        
071000             MOVE WS-HIS-ITEM (IX-HIS + 1) TO                             
071100                     WS-HIS-ITEM (WS-IX-A)                                
071200             MOVE WS-AUX-HIS-ITEM TO WS-HIS-ITEM (IX-HIS + 1)             
071300             MOVE "S" TO WS-TROCOU                                        
071400         END-IF.                                                          
071500                                                                          
071600 0417-COMPARAR-HISTORICO-FIM.             EXIT.                           
071700*----------------------------------------------------------------*        
071800 0420-CARREGAR-PREESCALADOS               SECTION.                        
071900*----------------------------------------------------------------*        
072000                                                                          
072100         OPEN INPUT PREESC.                                               
072200         IF FS-PREESC = "35"                                              
072300             MOVE ZERO TO WS-QTD-PREESC-NOME                              
072400         ELSE                                                             
072500             IF FS-PREESC NOT EQUAL "00"                                  
072600                 MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO            
072700                 MOVE FS-PREESC          TO WRK-STATUS-ERRO               
072800                 MOVE "0420-PREESC"      TO WRK-AREA-ERRO                 
072900                 PERFORM 9999-TRATA-ERRO                                  
073000             ELSE                                                         
073100                 READ PREESC                                              
073200                     AT END                                               
073300                         MOVE "10" TO FS-PREESC                           
073400                 END-READ                                                 
073500                 PERFORM 0422-LER-PREESC UNTIL FS-PREESC NOT EQUAL        
073600                     "00"                                                 
073700                 CLOSE PREESC                                             
073800             END-IF                                                       
073900         END-IF.                                                          
074000                                                                          
074100 0420-CARREGAR-PREESCALADOS-FIM.          EXIT.                           
074200*----------------------------------------------------------------*        
074300 0422-LER-PREESC                          SECTION.                        
074400*----------------------------------------------------------------*        
074500                                                                          
074600         IF WS-QTD-PREESC-NOME < 15                                       
074700             ADD 1 TO WS-QTD-PREESC-NOME                                  
074800             SET IX-PEN TO WS-QTD-PREESC-NOME                             
074900             MOVE PE-NOME TO WS-PREESC-NOME-TAB (IX-PEN)                  
075000         END-IF.                                                          
075100         READ PREESC                                                      
075200             AT END                                                       
075300                 MOVE "10" TO FS-PREESC                                   
075400         END-READ.                                                        
075500                                                                          
075600 0422-LER-PREESC-FIM.                     EXIT.                           
075700*----------------------------------------------------------------*        
075800 0500-CORTE-MELHORES                     SECTION.                         
075900*----------------------------------------------------------------*        
076000*    ORDENA CADA LISTA DE POSICAO POR PPG DESCENDENTE, DESEMPATE          
076100*    POR CUSTO ASCENDENTE, E COPIA OS N MELHORES PARA O POOL.             
076200*----------------------------------------------------------------*        
076300                                                                          
076400         PERFORM 0510-ORDENAR-GOL.                                        
076500         PERFORM 0520-ORDENAR-DEF.                                        
076600         PERFORM 0530-ORDENAR-MEI.                                        
076700         PERFORM 0540-ORDENAR-ATA.                                        
076800         PERFORM 0550-COPIAR-MELHORES.                                    
076900                                                                          
077000 0500-CORTE-MELHORES-FIM.                 EXIT.                           
077100*----------------------------------------------------------------*        
077200 0510-ORDENAR-GOL                        SECTION.                         
077300*----------------------------------------------------------------*        
077400                                                                          
077500         MOVE "S" TO WS-TROCOU.                                           
077600         PERFORM 0511-PASSADA-GOL UNTIL NOT WS-HOUVE-TROCA.               
077700                                                                          
077800 0510-ORDENAR-GOL-FIM.                    EXIT.                           
077900*----------------------------------------------------------------*        
078000 0511-PASSADA-GOL                        SECTION.                         
078100*----------------------------------------------------------------*        
078200                                                                          
078300         MOVE "N" TO WS-TROCOU.                                           
078400         PERFORM 0512-COMPARAR-GOL                                        
078500                 VARYING WS-IX-A FROM 1 BY 1                              
078600                 UNTIL WS-IX-A >= WS-QTD-GOL.                             
078700                                                                          
078800 0511-PASSADA-GOL-FIM.                    EXIT.                           
078900*----------------------------------------------------------------*        
079000 0512-COMPARAR-GOL                       SECTION.                         
079100*----------------------------------------------------------------*        
079200                                                                          
079300         SET IX-GOL TO WS-IX-A.                                           
079400         COMPUTE WS-IX-B = WS-IX-A + 1.                                   
079500         IF (WS-GOL-PPG (WS-IX-A) < WS-GOL-PPG (WS-IX-B))                 
079600            OR (WS-GOL-PPG (WS-IX-A) = WS-GOL-PPG (WS-IX-B)               
079700                AND WS-GOL-CUSTO (WS-IX-A) >                              
079800                    WS-GOL-CUSTO (WS-IX-B))                               
079900             MOVE WS-GOL-ITEM (WS-IX-A) TO WS-AUX-JOGADOR-ITEM            
080000             MOVE WS-GOL-ITEM (WS-IX-B) TO                                
080100                     WS-GOL-ITEM (WS-IX-A)                                
080200             MOVE WS-AUX-JOGADOR-ITEM TO WS-GOL-ITEM (WS-IX-B)            
080300             MOVE "S" TO WS-TROCOU                                        
080400         END-IF.                                                          
080500                                                                          
080600 0512-COMPARAR-GOL-FIM.                   EXIT.                           
080700*----------------------------------------------------------------*        
080800 0520-ORDENAR-DEF                        SECTION.                         
080900*----------------------------------------------------------------*        
081000                                                                          
081100         MOVE "S" TO WS-TROCOU.                                           
081200         PERFORM 0521-PASSADA-DEF UNTIL NOT WS-HOUVE-TROCA.               
081300                                                                          
081400 0520-ORDENAR-DEF-FIM.                    EXIT.                           
081500*----------------------------------------------------------------*        
081600 0521-PASSADA-DEF                        SECTION.                         
081700*----------------------------------------------------------------*        
081800                                                                          
081900         MOVE "N" TO WS-TROCOU.                                           
082000         PERFORM 0522-COMPARAR-DEF                                        
082100                 VARYING WS-IX-A FROM 1 BY 1                              
082200                 UNTIL WS-IX-A >= WS-QTD-DEF.                             
082300                                                                          
082400 0521-PASSADA-DEF-FIM.                    EXIT.                           
082500*----------------------------------------------------------------*        
082600 0522-COMPARAR-DEF                       SECTION.                         
082700*----------------------------------------------------------------*        
082800                                                                          
082900         SET IX-DEF TO WS-IX-A.                                           
083000         COMPUTE WS-IX-B = WS-IX-A + 1.                                   
083100         IF (WS-DEF-PPG (WS-IX-A) < WS-DEF-PPG (WS-IX-B))                 
083200            OR (WS-DEF-PPG (WS-IX-A) = WS-DEF-PPG (WS-IX-B)               
083300                AND WS-DEF-CUSTO (WS-IX-A) >                              
083400                    WS-DEF-CUSTO (WS-IX-B))                               
083500             MOVE WS-DEF-ITEM (WS-IX-A) TO WS-AUX-JOGADOR-ITEM            
083600             MOVE WS-DEF-ITEM (WS-IX-B) TO                                
083700                     WS-DEF-ITEM (WS-IX-A)                                
083800             MOVE WS-AUX-JOGADOR-ITEM TO WS-DEF-ITEM (WS-IX-B)            
083900             MOVE "S" TO WS-TROCOU                                        
084000         END-IF.                                                          
084100                                                                          
084200 0522-COMPARAR-DEF-FIM.                   EXIT.                           
084300*----------------------------------------------------------------*        
084400 0530-ORDENAR-MEI                        SECTION.                         
084500*----------------------------------------------------------------*        
084600                                                                          
084700         MOVE "S" TO WS-TROCOU.                                           
084800         PERFORM 0531-PASSADA-MEI UNTIL NOT WS-HOUVE-TROCA.               
084900                                                                          
085000 0530-ORDENAR-MEI-FIM.                    EXIT.                           
085100*----------------------------------------------------------------*        
085200 0531-PASSADA-MEI                        SECTION.                         
085300*----------------------------------------------------------------*        
085400                                                                          
085500         MOVE "N" TO WS-TROCOU.                                           
085600         PERFORM 0532-COMPARAR-MEI                                        
085700                 VARYING WS-IX-A FROM 1 BY 1                              
085800                 UNTIL WS-IX-A >= WS-QTD-MEI.                             
085900                                                                          
086000 0531-PASSADA-MEI-FIM.                    EXIT.                           
086100*----------------------------------------------------------------*        
086200 0532-COMPARAR-MEI                       SECTION.                         
086300*----------------------------------------------------------------*        
086400                                                                          
086500         SET IX-MEI TO WS-IX-A.                                           
086600         COMPUTE WS-IX-B = WS-IX-A + 1.                                   
086700         IF (WS-MEI-PPG (WS-IX-A) < WS-MEI-PPG (WS-IX-B))                 
086800            OR (WS-MEI-PPG (WS-IX-A) = WS-MEI-PPG (WS-IX-B)               
086900                AND WS-MEI-CUSTO (WS-IX-A) >                              
087000                    WS-MEI-CUSTO (WS-IX-B))                               
087100             MOVE WS-MEI-ITEM (WS-IX-A) TO WS-AUX-JOGADOR-ITEM            
087200             MOVE WS-MEI-ITEM (WS-IX-B) TO                                
087300                     WS-MEI-ITEM (WS-IX-A)                                
087400             MOVE WS-AUX-JOGADOR-ITEM TO WS-MEI-ITEM (WS-IX-B)            
087500             MOVE "S" TO WS-TROCOU                                        
087600         END-IF.                                                          
087700                                                                          
087800 0532-COMPARAR-MEI-FIM.                   EXIT.                           
087900*----------------------------------------------------------------*        
088000 0540-ORDENAR-ATA                        SECTION.                         
088100*----------------------------------------------------------------*        
088200                                                                          
088300         MOVE "S" TO WS-TROCOU.                                           
088400         PERFORM 0541-PASSADA-ATA UNTIL NOT WS-HOUVE-TROCA.               
088500                                                                          
088600 0540-ORDENAR-ATA-FIM.                    EXIT.                           
088700*----------------------------------------------------------------*        
088800 0541-PASSADA-ATA                        SECTION.                         
088900*----------------------------------------------------------------*        
089000                                                                          
089100         MOVE "N" TO WS-TROCOU.                                           
089200         PERFORM 0542-COMPARAR-ATA                                        
089300                 VARYING WS-IX-A FROM 1 BY 1                              
089400                 UNTIL WS-IX-A >= WS-QTD-ATA.                             
089500                                                                          
089600 0541-PASSADA-ATA-FIM.                    EXIT.                           
089700*----------------------------------------------------------------*        
089800 0542-COMPARAR-ATA                       SECTION.                         
089900*----------------------------------------------------------------*        
090000                                                                          
090100         SET IX-ATA TO WS-IX-A.                                           
090200         COMPUTE WS-IX-B = WS-IX-A + 1.                                   
090300         IF (WS-ATA-PPG (WS-IX-A) < WS-ATA-PPG (WS-IX-B))                 
090400            OR (WS-ATA-PPG (WS-IX-A) = WS-ATA-PPG (WS-IX-B)               
090500                AND WS-ATA-CUSTO (WS-IX-A) >                              
090600                    WS-ATA-CUSTO (WS-IX-B))                               
090700             MOVE WS-ATA-ITEM (WS-IX-A) TO WS-AUX-JOGADOR-ITEM            
090800             MOVE WS-ATA-ITEM (WS-IX-B) TO                                
090900                     WS-ATA-ITEM (WS-IX-A)                                
091000             MOVE WS-AUX-JOGADOR-ITEM TO WS-ATA-ITEM (WS-IX-B)            
091100             MOVE "S" TO WS-TROCOU                                        
091200         END-IF.                                                          
091300                                                                          
091400 0542-COMPARAR-ATA-FIM.                   EXIT.                           
091500*----------------------------------------------------------------*        
091600 0550-COPIAR-MELHORES                    SECTION.                         
091700*----------------------------------------------------------------*        
091800                                                                          
091900         MOVE ZERO TO WS-QTD-POOL.                                        
092000         PERFORM 0551-COPIAR-GOL                                          
092100                 VARYING WS-IX-A FROM 1 BY 1                              
092200                 UNTIL WS-IX-A > WS-QTD-GOL                               
092300                     OR WS-IX-A > WS-PARM-MELHOR-GOL.                     
092400         PERFORM 0552-COPIAR-DEF                                          
092500                 VARYING WS-IX-A FROM 1 BY 1                              
092600                 UNTIL WS-IX-A > WS-QTD-DEF                               
092700                     OR WS-IX-A > WS-PARM-MELHOR-DEF.                     
092800         PERFORM 0553-COPIAR-MEI                                          
092900                 VARYING WS-IX-A FROM 1 BY 1                              
093000                 UNTIL WS-IX-A > WS-QTD-MEI                               
093100                     OR WS-IX-A > WS-PARM-MELHOR-MEI.                     
093200         PERFORM 0554-COPIAR-ATA                                          
093300                 VARYING WS-IX-A FROM 1 BY 1                              
093400                 UNTIL WS-IX-A > WS-QTD-ATA                               
093500                     OR WS-IX-A > WS-PARM-MELHOR-ATA.                     
093600                                                                          
093700 0550-COPIAR-MELHORES-FIM.                EXIT.                           
093800*----------------------------------------------------------------*        
093900 0551-COPIAR-GOL                         SECTION.                         
094000*----------------------------------------------------------------*        
094100                                                                          
094200         SET IX-GOL TO WS-IX-A.                                           
094300         ADD 1 TO WS-QTD-POOL.                                            
094400         SET IX-POOL TO WS-QTD-POOL.                                      
094500         MOVE WS-GOL-ID (IX-GOL)    TO WS-POOL-ID (IX-POOL).              
094600         MOVE WS-GOL-NOME (IX-GOL)  TO WS-POOL-NOME (IX-POOL).            
094700         MOVE WS-GOL-CLUBE (IX-GOL) TO WS-POOL-CLUBE (IX-POOL).           
094800         MOVE "GKP"                 TO WS-POOL-POS (IX-POOL).             
094900         MOVE WS-GOL-CUSTO (IX-GOL) TO WS-POOL-CUSTO (IX-POOL).           
095000         MOVE WS-GOL-PPG (IX-GOL)   TO WS-POOL-PPG (IX-POOL).             
095100         MOVE WS-GOL-TOTAL (IX-GOL) TO WS-POOL-TOTAL (IX-POOL).           
095200         MOVE "N"                   TO WS-POOL-REMOVIDO (IX-POOL).        
095300                                                                          
095400 0551-COPIAR-GOL-FIM.                     EXIT.                           
095500*----------------------------------------------------------------*        
095600 0552-COPIAR-DEF                         SECTION.                         
095700*----------------------------------------------------------------*        
095800                                                                          
095900         SET IX-DEF TO WS-IX-A.                                           
096000         ADD 1 TO WS-QTD-POOL.                                            
096100         SET IX-POOL TO WS-QTD-POOL.                                      
096200         MOVE WS-DEF-ID (IX-DEF)    TO WS-POOL-ID (IX-POOL).              
096300         MOVE WS-DEF-NOME (IX-DEF)  TO WS-POOL-NOME (IX-POOL).            
096400         MOVE WS-DEF-CLUBE (IX-DEF) TO WS-POOL-CLUBE (IX-POOL).           
096500         MOVE "DEF"                 TO WS-POOL-POS (IX-POOL).             
096600         MOVE WS-DEF-CUSTO (IX-DEF) TO WS-POOL-CUSTO (IX-POOL).           
096700         MOVE WS-DEF-PPG (IX-DEF)   TO WS-POOL-PPG (IX-POOL).             
096800         MOVE WS-DEF-TOTAL (IX-DEF) TO WS-POOL-TOTAL (IX-POOL).           
096900         MOVE "N"                   TO WS-POOL-REMOVIDO (IX-POOL).        
097000                                                                          
097100 0552-COPIAR-DEF-FIM.                     EXIT.                           
097200*----------------------------------------------------------------*        
097300 0553-COPIAR-MEI                         SECTION.                         
097400*----------------------------------------------------------------*        
097500                                                                          
097600         SET IX-MEI TO WS-IX-A.                                           
097700         ADD 1 TO WS-QTD-POOL.                                            
097800         SET IX-POOL TO WS-QTD-POOL.                                      
097900         MOVE WS-MEI-ID (IX-MEI)    TO WS-POOL-ID (IX-POOL).              
098000         MOVE WS-MEI-NOME (IX-MEI)  TO WS-POOL-NOME (IX-POOL).            
098100         MOVE WS-MEI-CLUBE (IX-MEI) TO WS-POOL-CLUBE (IX-POOL).           
098200         MOVE "MID"                 TO WS-POOL-POS (IX-POOL).             
098300         MOVE WS-MEI-CUSTO (IX-MEI) TO WS-POOL-CUSTO (IX-POOL).           
098400         MOVE WS-MEI-PPG (IX-MEI)   TO WS-POOL-PPG (IX-POOL).             
098500         MOVE WS-MEI-TOTAL (IX-MEI) TO WS-POOL-TOTAL (IX-POOL).           
098600         MOVE "N"                   TO WS-POOL-REMOVIDO (IX-POOL).        
098700                                                                          
098800 0553-COPIAR-MEI-FIM.                     EXIT.                           
098900*----------------------------------------------------------------*        
099000 0554-COPIAR-ATA                         SECTION.                         
099100*----------------------------------------------------------------*        
099200                                                                          
099300         SET IX-ATA TO WS-IX-A.                                           
099400         ADD 1 TO WS-QTD-POOL.                                            
099500         SET IX-POOL TO WS-QTD-POOL.                                      
099600         MOVE WS-ATA-ID (IX-ATA)    TO WS-POOL-ID (IX-POOL).              
099700         MOVE WS-ATA-NOME (IX-ATA)  TO WS-POOL-NOME (IX-POOL).            
099800         MOVE WS-ATA-CLUBE (IX-ATA) TO WS-POOL-CLUBE (IX-POOL).           
099900         MOVE "FWD"                 TO WS-POOL-POS (IX-POOL).             
100000         MOVE WS-ATA-CUSTO (IX-ATA) TO WS-POOL-CUSTO (IX-POOL).           
100100         MOVE WS-ATA-PPG (IX-ATA)   TO WS-POOL-PPG (IX-POOL).             
100200         MOVE WS-ATA-TOTAL (IX-ATA) TO WS-POOL-TOTAL (IX-POOL).           
100300         MOVE "N"                   TO WS-POOL-REMOVIDO (IX-POOL).        
100400                                                                          
100500 0554-COPIAR-ATA-FIM.                     EXIT.                           
100600*----------------------------------------------------------------*        
100700 0600-CORTE-DOMINANCIA                   SECTION.                         
100800*----------------------------------------------------------------*        
100900*    RETRATO (SNAPSHOT) DO POOL ANTES DO CORTE - AS REMOCOES NAO          
101000*    ALTERAM O CONJUNTO DE COMPARACAO (VIDE ALT1).                ALT1    
101100*----------------------------------------------------------------*        
101200                                                                          
101300         PERFORM 0602-COPIAR-RETRATO                                      
101400                 VARYING WS-IX-A FROM 1 BY 1                              
101500                 UNTIL WS-IX-A > WS-QTD-POOL.                             
101600                                                                          
101700         PERFORM 0604-AVALIAR-DOMINANCIA                                  
101800                 VARYING WS-IX-A FROM 1 BY 1                              
101900                 UNTIL WS-IX-A > WS-QTD-POOL.                             
102000                                                                          
102100 0600-CORTE-DOMINANCIA-FIM.               EXIT.                           
102200*----------------------------------------------------------------*        
102300 0602-COPIAR-RETRATO                     SECTION.                         
102400*----------------------------------------------------------------*        
102500                                                                          
102600         SET IX-POOL TO WS-IX-A.                                          
102700         SET IX-RETR TO WS-IX-A.                                          
102800         MOVE WS-POOL-POS (IX-POOL)   TO WS-RETR-POS (IX-RETR).           
102900         MOVE WS-POOL-CUSTO (IX-POOL) TO WS-RETR-CUSTO (IX-RETR).         
103000         MOVE WS-POOL-PPG (IX-POOL)   TO WS-RETR-PPG (IX-RETR).           
103100                                                                          
103200 0602-COPIAR-RETRATO-FIM.                 EXIT.                           
103300*----------------------------------------------------------------*        
103400 0604-AVALIAR-DOMINANCIA                 SECTION.                         
103500*----------------------------------------------------------------*        
103600                                                                          
103700         SET IX-POOL TO WS-IX-A.                                          
103800         EVALUATE WS-POOL-POS (IX-POOL)                                   
103900             WHEN "GKP" MOVE WS-PARM-REQ-GOL TO WS-REQ-POSICAO            
104000             WHEN "DEF" MOVE WS-PARM-REQ-DEF TO WS-REQ-POSICAO            
104100             WHEN "MID" MOVE WS-PARM-REQ-MEI TO WS-REQ-POSICAO            
104200             WHEN "FWD" MOVE WS-PARM-REQ-ATA TO WS-REQ-POSICAO            
104300         END-EVALUATE.                                                    
104400         MOVE ZERO TO WS-CONTADOR-DOMIN.                                  
104500         PERFORM 0606-CONTAR-DOMINANTE                                    
104600                 VARYING WS-IX-B FROM 1 BY 1                              
104700                 UNTIL WS-IX-B > WS-QTD-POOL.                             
104800         IF WS-CONTADOR-DOMIN >= WS-REQ-POSICAO                           
104900             MOVE "S" TO WS-POOL-REMOVIDO (IX-POOL)                       
105000             ADD 1 TO ACU-CORTADOS-DOMIN                                  
105100         END-IF.                                                          
105200                                                                          
105300 0604-AVALIAR-DOMINANCIA-FIM.             EXIT.                           
105400*----------------------------------------------------------------*        
105500 0606-CONTAR-DOMINANTE                   SECTION.                         
105600*----------------------------------------------------------------*        
105700                                                                          
105800         SET IX-RETR TO WS-IX-B.                                          
105900         IF WS-RETR-POS (IX-RETR) = WS-POOL-POS (IX-POOL)                 
106000             AND WS-RETR-CUSTO (IX-RETR) <                                
106100                 WS-POOL-CUSTO (IX-POOL)                                  
106200             AND WS-RETR-PPG (IX-RETR) >                                  
106300                 WS-POOL-PPG (IX-POOL)                                    
106400             ADD 1 TO WS-CONTADOR-DOMIN                                   
106500         END-IF.                                                          
106600                                                                          
106700 0606-CONTAR-DOMINANTE-FIM.               EXIT.                           
106800*----------------------------------------------------------------*        
106900 0650-GRAVAR-POOL                        SECTION.                         
107000*----------------------------------------------------------------*        
107100                                                                          
107200         PERFORM 0652-GRAVAR-1-POOL                                       
107300                 VARYING WS-IX-A FROM 1 BY 1                              
107400                 UNTIL WS-IX-A > WS-QTD-POOL.                             
107500                                                                          
107600 0650-GRAVAR-POOL-FIM.                    EXIT.                           
107700*----------------------------------------------------------------*        
107800 0652-GRAVAR-1-POOL                      SECTION.                         
107900*----------------------------------------------------------------*        
108000                                                                          
108100         SET IX-POOL TO WS-IX-A.                                          
108200         IF NOT WS-POOL-FOI-REMOVIDO (IX-POOL)                            
108300             MOVE "C"                    TO CP-TIPO-REG                   
108400             MOVE WS-POOL-ID (IX-POOL)   TO CP-ID                         
108500             MOVE WS-POOL-NOME (IX-POOL) TO CP-NOME                       
108600             MOVE WS-POOL-CLUBE (IX-POOL) TO CP-CLUBE-SIGLA               
108700             MOVE WS-POOL-POS (IX-POOL)  TO CP-POSICAO                    
108800             MOVE WS-POOL-CUSTO (IX-POOL) TO CP-CUSTO                     
108900             MOVE WS-POOL-PPG (IX-POOL)  TO CP-PPG                        
109000             MOVE WS-POOL-TOTAL (IX-POOL) TO CP-PONTOS-TOTAL              
109100             WRITE REG-JOGADOR-LIMPO                                      
109200             IF FS-LIMPO NOT EQUAL "00"                                   
109300                 MOVE WRK-ERRO-GRAVACAO  TO WRK-DESCRICAO-ERRO            
109400                 MOVE FS-LIMPO           TO WRK-STATUS-ERRO               
109500                 MOVE "0650-GRAVAR-POOL" TO WRK-AREA-ERRO                 
109600                 PERFORM 9999-TRATA-ERRO                                  
109700             ELSE                                                         
109800                 ADD 1 TO ACU-GRAVADOS                                    
109900             END-IF                                                       
110000         END-IF.                                                          
110100                                                                          
110200 0652-GRAVAR-1-POOL-FIM.                  EXIT.                           
110300*----------------------------------------------------------------*        
110400 0660-GRAVAR-PREFILL                     SECTION.                         
110500*----------------------------------------------------------------*        
110600                                                                          
110700         PERFORM 0662-GRAVAR-1-PREFILL                                    
110800                 VARYING WS-IX-A FROM 1 BY 1                              
110900                 UNTIL WS-IX-A > WS-QTD-PREFILL.                          
111000                                                                          
111100 0660-GRAVAR-PREFILL-FIM.                 EXIT.                           
111200*----------------------------------------------------------------*        
111300 0662-GRAVAR-1-PREFILL                   SECTION.                         
111400*----------------------------------------------------------------*        
111500                                                                          
111600         SET IX-PREF TO WS-IX-A.                                          
111700         MOVE "P"                     TO CP-TIPO-REG.                     
111800         MOVE WS-PREF-ID (IX-PREF)    TO CP-ID.                           
111900         MOVE WS-PREF-NOME (IX-PREF)  TO CP-NOME.                         
112000         MOVE WS-PREF-CLUBE (IX-PREF) TO CP-CLUBE-SIGLA.                  
112100         MOVE WS-PREF-POS (IX-PREF)   TO CP-POSICAO.                      
112200         MOVE WS-PREF-CUSTO (IX-PREF) TO CP-CUSTO.                        
112300         MOVE WS-PREF-PPG (IX-PREF)   TO CP-PPG.                          
112400         MOVE WS-PREF-TOTAL (IX-PREF) TO CP-PONTOS-TOTAL.                 
112500         WRITE REG-JOGADOR-LIMPO.                                         
112600         IF FS-LIMPO NOT EQUAL "00"                                       
112700             MOVE WRK-ERRO-GRAVACAO   TO WRK-DESCRICAO-ERRO               
112800             MOVE FS-LIMPO            TO WRK-STATUS-ERRO                  
112900             MOVE "0660-GRAVAR-PREF"  TO WRK-AREA-ERRO                    
113000             PERFORM 9999-TRATA-ERRO                                      
113100         ELSE                                                             
113200             ADD 1 TO ACU-GRAVADOS                                        
113300         END-IF.                                                          
113400                                                                          
113500 0662-GRAVAR-1-PREFILL-FIM.               EXIT.                           
113600*----------------------------------------------------------------*        
113700 0300-FINALIZAR                          SECTION.                         
113800*----------------------------------------------------------------*        
113900                                                                          
114000         DISPLAY "===== PROGLIMP - ESTATISTICA =====".                    
114100         DISPLAY "DATA EXECUCAO (AAMMDD)....: " WS-DATA-EXEC.             
114200         DISPLAY "REGISTROS LIDOS...........: " ACU-LIDOS.                
114300         DISPLAY "ELEGIVEIS APROVADOS.......: " ACU-ELEGIVEIS.            
114400         DISPLAY "REJEITADOS.................: " ACU-REJEITADOS.          
114500         DISPLAY "PRE-ESCALADOS..............: " ACU-PREFILL.             
114600         DISPLAY "CORTADOS POR DOMINANCIA....: "                          
114700             ACU-CORTADOS-DOMIN.                                          
114800         DISPLAY "REGISTROS GRAVADOS EM LIMPO: " ACU-GRAVADOS.            
114900         CLOSE JOGADOR                                                    
115000               CLUBE                                                      
115100               HISTORICO                                                  
115200               LIMPO.                                                     
115300         IF FS-LIMPO NOT EQUAL "00"                                       
115400             MOVE WRK-ARQ-FECHADO        TO WRK-DESCRICAO-ERRO            
115500             MOVE FS-LIMPO               TO WRK-STATUS-ERRO               
115600             MOVE "0300-LIMPO"           TO WRK-AREA-ERRO                 
115700             PERFORM 9999-TRATA-ERRO                                      
115800         END-IF.                                                          
115900                                                                          
116000 0300-FINALIZAR-FIM.                      EXIT.                           
116100*----------------------------------------------------------------*        
116200 9999-TRATA-ERRO                         SECTION.                         
116300*----------------------------------------------------------------*        
116400                                                                          
116500         DISPLAY "===== ERRO NO PROGRAMA " WS-NOME-PROGRAMA               
116600             " =====".                                                    
116700         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.                     
116800         DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.                        
116900         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.                          
117000         GOBACK.                                                          
117100                                                                          
117200 9999-TRATA-ERRO-FIM.                     EXIT.                           
117300*----------------------------------------------------------------*        
