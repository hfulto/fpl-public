000100 IDENTIFICATION                          DIVISION.                        
000200 PROGRAM-ID.    RELFIX.                                                   
000300 AUTHOR.        IVAN SANCHES.                                             
000400 INSTALLATION.  FOURSYS.                                                  
000500 DATE-WRITTEN.  02/04/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800*================================================================*        
000900*    EMPRESA... :  FOURSYS                                                
001000*=================================================================        
001100*    PROGRAMA....: RELFIX                                                 
001200*    PROGRAMADOR.: IVAN SANCHES                                           
001300*    ANALISTA....: IVAN SANCHES                                           
001400*    CONSULTORIA.: FOURSYS                                                
001500*    DATA........: 02 / 04 / 1988                                         
001600*----------------------------------------------------------------*        
001700*    OBJETIVO.... : RELATORIO DE CONFERENCIA DA TABELA DE                 
001800*                   PARTIDAS DA TEMPORADA - CONTAGEM TOTAL DE             
001900*                   PARTIDAS, CRUZAMENTO CLUBE X NOME/SIGLA E             
002000*                   AMOSTRA DE ATE 2 JOGOS EM CASA E 2 FORA POR           
002100*                   CLUBE, COM AS DUAS DIFICULDADES DO CONFRONTO.         
002200*----------------------------------------------------------------*        
002300*    ARQUIVOS                I/O                  INCLUDE/BOOK            
002400*    CLUBE                   INPUT                  #BOOKCLU              
002500*    PARTIDA                 INPUT                  #BOOKFIX              
002600*    RELFIX                  OUTPUT (IMPRESSAO)                           
002700*----------------------------------------------------------------*        
002800*    MODULOS..... : NENHUM                                                
002900*----------------------------------------------------------------*        
003000*                            ALTERACOES                                   
003100*----------------------------------------------------------------*        
003200*    PROGRAMADOR: M H MEDEIROS                                    ALT1    
003300*    ANALISTA   : IVAN SANCHES                                    ALT1    
003400*    CONSULTORIA: FOURSYS                                         ALT1    
003500*    DATA.......: 17 / 08 / 1991                                  ALT1    
003600*    OBJETIVO...: LIMITADA A AMOSTRA A 5 CLUBES (ANTES            ALT1    
003700*                 LISTAVA TODOS OS 20, RELATORIO FICAVA           ALT1    
003800*                 MUITO EXTENSO PARA CONFERENCIA RAPIDA)          ALT1    
003900*----------------------------------------------------------------*        
004000*    PROGRAMADOR: R. CARDIM                                       ALT2    
004100*    ANALISTA   : IVAN SANCHES                                    ALT2    
004200*    CONSULTORIA: FOURSYS                                         ALT2    
004300*    DATA.......: 30 / 06 / 1995                                  ALT2    
004400*    OBJETIVO...: PASSOU A IMPRIMIR AS DUAS DIFICULDADES          ALT2    
004500*                 (MANDANTE E VISITANTE) EM VEZ DE SO UMA,        ALT2    
004600*                 A PEDIDO DA ANALISE (CHAMADO RF1180)            ALT2    
004700*----------------------------------------------------------------*        
004800*    PROGRAMADOR: M H MEDEIROS                                    ALT3    
004900*    ANALISTA   : IVAN SANCHES                                    ALT3    
005000*    CONSULTORIA: FOURSYS                                         ALT3    
005100*    DATA.......: 09 / 11 / 1998                                  ALT3    
005200*    OBJETIVO...: AJUSTE DE VIRADA DO SECULO NO CABECALHO         ALT3    
005300*                 DO RELATORIO (WS-DATA-EXEC-SC)                  ALT3    
005400*----------------------------------------------------------------*        
005500*================================================================*        
005600 ENVIRONMENT                             DIVISION.                        
005700*================================================================*        
005800 CONFIGURATION                           SECTION.                         
005900*----------------------------------------------------------------*        
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM.                                                  
006200     CLASS DIGITO-VALIDO   IS "0" THRU "9".                               
006300*----------------------------------------------------------------*        
006400 INPUT-OUTPUT                            SECTION.                         
006500*----------------------------------------------------------------*        
006600 FILE-CONTROL.                                                            
006700     SELECT CLUBE     ASSIGN TO "CLUBE"                                   
006800         FILE STATUS IS FS-CLUBE.                                         
006900     SELECT PARTIDA   ASSIGN TO "PARTIDA"                                 
007000         FILE STATUS IS FS-PARTIDA.                                       
007100     SELECT RELFIX    ASSIGN TO "RELFIX"                                  
007200         FILE STATUS IS FS-RELFIX.                                        
007300*================================================================*        
007400 DATA                                    DIVISION.                        
007500*================================================================*        
007600 FILE                                    SECTION.                         
007700*----------------------------------------------------------------*        
007800 FD  CLUBE.                                                               
007900 COPY "#BOOKCLU".                                                         
008000*----------------------------------------------------------------*        
008100 FD  PARTIDA.                                                             
008200 COPY "#BOOKFIX".                                                         
008300*----------------------------------------------------------------*        
008400 FD  RELFIX                                                               
008500     RECORD CONTAINS 132 CHARACTERS.                                      
008600 01  REG-RELFIX                  PIC X(132).                              
008700*----------------------------------------------------------------*        
008800 WORKING-STORAGE                         SECTION.                         
008900*----------------------------------------------------------------*        
009000 01  FILLER                      PIC X(050)          VALUE                
009100         "***** INICIO DA WORKING - RELFIX *****".                        
009200*----------------------------------------------------------------*        
009300 01  FS-CLUBE                    PIC X(002)          VALUE SPACES.        
009400 01  FS-PARTIDA                  PIC X(002)          VALUE SPACES.        
009500 01  FS-RELFIX                   PIC X(002)          VALUE SPACES.        
009600*----------------------------------------------------------------*        
009700 01  WS-DATA-EXEC                 PIC 9(006)          VALUE ZEROS.        
009800 01  WS-DATA-EXEC-R  REDEFINES WS-DATA-EXEC.                              
009900     05  WS-DATA-EXEC-AA          PIC 9(002).                             
010000     05  WS-DATA-EXEC-MM          PIC 9(002).                             
010100     05  WS-DATA-EXEC-DD          PIC 9(002).                             
010200 01  WS-DATA-EXEC-SC               PIC 9(002)          VALUE 19.          
010300 01  WS-DATA-EXEC-SC-R  REDEFINES WS-DATA-EXEC-SC.                        
010400     05  WS-DATA-EXEC-SC-X         PIC X(002).                            
010500*----------------------------------------------------------------*        
010600 01  FILLER                      PIC X(050)          VALUE                
010700         " CONSTANTES DE PARAMETRO DO RELATORIO ".                        
010800*----------------------------------------------------------------*        
010900 01  WS-PARM-QTD-CLUBES-AMOSTRA    PIC 9(002)  COMP VALUE 05.             
011000 01  WS-PARM-QTD-JOGOS-AMOSTRA     PIC 9(002)  COMP VALUE 02.             
011100*----------------------------------------------------------------*        
011200 01  FILLER                      PIC X(050)          VALUE                
011300         " TABELA DE CLUBES CARREGADA EM MEMORIA (ATE 20) ".              
011400*----------------------------------------------------------------*        
011500 01  WS-QTD-CLUBES                 PIC 9(002)  COMP VALUE ZERO.           
011600 01  WS-TAB-CLUBES.                                                       
011700     05  WS-CLUBE-ITEM  OCCURS 20 TIMES INDEXED BY IX-CLU                 
011800             IX-CLU-B.                                                    
011900         10  WS-CLU-ID-TAB       PIC 9(002).                              
012000         10  WS-CLU-NOME-TAB     PIC X(020).                              
012100         10  WS-CLU-SIGLA-TAB    PIC X(003).                              
012200*----------------------------------------------------------------*        
012300 01  FILLER                      PIC X(050)          VALUE                
012400         " TABELA DE PARTIDAS DA TEMPORADA (ATE 380) ".                   
012500*----------------------------------------------------------------*        
012600 01  WS-QTD-PARTIDAS-TAB           PIC 9(003)  COMP VALUE ZERO.           
012700 01  WS-TAB-PARTIDAS.                                                     
012800     05  WS-PRT-ITEM OCCURS 1 TO 380 TIMES                                
012900             DEPENDING ON WS-QTD-PARTIDAS-TAB                             
013000             INDEXED BY IX-PRT.                                           
013100         10  WS-PRT-RODADA-TAB    PIC 9(002).                             
013200         10  WS-PRT-MANDANTE-TAB  PIC 9(002).                             
013300         10  WS-PRT-VISITANTE-TAB PIC 9(002).                             
013400         10  WS-PRT-DIFH-TAB      PIC 9(001).                             
013500         10  WS-PRT-DIFA-TAB      PIC 9(001).                             
013600*----------------------------------------------------------------*        
013700 01  FILLER                      PIC X(050)          VALUE                
013800         " CONTADORES DE AMOSTRA POR CLUBE ".                             
013900*----------------------------------------------------------------*        
014000 01  WS-QTD-CASA-IMPRESSA          PIC 9(001)  COMP VALUE ZERO.           
014100 01  WS-QTD-FORA-IMPRESSA          PIC 9(001)  COMP VALUE ZERO.           
014200 01  WS-CLU-NOME-CORRENTE          PIC X(020)  VALUE SPACES.              
014300 01  WS-CLU-SIGLA-CORRENTE         PIC X(003)  VALUE SPACES.              
014400 01  WS-ID-ADVERSARIO              PIC 9(002)  VALUE ZERO.                
014500 01  WS-ID-ADVERSARIO-R  REDEFINES WS-ID-ADVERSARIO.                      
014600     05  WS-ID-ADVERSARIO-X        PIC X(002).                            
014700*----------------------------------------------------------------*        
014800 COPY "#BOOKERR".                                                         
014900 COPY "#MSGERRO".                                                         
015000*----------------------------------------------------------------*        
015100 01  WS-NOME-PROGRAMA            PIC X(010) VALUE "RELFIX".               
015200*----------------------------------------------------------------*        
015300*    LINHAS DE IMPRESSAO DO RELATORIO RELFIX                              
015400*----------------------------------------------------------------*        
015500 01  WS-LINHA-CABECALHO.                                                  
015600     05  FILLER                   PIC X(010)          VALUE               
015700             "RELFIX -".                                                  
015800     05  FILLER                   PIC X(005)          VALUE               
015900             "DATA:".                                                     
016000     05  WS-LC-DATA-SC            PIC 9(002).                             
016100     05  WS-LC-DATA               PIC 9(006).                             
016200     05 FILLER PIC X(107) VALUE SPACES.                                   
016300 01  WS-LINHA-TOTAL-PARTIDAS.                                             
016400     05  FILLER                   PIC X(025)          VALUE               
016500             "TOTAL DE PARTIDAS......:".                                  
016600     05  WS-LT-QTD               PIC ZZ9.                                 
016700     05 FILLER PIC X(102) VALUE SPACES.                                   
016800 01  WS-LINHA-CLUBE-XREF.                                                 
016900     05  WS-LX-ID                PIC Z9.                                  
017000     05 FILLER PIC X(002) VALUE SPACES.                                   
017100     05  WS-LX-SIGLA             PIC X(003).                              
017200     05 FILLER PIC X(002) VALUE SPACES.                                   
017300     05  WS-LX-NOME              PIC X(020).                              
017400     05 FILLER PIC X(100) VALUE SPACES.                                   
017500 01  WS-LINHA-SUBTITULO-CLUBE.                                            
017600     05  FILLER                   PIC X(020)          VALUE               
017700             "AMOSTRA DO CLUBE....:".                                     
017800     05  WS-LS-SIGLA             PIC X(003).                              
017900     05  FILLER                   PIC X(001)          VALUE "-".          
018000     05  WS-LS-NOME              PIC X(020).                              
018100     05 FILLER PIC X(088) VALUE SPACES.                                   
018200 01  WS-LINHA-JOGO-AMOSTRA.                                               
018300     05  WS-LJ-MANDO             PIC X(005).                              
018400     05 FILLER PIC X(002) VALUE SPACES.                                   
018500     05  WS-LJ-RODADA            PIC ZZ9.                                 
018600     05 FILLER PIC X(002) VALUE SPACES.                                   
018700     05  WS-LJ-ADVERSARIO        PIC X(020).                              
018800     05 FILLER PIC X(002) VALUE SPACES.                                   
018900     05  WS-LJ-DIFH-ROT           PIC X(009)          VALUE               
019000             "DIF-CASA:".                                                 
019100     05  WS-LJ-DIFH              PIC 9.                                   
019200     05 FILLER PIC X(002) VALUE SPACES.                                   
019300     05  WS-LJ-DIFA-ROT           PIC X(009)          VALUE               
019400             "DIF-FORA:".                                                 
019500     05  WS-LJ-DIFA              PIC 9.                                   
019600     05 FILLER PIC X(058) VALUE SPACES.                                   
019700*----------------------------------------------------------------*        
019800 01  FILLER                      PIC X(050)          VALUE                
019900         "***** FIM DA WORKING - RELFIX *****".                           
020000*================================================================*        
020100 PROCEDURE                               DIVISION.                        
020200*================================================================*        
020300 0000-PRINCIPAL                          SECTION.                         
020400                                                                          
020500         PERFORM 0100-INICIAR.                                            
020600         ACCEPT WS-DATA-EXEC FROM DATE.                                   
020700         PERFORM 0400-CARREGAR-CLUBES.                                    
020800         PERFORM 0450-CARREGAR-PARTIDAS.                                  
020900         PERFORM 0200-IMP-CABECALHO.                                      
021000         PERFORM 0210-IMP-TOTAL-PARTIDAS.                                 
021100         PERFORM 0220-IMP-XREF-CLUBES                                     
021200                 VARYING IX-CLU FROM 1 BY 1                               
021300                 UNTIL IX-CLU > WS-QTD-CLUBES.                            
021400         PERFORM 0250-IMP-AMOSTRA-CLUBE                                   
021500                 VARYING IX-CLU FROM 1 BY 1                               
021600                 UNTIL IX-CLU > WS-QTD-CLUBES                             
021700                    OR IX-CLU > WS-PARM-QTD-CLUBES-AMOSTRA.               
021800         PERFORM 0300-FINALIZAR.                                          
021900         GOBACK.                                                          
022000                                                                          
022100 0000-PRINCIPAL-FIM.                     EXIT.                            
022200*----------------------------------------------------------------*        
022300 0100-INICIAR                            SECTION.                         
022400*----------------------------------------------------------------*        
022500                                                                          
022600         OPEN INPUT  CLUBE                                                
022700                     PARTIDA                                              
022800              OUTPUT RELFIX.                                              
022900         PERFORM 0105-TESTAR-STATUS.                                      
023000                                                                          
023100 0100-INICIAR-FIM.                       EXIT.                            
023200*----------------------------------------------------------------*        
023300 0105-TESTAR-STATUS                      SECTION.                         
023400*----------------------------------------------------------------*        
023500                                                                          
023600         IF FS-CLUBE NOT EQUAL "00"                                       
023700             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO            
023800             MOVE FS-CLUBE               TO WRK-STATUS-ERRO               
023900             MOVE "0105-CLUBE"           TO WRK-AREA-ERRO                 
024000             PERFORM 9999-TRATA-ERRO                                      
024100         END-IF.                                                          
024200         IF FS-PARTIDA NOT EQUAL "00"                                     
024300             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO            
024400             MOVE FS-PARTIDA             TO WRK-STATUS-ERRO               
024500             MOVE "0105-PARTIDA"         TO WRK-AREA-ERRO                 
024600             PERFORM 9999-TRATA-ERRO                                      
024700         END-IF.                                                          
024800                                                                          
024900 0105-TESTAR-STATUS-FIM.                 EXIT.                            
025000*----------------------------------------------------------------*        
025100 0200-IMP-CABECALHO                      SECTION.                         
025200*----------------------------------------------------------------*        
025300                                                                          
025400         MOVE SPACES TO WS-LINHA-CABECALHO.                               
025500         MOVE WS-DATA-EXEC-SC   TO WS-LC-DATA-SC.                         
025600         MOVE WS-DATA-EXEC      TO WS-LC-DATA.                            
025700         MOVE WS-LINHA-CABECALHO TO REG-RELFIX.                           
025800         WRITE REG-RELFIX AFTER ADVANCING TOP-OF-FORM.                    
025900         MOVE SPACES TO REG-RELFIX.                                       
026000         WRITE REG-RELFIX AFTER ADVANCING 1.                              
026100                                                                          
026200 0200-IMP-CABECALHO-FIM.                 EXIT.                            
026300*----------------------------------------------------------------*        
026400 0210-IMP-TOTAL-PARTIDAS                 SECTION.                         
026500*----------------------------------------------------------------*        
026600                                                                          
026700         MOVE SPACES TO WS-LINHA-TOTAL-PARTIDAS.                          
026800         MOVE WS-QTD-PARTIDAS-TAB TO WS-LT-QTD.                           
026900         MOVE WS-LINHA-TOTAL-PARTIDAS TO REG-RELFIX.                      
027000         WRITE REG-RELFIX AFTER ADVANCING 1.                              
027100         MOVE SPACES TO REG-RELFIX.                                       
027200         WRITE REG-RELFIX AFTER ADVANCING 1.                              
027300                                                                          
027400 0210-IMP-TOTAL-PARTIDAS-FIM.             EXIT.                           
027500*----------------------------------------------------------------*        
027600 0220-IMP-XREF-CLUBES                    SECTION.                         
027700*----------------------------------------------------------------*        
027800                                                                          
027900         MOVE SPACES TO WS-LINHA-CLUBE-XREF.                              
028000         MOVE WS-CLU-ID-TAB (IX-CLU)    TO WS-LX-ID.                      
028100         MOVE WS-CLU-SIGLA-TAB (IX-CLU) TO WS-LX-SIGLA.                   
028200         MOVE WS-CLU-NOME-TAB (IX-CLU)  TO WS-LX-NOME.                    
028300         MOVE WS-LINHA-CLUBE-XREF TO REG-RELFIX.                          
028400         WRITE REG-RELFIX AFTER ADVANCING 1.                              
028500                                                                          
028600 0220-IMP-XREF-CLUBES-FIM.                EXIT.                           
028700*----------------------------------------------------------------*        
028800 0250-IMP-AMOSTRA-CLUBE                  SECTION.                         
028900*----------------------------------------------------------------*        
029000                                                                          
029100         MOVE SPACES TO REG-RELFIX.                                       
029200         WRITE REG-RELFIX AFTER ADVANCING 1.                              
029300         MOVE WS-CLU-NOME-TAB (IX-CLU)  TO WS-CLU-NOME-CORRENTE.          
029400         MOVE WS-CLU-SIGLA-TAB (IX-CLU) TO WS-CLU-SIGLA-CORRENTE.         
029500         MOVE SPACES TO WS-LINHA-SUBTITULO-CLUBE.                         
029600         MOVE WS-CLU-SIGLA-CORRENTE TO WS-LS-SIGLA.                       
029700         MOVE WS-CLU-NOME-CORRENTE  TO WS-LS-NOME.                        
029800         MOVE WS-LINHA-SUBTITULO-CLUBE TO REG-RELFIX.                     
029900         WRITE REG-RELFIX AFTER ADVANCING 1.                              
030000                                                                          
030100         MOVE ZERO TO WS-QTD-CASA-IMPRESSA WS-QTD-FORA-IMPRESSA.          
030200         PERFORM 0252-AVALIAR-1-PARTIDA-AMOSTRA                           
030300                 VARYING IX-PRT FROM 1 BY 1                               
030400                 UNTIL IX-PRT > WS-QTD-PARTIDAS-TAB                       
030500                    OR (WS-QTD-CASA-IMPRESSA >=                           
030600                            WS-PARM-QTD-JOGOS-AMOSTRA                     
030700                        AND WS-QTD-FORA-IMPRESSA >=                       
030800                            WS-PARM-QTD-JOGOS-AMOSTRA).                   
030900                                                                          
031000 0250-IMP-AMOSTRA-CLUBE-FIM.              EXIT.                           
031100*----------------------------------------------------------------*        
031200 0252-AVALIAR-1-PARTIDA-AMOSTRA           SECTION.                        
031300*----------------------------------------------------------------*        
031400                                                                          
031500         IF WS-PRT-MANDANTE-TAB (IX-PRT) = WS-CLU-ID-TAB (IX-CLU)         
031600             AND WS-QTD-CASA-IMPRESSA < WS-PARM-QTD-JOGOS-AMOSTRA         
031700             PERFORM 0260-IMP-JOGO-CASA                                   
031800             ADD 1 TO WS-QTD-CASA-IMPRESSA                                
031900         END-IF.                                                          
032000         IF WS-PRT-VISITANTE-TAB (IX-PRT) = WS-CLU-ID-TAB (IX-CLU)        
032100             AND WS-QTD-FORA-IMPRESSA < WS-PARM-QTD-JOGOS-AMOSTRA         
032200             PERFORM 0270-IMP-JOGO-FORA                                   
032300             ADD 1 TO WS-QTD-FORA-IMPRESSA                                
032400         END-IF.                                                          
032500                                                                          
032600 0252-AVALIAR-1-PARTIDA-AMOSTRA-FIM.      EXIT.                           
032700*----------------------------------------------------------------*        
032800 0260-IMP-JOGO-CASA                      SECTION.                         
032900*----------------------------------------------------------------*        
033000                                                                          
033100         MOVE SPACES TO WS-LINHA-JOGO-AMOSTRA.                            
033200         MOVE "CASA:" TO WS-LJ-MANDO.                                     
033300         MOVE WS-PRT-RODADA-TAB (IX-PRT) TO WS-LJ-RODADA.                 
033400         MOVE WS-PRT-VISITANTE-TAB (IX-PRT) TO WS-ID-ADVERSARIO.          
033500         PERFORM 0280-ACHAR-NOME-CLUBE.                                   
033600         MOVE WS-CLU-NOME-CORRENTE TO WS-LJ-ADVERSARIO.                   
033700         MOVE WS-PRT-DIFH-TAB (IX-PRT) TO WS-LJ-DIFH.                     
033800         MOVE WS-PRT-DIFA-TAB (IX-PRT) TO WS-LJ-DIFA.                     
033900         MOVE WS-LINHA-JOGO-AMOSTRA TO REG-RELFIX.                        
034000         WRITE REG-RELFIX AFTER ADVANCING 1.                              
034100                                                                          
034200 0260-IMP-JOGO-CASA-FIM.                  EXIT.                           
034300*----------------------------------------------------------------*        
034400 0270-IMP-JOGO-FORA                      SECTION.                         
034500*----------------------------------------------------------------*        
034600                                                                          
034700         MOVE SPACES TO WS-LINHA-JOGO-AMOSTRA.                            
034800         MOVE "FORA:" TO WS-LJ-MANDO.                                     
034900         MOVE WS-PRT-RODADA-TAB (IX-PRT) TO WS-LJ-RODADA.                 
035000         MOVE WS-PRT-MANDANTE-TAB (IX-PRT) TO WS-ID-ADVERSARIO.           
035100         PERFORM 0280-ACHAR-NOME-CLUBE.                                   
035200         MOVE WS-CLU-NOME-CORRENTE TO WS-LJ-ADVERSARIO.                   
035300         MOVE WS-PRT-DIFH-TAB (IX-PRT) TO WS-LJ-DIFH.                     
035400         MOVE WS-PRT-DIFA-TAB (IX-PRT) TO WS-LJ-DIFA.                     
035500         MOVE WS-LINHA-JOGO-AMOSTRA TO REG-RELFIX.                        
035600         WRITE REG-RELFIX AFTER ADVANCING 1.                              
035700                                                                          
035800 0270-IMP-JOGO-FORA-FIM.                  EXIT.                           
035900*----------------------------------------------------------------*        
036000 0280-ACHAR-NOME-CLUBE                   SECTION.                         
036100*----------------------------------------------------------------*        
036200*    ROTINA AUXILIAR - LOCALIZA NOME/SIGLA DO CLUBE ADVERSARIO            
036300*    (WS-ID-ADVERSARIO) NA TABELA EM MEMORIA, USANDO O INDICE             
036400*    AUXILIAR IX-CLU-B PARA NAO PERDER O INDICE DO CLUBE-BASE             
036500*    DA AMOSTRA (IX-CLU, EM USO NA PERFORM VARYING DA 0250).              
036600*----------------------------------------------------------------*        
036700                                                                          
036800         MOVE SPACES TO WS-CLU-NOME-CORRENTE                              
036900             WS-CLU-SIGLA-CORRENTE.                                       
037000         SET IX-CLU-B TO WS-ID-ADVERSARIO.                                
037100         IF IX-CLU-B >= 1 AND IX-CLU-B <= WS-QTD-CLUBES                   
037200             MOVE WS-CLU-NOME-TAB (IX-CLU-B) TO                           
037300                 WS-CLU-NOME-CORRENTE                                     
037400             MOVE WS-CLU-SIGLA-TAB (IX-CLU-B) TO                          
037500                 WS-CLU-SIGLA-CORRENTE                                    
037600         END-IF.                                                          
037700                                                                          
037800 0280-ACHAR-NOME-CLUBE-FIM.               EXIT.                           
037900*----------------------------------------------------------------*        
038000 0400-CARREGAR-CLUBES                    SECTION.                         
038100*----------------------------------------------------------------*        
038200                                                                          
038300         READ CLUBE                                                       
038400             AT END                                                       
038500                 CONTINUE                                                 
038600         END-READ.                                                        
038700         PERFORM 0402-LER-1-CLUBE UNTIL FS-CLUBE NOT EQUAL "00".          
038800                                                                          
038900 0400-CARREGAR-CLUBES-FIM.                EXIT.                           
039000*----------------------------------------------------------------*        
039100 0402-LER-1-CLUBE                         SECTION.                        
039200*----------------------------------------------------------------*        
039300                                                                          
039400         ADD 1 TO WS-QTD-CLUBES.                                          
039500         SET IX-CLU TO WS-QTD-CLUBES.                                     
039600         MOVE CLU-ID    TO WS-CLU-ID-TAB (IX-CLU).                        
039700         MOVE CLU-NOME  TO WS-CLU-NOME-TAB (IX-CLU).                      
039800         MOVE CLU-SIGLA TO WS-CLU-SIGLA-TAB (IX-CLU).                     
039900         READ CLUBE                                                       
040000             AT END                                                       
040100                 MOVE "10" TO FS-CLUBE                                    
040200         END-READ.                                                        
040300                                                                          
040400 0402-LER-1-CLUBE-FIM.                    EXIT.                           
040500*----------------------------------------------------------------*        
040600 0450-CARREGAR-PARTIDAS                  SECTION.                         
040700*----------------------------------------------------------------*        
040800                                                                          
040900         READ PARTIDA                                                     
041000             AT END                                                       
041100                 CONTINUE                                                 
041200         END-READ.                                                        
041300         PERFORM 0452-LER-1-PARTIDA UNTIL FS-PARTIDA NOT EQUAL            
041400             "00".                                                        
041500                                                                          
041600 0450-CARREGAR-PARTIDAS-FIM.              EXIT.                           
041700*----------------------------------------------------------------*        
041800 0452-LER-1-PARTIDA                       SECTION.                        
041900*----------------------------------------------------------------*        
042000                                                                          
042100         IF WS-QTD-PARTIDAS-TAB < 380                                     
042200             ADD 1 TO WS-QTD-PARTIDAS-TAB                                 
042300             SET IX-PRT TO WS-QTD-PARTIDAS-TAB                            
042400             MOVE PRT-RODADA TO WS-PRT-RODADA-TAB (IX-PRT)                
042500             MOVE PRT-CLUBE-MANDANTE  TO                                  
042600                     WS-PRT-MANDANTE-TAB (IX-PRT)                         
042700             MOVE PRT-CLUBE-VISITANTE TO                                  
042800                     WS-PRT-VISITANTE-TAB (IX-PRT)                        
042900             MOVE PRT-DIFIC-MANDANTE  TO WS-PRT-DIFH-TAB (IX-PRT)         
043000             MOVE PRT-DIFIC-VISITANTE TO WS-PRT-DIFA-TAB (IX-PRT)         
043100         END-IF.                                                          
043200         READ PARTIDA                                                     
043300             AT END                                                       
043400                 MOVE "10" TO FS-PARTIDA                                  
043500         END-READ.                                                        
043600                                                                          
043700 0452-LER-1-PARTIDA-FIM.                  EXIT.                           
043800*----------------------------------------------------------------*        
043900 0300-FINALIZAR                          SECTION.                         
044000*----------------------------------------------------------------*        
044100                                                                          
044200         CLOSE CLUBE                                                      
044300               PARTIDA                                                    
044400               RELFIX.                                                    
044500                                                                          
044600 0300-FINALIZAR-FIM.                     EXIT.                            
044700*----------------------------------------------------------------*        
044800 9999-TRATA-ERRO                         SECTION.                         
044900*----------------------------------------------------------------*        
045000                                                                          
045100         DISPLAY "===== ERRO NO PROGRAMA " WS-NOME-PROGRAMA               
045200             " =====".                                                    
045300         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.                     
045400         DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.                        
045500         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.                          
045600         GOBACK.                                                          
045700                                                                          
045800 9999-TRATA-ERRO-FIM.                    EXIT.                            
045900*----------------------------------------------------------------*        
