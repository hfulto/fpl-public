000100 IDENTIFICATION                          DIVISION.                        
000200 PROGRAM-ID.    RELJOGO.                                                  
000300 AUTHOR.        IVAN SANCHES.                                             
000400 INSTALLATION.  FOURSYS.                                                  
000500 DATE-WRITTEN.  20/03/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800*================================================================*        
000900*    EMPRESA... :  FOURSYS                                                
001000*=================================================================        
001100*    PROGRAMA....: RELJOGO                                                
001200*    PROGRAMADOR.: IVAN SANCHES                                           
001300*    ANALISTA....: IVAN SANCHES                                           
001400*    CONSULTORIA.: FOURSYS                                                
001500*    DATA........: 20 / 03 / 1988                                         
001600*----------------------------------------------------------------*        
001700*    OBJETIVO.... : LOCALIZAR UM JOGADOR (POR ID OU NOME, LIDO DO         
001800*                   CARTAO DE PARAMETRO), CRUZAR SEU BOLETIM DE           
001900*                   RODADA COM A TABELA DE PARTIDAS DO CLUBE DELE         
002000*                   E EMITIR O RELATORIO DE ACOMPANHAMENTO                
002100*                   RODADA A RODADA (RELJOGO), FINALIZANDO COM            
002200*                   O RESUMO DA TEMPORADA.                                
002300*----------------------------------------------------------------*        
002400*    ARQUIVOS                I/O                  INCLUDE/BOOK            
002500*    CARTAO                 INPUT                  (PARAMETRO)            
002600*    JOGADOR                INPUT                  #BOOKJOG               
002700*    CLUBE                  INPUT                  #BOOKCLU               
002800*    PARTIDA                INPUT                  #BOOKFIX               
002900*    RODADA                 INPUT                  #BOOKROD               
003000*    RELJOGO                OUTPUT (IMPRESSAO)                            
003100*----------------------------------------------------------------*        
003200*    MODULOS..... : NENHUM                                                
003300*----------------------------------------------------------------*        
003400*                            ALTERACOES                                   
003500*----------------------------------------------------------------*        
003600*    PROGRAMADOR: IVAN SANCHES                                    ALT1    
003700*    ANALISTA   : IVAN SANCHES                                    ALT1    
003800*    CONSULTORIA: FOURSYS                                         ALT1    
003900*    DATA.......: 09 / 08 / 1990                                  ALT1    
004000*    OBJETIVO...: PASSOU A ACEITAR CARTAO POR NOME, ALEM DE       ALT1    
004100*                 ID, PROCURANDO O JOGADOR PELO NOME NO           ALT1    
004200*                 ARQUIVO JOGADOR (0150-LOCALIZAR-JOGADOR)        ALT1    
004300*----------------------------------------------------------------*        
004400*    PROGRAMADOR: R. CARDIM                                       ALT2    
004500*    ANALISTA   : IVAN SANCHES                                    ALT2    
004600*    CONSULTORIA: FOURSYS                                         ALT2    
004700*    DATA.......: 25 / 05 / 1994                                  ALT2    
004800*    OBJETIVO...: DIFICULDADE PASSA A SER IMPRESSA EM             ALT2    
004900*                 ASTERISCOS (1 A 5) EM VEZ DO DIGITO CRU,        ALT2    
005000*                 A PEDIDO DA ANALISE (CHAMADO RJ2210)            ALT2    
005100*----------------------------------------------------------------*        
005200*    PROGRAMADOR: M H MEDEIROS                                    ALT3    
005300*    ANALISTA   : IVAN SANCHES                                    ALT3    
005400*    CONSULTORIA: FOURSYS                                         ALT3    
005500*    DATA.......: 04 / 12 / 1998                                  ALT3    
005600*    OBJETIVO...: AJUSTE DE VIRADA DO SECULO NO CABECALHO         ALT3    
005700*                 DO RELATORIO (WS-DATA-EXEC-SC)                  ALT3    
005800*----------------------------------------------------------------*        
005900*    PROGRAMADOR: R. CARDIM                                       ALT4    
006000*    ANALISTA   : IVAN SANCHES                                    ALT4    
006100*    CONSULTORIA: FOURSYS                                         ALT4    
006200*    DATA.......: 12 / 07 / 2002                                  ALT4    
006300*    OBJETIVO...: SUPORTE A RODADA DUPLA (CHAMADO RJ4470) -       ALT4    
006400*                 UM MESMO NUMERO DE RODADA PODE TER MAIS         ALT4    
006500*                 DE UM BOLETIM PARA O JOGADOR                    ALT4    
006600*    PROGRAMADOR: M H MEDEIROS                                    ALT5    
006700*    ANALISTA   : IVAN SANCHES                                    ALT5    
006800*    CONSULTORIA: FOURSYS                                         ALT5    
006900*    DATA.......: 22 / 11 / 2004                                  ALT5    
007000*    OBJETIVO...: 0250-IMP-DETALHE GANHA 4A COLUNA DE ESTATISTICA ALT5    
007100*                 (WS-LD-STAT4) - DEFENSOR PASSA A IMPRIMIR       ALT5    
007200*                 TAMBEM AS ASSISTENCIAS (AS:) NO BOLETIM DA      ALT5    
007300*                 RODADA (CHAMADO RJ5120), COMO JA FAZIA NO       ALT5    
007400*                 RESUMO DA TEMPORADA (0270-IMP-RESUMO)           ALT5    
007500*----------------------------------------------------------------*        
007600*================================================================*        
007700 ENVIRONMENT                             DIVISION.                        
007800*================================================================*        
007900 CONFIGURATION                           SECTION.                         
008000*----------------------------------------------------------------*        
008100 SPECIAL-NAMES.                                                           
008200     C01 IS TOP-OF-FORM.                                                  
008300     CLASS DIGITO-VALIDO   IS "0" THRU "9".                               
008400     UPSI-0 ON STATUS IS WS-CARTAO-POR-ID                                 
008500            OFF STATUS IS WS-CARTAO-POR-NOME.                             
008600*----------------------------------------------------------------*        
008700 INPUT-OUTPUT                            SECTION.                         
008800*----------------------------------------------------------------*        
008900 FILE-CONTROL.                                                            
009000     SELECT CARTAO    ASSIGN TO "CARTAO"                                  
009100         FILE STATUS IS FS-CARTAO.                                        
009200     SELECT JOGADOR   ASSIGN TO "JOGADOR"                                 
009300         FILE STATUS IS FS-JOGADOR.                                       
009400     SELECT CLUBE     ASSIGN TO "CLUBE"                                   
009500         FILE STATUS IS FS-CLUBE.                                         
009600     SELECT PARTIDA   ASSIGN TO "PARTIDA"                                 
009700         FILE STATUS IS FS-PARTIDA.                                       
009800     SELECT RODADA    ASSIGN TO "RODADA"                                  
009900         FILE STATUS IS FS-RODADA.                                        
010000     SELECT RELJOGO   ASSIGN TO "RELJOGO"                                 
010100         FILE STATUS IS FS-RELJOGO.                                       
010200*================================================================*        
010300 DATA                                    DIVISION.                        
010400*================================================================*        
010500 FILE                                    SECTION.                         
010600*----------------------------------------------------------------*        
010700 FD  CARTAO.                                                              
010800 01  REG-CARTAO.                                                          
010900     05  CT-ID                       PIC 9(004).                          
011000     05  CT-NOME                     PIC X(020).                          
011100     05  FILLER                      PIC X(006).                          
011200*----------------------------------------------------------------*        
011300 FD  JOGADOR.                                                             
011400 COPY "#BOOKJOG".                                                         
011500*----------------------------------------------------------------*        
011600 FD  CLUBE.                                                               
011700 COPY "#BOOKCLU".                                                         
011800*----------------------------------------------------------------*        
011900 FD  PARTIDA.                                                             
012000 COPY "#BOOKFIX".                                                         
012100*----------------------------------------------------------------*        
012200 FD  RODADA.                                                              
012300 COPY "#BOOKROD".                                                         
012400*----------------------------------------------------------------*        
012500 FD  RELJOGO                                                              
012600     RECORD CONTAINS 132 CHARACTERS.                                      
012700 01  REG-RELJOGO                 PIC X(132).                              
012800*----------------------------------------------------------------*        
012900 WORKING-STORAGE                         SECTION.                         
013000*----------------------------------------------------------------*        
013100 01  FILLER                      PIC X(050)          VALUE                
013200         "***** INICIO DA WORKING - RELJOGO *****".                       
013300*----------------------------------------------------------------*        
013400 01  FS-CARTAO                   PIC X(002)          VALUE SPACES.        
013500 01  FS-JOGADOR                  PIC X(002)          VALUE SPACES.        
013600 01  FS-CLUBE                    PIC X(002)          VALUE SPACES.        
013700 01  FS-PARTIDA                  PIC X(002)          VALUE SPACES.        
013800 01  FS-RODADA                   PIC X(002)          VALUE SPACES.        
013900 01  FS-RELJOGO                  PIC X(002)          VALUE SPACES.        
014000*----------------------------------------------------------------*        
014100 01  WS-CARTAO-TIPO               PIC X(001)          VALUE "S".          
014200     88  WS-CARTAO-POR-ID                              VALUE "S".         
014300     88  WS-CARTAO-POR-NOME                             VALUE "N".        
014400*----------------------------------------------------------------*        
014500 01  WS-DATA-EXEC                 PIC 9(006)          VALUE ZEROS.        
014600 01  WS-DATA-EXEC-R  REDEFINES WS-DATA-EXEC.                              
014700     05  WS-DATA-EXEC-AA          PIC 9(002).                             
014800     05  WS-DATA-EXEC-MM          PIC 9(002).                             
014900     05  WS-DATA-EXEC-DD          PIC 9(002).                             
015000 01  WS-DATA-EXEC-SC               PIC 9(002)          VALUE 19.          
015100*----------------------------------------------------------------*        
015200 01  FILLER                      PIC X(050)          VALUE                
015300         " DADOS DO JOGADOR LOCALIZADO ".                                 
015400*----------------------------------------------------------------*        
015500 01  WS-JOG-ACHADO                PIC X(001)          VALUE "N".          
015600     88  WS-JOG-FOI-ACHADO                             VALUE "S".         
015700 01  WS-JOG-ID-ACHADO              PIC 9(004)          VALUE ZERO.        
015800 01  WS-JOG-ID-ACHADO-R  REDEFINES WS-JOG-ID-ACHADO.                      
015900     05  WS-JOG-ID-ACHADO-X        PIC X(004).                            
016000 01 WS-JOG-NOME-ACHADO PIC X(020) VALUE SPACES.                           
016100 01  WS-JOG-CLUBE-ID-ACHADO        PIC 9(002)          VALUE ZERO.        
016200 01 WS-JOG-CLUBE-SIGLA-ACHADO PIC X(003) VALUE SPACES.                    
016300 01  WS-JOG-POS-ACHADO             PIC 9(001)          VALUE ZERO.        
016400     88  WS-JOG-E-GOLEIRO                               VALUE 1.          
016500     88  WS-JOG-E-DEFENSOR                              VALUE 2.          
016600     88  WS-JOG-E-MEIA                                  VALUE 3.          
016700     88  WS-JOG-E-ATACANTE                              VALUE 4.          
016800*----------------------------------------------------------------*        
016900 01  FILLER                      PIC X(050)          VALUE                
017000         " TABELA DE CLUBES (ID -> NOME/SIGLA) ".                         
017100*----------------------------------------------------------------*        
017200 01  WS-TAB-CLUBES.                                                       
017300     05  WS-CLUBE-ITEM  OCCURS 20 TIMES INDEXED BY IX-CLU.                
017400         10  WS-CLU-ID-TAB       PIC 9(002).                              
017500         10  WS-CLU-NOME-TAB     PIC X(020).                              
017600         10  WS-CLU-SIGLA-TAB    PIC X(003).                              
017700*----------------------------------------------------------------*        
017800 01  FILLER                      PIC X(050)          VALUE                
017900         " TABELA DE PARTIDAS DO CLUBE DO JOGADOR (ATE 38) ".             
018000*----------------------------------------------------------------*        
018100 01  WS-QTD-PARTIDAS               PIC 9(002)  COMP VALUE ZERO.           
018200 01  WS-TAB-PARTIDAS.                                                     
018300     05  WS-PRT-ITEM OCCURS 38 TIMES INDEXED BY IX-PRT.                   
018400         10  WS-PRT-RODADA        PIC 9(002).                             
018500         10  WS-PRT-ADVERSARIO    PIC 9(002).                             
018600         10  WS-PRT-MANDANTE-FLAG PIC X(001).                             
018700             88 WS-PRT-E-MANDANTE VALUE "S".                              
018800         10  WS-PRT-DIFICULDADE   PIC 9(001).                             
018900*----------------------------------------------------------------*        
019000 01  FILLER                      PIC X(050)          VALUE                
019100         " AREA DE TRABALHO DO BOLETIM DE RODADA ATUAL ".                 
019200*----------------------------------------------------------------*        
019300 01  WS-ACHOU-PARTIDA              PIC X(001)          VALUE "N".         
019400     88  WS-PARTIDA-ACHADA                              VALUE "S".        
019500 01 WS-ADVERSARIO-NOME PIC X(020) VALUE SPACES.                           
019600 01 WS-ADVERSARIO-SIGLA PIC X(003) VALUE SPACES.                          
019700 01 WS-MANDO-CAMPO PIC X(001) VALUE SPACES.                               
019800 01 WS-DIFICULDADE-STR PIC X(005) VALUE SPACES.                           
019900*----------------------------------------------------------------*        
020000 01  FILLER                      PIC X(050)          VALUE                
020100         " ACUMULADORES DO RESUMO DE TEMPORADA ".                         
020200*----------------------------------------------------------------*        
020300 01  ACU-PONTOS-TOTAL              PIC S9(005)  COMP-3 VALUE ZERO.        
020400 01  ACU-JOGOS                     PIC 9(003)  COMP VALUE ZERO.           
020500 01  ACU-MINUTOS-TOTAL             PIC 9(005)  COMP-3 VALUE ZERO.         
020600 01  ACU-BONUS-TOTAL               PIC 9(004)  COMP-3 VALUE ZERO.         
020700 01  ACU-SG-TOTAL                  PIC 9(003)  COMP VALUE ZERO.           
020800 01  ACU-GOLS-SOFRIDOS-TOTAL       PIC 9(004)  COMP-3 VALUE ZERO.         
020900 01  ACU-DEFESAS-TOTAL             PIC 9(004)  COMP-3 VALUE ZERO.         
021000 01  ACU-GOLS-TOTAL                PIC 9(003)  COMP VALUE ZERO.           
021100 01  ACU-ASSISTENCIAS-TOTAL        PIC 9(003)  COMP VALUE ZERO.           
021200 01  WS-PPG-TEMPORADA              PIC 9(003)V9(002)   VALUE ZERO.        
021300 01  WS-PPG-TEMPORADA-R  REDEFINES WS-PPG-TEMPORADA.                      
021400     05  WS-PPG-TEMPORADA-INT      PIC 9(003).                            
021500     05  WS-PPG-TEMPORADA-DEC      PIC 9(002).                            
021600*----------------------------------------------------------------*        
021700 COPY "#BOOKERR".                                                         
021800 COPY "#MSGERRO".                                                         
021900*----------------------------------------------------------------*        
022000 01  WS-NOME-PROGRAMA            PIC X(010) VALUE "RELJOGO".              
022100*----------------------------------------------------------------*        
022200*    LINHAS DE IMPRESSAO DO RELATORIO RELJOGO                             
022300*----------------------------------------------------------------*        
022400 01  WS-LINHA-CABECALHO.                                                  
022500     05  FILLER                   PIC X(010)          VALUE               
022600             "RELJOGO -".                                                 
022700     05  WS-LC-NOME               PIC X(020).                             
022800     05  FILLER                   PIC X(005)          VALUE               
022900             "DATA:".                                                     
023000     05  WS-LC-DATA-SC            PIC 9(002).                             
023100     05  WS-LC-DATA               PIC 9(006).                             
023200     05 FILLER PIC X(083) VALUE SPACES.                                   
023300 01  WS-LINHA-DETALHE.                                                    
023400     05  WS-LD-RODADA             PIC ZZ9.                                
023500     05 FILLER PIC X(002) VALUE SPACES.                                   
023600     05  WS-LD-ADVERSARIO         PIC X(003).                             
023700     05  WS-LD-MANDO              PIC X(003).                             
023800     05 FILLER PIC X(002) VALUE SPACES.                                   
023900     05  WS-LD-DIFICULDADE        PIC X(005).                             
024000     05 FILLER PIC X(002) VALUE SPACES.                                   
024100     05  WS-LD-PONTOS             PIC ---9.                               
024200     05 FILLER PIC X(002) VALUE SPACES.                                   
024300     05  WS-LD-MINUTOS            PIC ZZ9.                                
024400     05 FILLER PIC X(002) VALUE SPACES.                                   
024500     05  WS-LD-BONUS              PIC 9.                                  
024600     05 FILLER PIC X(002) VALUE SPACES.                                   
024700     05  WS-LD-STAT1-ROT          PIC X(004).                             
024800     05  WS-LD-STAT1              PIC ZZ9.                                
024900     05 FILLER PIC X(002) VALUE SPACES.                                   
025000     05  WS-LD-STAT2-ROT          PIC X(004).                             
025100     05  WS-LD-STAT2              PIC ZZ9.                                
025200     05 FILLER PIC X(002) VALUE SPACES.                                   
025300     05  WS-LD-STAT3-ROT          PIC X(004).                             
025400     05  WS-LD-STAT3              PIC ZZ9.                                
025500     05 FILLER PIC X(002) VALUE SPACES.                                   
025600     05  WS-LD-STAT4-ROT          PIC X(004).                             
025700     05  WS-LD-STAT4              PIC ZZ9.                                
025800     05 FILLER PIC X(041) VALUE SPACES.                                   
025900 01  WS-LINHA-RESUMO.                                                     
026000     05  WS-LR-ROTULO             PIC X(025).                             
026100     05  WS-LR-VALOR              PIC X(015).                             
026200     05 FILLER PIC X(092) VALUE SPACES.                                   
026300*----------------------------------------------------------------*        
026400*    CAMPO EDITADO PARA IMPRIMIR O PPG DA TEMPORADA COM 2 CASAS   ALT6    
026500*    DECIMAIS EM WS-LR-VALOR (CHAMADO RJ5210) - SEM ELE O MOVE    ALT6    
026600*    NUMERICO->ALFANUMERICO SO COPIA OS DIGITOS E PERDE O PONTO.  ALT6    
026700*----------------------------------------------------------------*        
026800 01  WS-LR-PPG-EDT               PIC ZZ9,99.                      ALT6    
026900*----------------------------------------------------------------*        
027000 01  FILLER                      PIC X(050)          VALUE                
027100         "***** FIM DA WORKING - RELJOGO *****".                          
027200*================================================================*        
027300 PROCEDURE                               DIVISION.                        
027400*================================================================*        
027500 0000-PRINCIPAL                          SECTION.                         
027600                                                                          
027700         PERFORM 0100-INICIAR.                                            
027800         ACCEPT WS-DATA-EXEC FROM DATE.                                   
027900         PERFORM 0400-CARREGAR-CLUBES.                                    
028000         PERFORM 0150-LOCALIZAR-JOGADOR.                                  
028100         IF WS-JOG-FOI-ACHADO                                             
028200             PERFORM 0160-CARREGAR-PARTIDAS                               
028300             PERFORM 0210-IMP-CABECALHO                                   
028400             PERFORM 0110-LER-RODADA                                      
028500             PERFORM 0200-PROCESSAR                                       
028600                     UNTIL FS-RODADA NOT EQUAL "00"                       
028700             PERFORM 0270-IMP-RESUMO                                      
028800         ELSE                                                             
028900             MOVE WRK-NAO-ACHOU          TO WRK-DESCRICAO-ERRO            
029000             MOVE "00"                   TO WRK-STATUS-ERRO               
029100             MOVE "0000-JOGADOR"         TO WRK-AREA-ERRO                 
029200             PERFORM 9999-TRATA-ERRO                                      
029300         END-IF.                                                          
029400         PERFORM 0300-FINALIZAR.                                          
029500         GOBACK.                                                          
029600                                                                          
029700 0000-PRINCIPAL-FIM.                     EXIT.                            
029800*----------------------------------------------------------------*        
029900 0100-INICIAR                            SECTION.                         
030000*----------------------------------------------------------------*        
030100                                                                          
030200         OPEN INPUT  CARTAO                                               
030300                     JOGADOR                                              
030400                     CLUBE                                                
030500                     PARTIDA                                              
030600                     RODADA                                               
030700              OUTPUT RELJOGO.                                             
030800         PERFORM 0105-TESTAR-STATUS.                                      
030900         READ CARTAO                                                      
031000             AT END                                                       
031100                 MOVE WRK-VAZIO              TO WRK-DESCRICAO-ERRO        
031200                 MOVE "00"                   TO WRK-STATUS-ERRO           
031300                 MOVE "0100-CARTAO"          TO WRK-AREA-ERRO             
031400                 PERFORM 9999-TRATA-ERRO                                  
031500         END-READ.                                                        
031600         IF CT-ID NOT NUMERIC OR CT-ID = ZERO                             
031700             SET WS-CARTAO-POR-NOME TO TRUE                               
031800         ELSE                                                             
031900             SET WS-CARTAO-POR-ID   TO TRUE                               
032000         END-IF.                                                          
032100                                                                          
032200 0100-INICIAR-FIM.                       EXIT.                            
032300*----------------------------------------------------------------*        
032400 0105-TESTAR-STATUS                      SECTION.                         
032500*----------------------------------------------------------------*        
032600                                                                          
032700         IF FS-JOGADOR NOT EQUAL "00"                                     
032800             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO            
032900             MOVE FS-JOGADOR             TO WRK-STATUS-ERRO               
033000             MOVE "0105-JOGADOR"         TO WRK-AREA-ERRO                 
033100             PERFORM 9999-TRATA-ERRO                                      
033200         END-IF.                                                          
033300         IF FS-CLUBE NOT EQUAL "00"                                       
033400             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO            
033500             MOVE FS-CLUBE               TO WRK-STATUS-ERRO               
033600             MOVE "0105-CLUBE"           TO WRK-AREA-ERRO                 
033700             PERFORM 9999-TRATA-ERRO                                      
033800         END-IF.                                                          
033900         IF FS-PARTIDA NOT EQUAL "00"                                     
034000             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO            
034100             MOVE FS-PARTIDA             TO WRK-STATUS-ERRO               
034200             MOVE "0105-PARTIDA"         TO WRK-AREA-ERRO                 
034300             PERFORM 9999-TRATA-ERRO                                      
034400         END-IF.                                                          
034500         IF FS-RODADA NOT EQUAL "00"                                      
034600             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO            
034700             MOVE FS-RODADA              TO WRK-STATUS-ERRO               
034800             MOVE "0105-RODADA"          TO WRK-AREA-ERRO                 
034900             PERFORM 9999-TRATA-ERRO                                      
035000         END-IF.                                                          
035100                                                                          
035200 0105-TESTAR-STATUS-FIM.                 EXIT.                            
035300*----------------------------------------------------------------*        
035400 0110-LER-RODADA                         SECTION.                         
035500*----------------------------------------------------------------*        
035600                                                                          
035700         READ RODADA                                                      
035800             AT END                                                       
035900                 CONTINUE                                                 
036000         END-READ.                                                        
036100         PERFORM 0112-LER-1-RODADA                                        
036200                 UNTIL FS-RODADA NOT EQUAL "00"                           
036300                 OR ROD-JOGADOR-ID = WS-JOG-ID-ACHADO.                    
036400                                                                          
036500 0110-LER-RODADA-FIM.                    EXIT.                            
036600*----------------------------------------------------------------*        
036700 0112-LER-1-RODADA                        SECTION.                        
036800*----------------------------------------------------------------*        
036900                                                                          
037000         READ RODADA                                                      
037100             AT END                                                       
037200                 MOVE "10" TO FS-RODADA                                   
037300         END-READ.                                                        
037400                                                                          
037500 0112-LER-1-RODADA-FIM.                   EXIT.                           
037600*----------------------------------------------------------------*        
037700 0150-LOCALIZAR-JOGADOR                  SECTION.                         
037800*----------------------------------------------------------------*        
037900                                                                          
038000         MOVE "N" TO WS-JOG-ACHADO.                                       
038100         READ JOGADOR                                                     
038200             AT END                                                       
038300                 MOVE "10" TO FS-JOGADOR                                  
038400         END-READ.                                                        
038500         PERFORM 0152-TESTAR-1-JOGADOR                                    
038600                 UNTIL FS-JOGADOR NOT EQUAL "00"                          
038700                 OR WS-JOG-FOI-ACHADO.                                    
038800         IF WS-JOG-FOI-ACHADO                                             
038900             SET IX-CLU TO WS-JOG-CLUBE-ID-ACHADO                         
039000             IF IX-CLU >= 1 AND IX-CLU <= 20                              
039100                 MOVE WS-CLU-SIGLA-TAB (IX-CLU) TO                        
039200                         WS-JOG-CLUBE-SIGLA-ACHADO                        
039300             END-IF                                                       
039400         END-IF.                                                          
039500                                                                          
039600 0150-LOCALIZAR-JOGADOR-FIM.             EXIT.                            
039700*----------------------------------------------------------------*        
039800 0152-TESTAR-1-JOGADOR                    SECTION.                        
039900*----------------------------------------------------------------*        
040000                                                                          
040100         IF (WS-CARTAO-POR-ID AND JOG-ID = CT-ID)                         
040200             OR (WS-CARTAO-POR-NOME AND JOG-NOME = CT-NOME)               
040300             MOVE "S"            TO WS-JOG-ACHADO                         
040400             MOVE JOG-ID         TO WS-JOG-ID-ACHADO                      
040500             MOVE JOG-NOME       TO WS-JOG-NOME-ACHADO                    
040600             MOVE JOG-CLUBE-ID   TO WS-JOG-CLUBE-ID-ACHADO                
040700             MOVE JOG-POSICAO-COD TO WS-JOG-POS-ACHADO                    
040800         ELSE                                                             
040900             READ JOGADOR                                                 
041000                 AT END                                                   
041100                     MOVE "10" TO FS-JOGADOR                              
041200             END-READ                                                     
041300         END-IF.                                                          
041400                                                                          
041500 0152-TESTAR-1-JOGADOR-FIM.               EXIT.                           
041600*----------------------------------------------------------------*        
041700 0160-CARREGAR-PARTIDAS                  SECTION.                         
041800*----------------------------------------------------------------*        
041900*    LE TODO O ARQUIVO PARTIDA E GUARDA APENAS AS PARTIDAS EM             
042000*    QUE O CLUBE DO JOGADOR ACHADO ENTROU EM CAMPO.                       
042100*----------------------------------------------------------------*        
042200                                                                          
042300         READ PARTIDA                                                     
042400             AT END                                                       
042500                 MOVE "10" TO FS-PARTIDA                                  
042600         END-READ.                                                        
042700         PERFORM 0162-AVALIAR-1-PARTIDA UNTIL FS-PARTIDA NOT EQUAL        
042800             "00".                                                        
042900                                                                          
043000 0160-CARREGAR-PARTIDAS-FIM.             EXIT.                            
043100*----------------------------------------------------------------*        
043200 0162-AVALIAR-1-PARTIDA                   SECTION.                        
043300*----------------------------------------------------------------*        
043400                                                                          
043500         IF PRT-CLUBE-MANDANTE = WS-JOG-CLUBE-ID-ACHADO                   
043600             AND WS-QTD-PARTIDAS < 38                                     
043700             ADD 1 TO WS-QTD-PARTIDAS                                     
043800             SET IX-PRT TO WS-QTD-PARTIDAS                                
043900             MOVE PRT-RODADA           TO WS-PRT-RODADA (IX-PRT)          
044000             MOVE PRT-CLUBE-VISITANTE  TO                                 
044100                     WS-PRT-ADVERSARIO (IX-PRT)                           
044200             MOVE "S"                  TO                                 
044300                     WS-PRT-MANDANTE-FLAG (IX-PRT)                        
044400             MOVE PRT-DIFIC-MANDANTE   TO                                 
044500                     WS-PRT-DIFICULDADE (IX-PRT)                          
044600         END-IF.                                                          
044700         IF PRT-CLUBE-VISITANTE = WS-JOG-CLUBE-ID-ACHADO                  
044800             AND WS-QTD-PARTIDAS < 38                                     
044900             ADD 1 TO WS-QTD-PARTIDAS                                     
045000             SET IX-PRT TO WS-QTD-PARTIDAS                                
045100             MOVE PRT-RODADA           TO WS-PRT-RODADA (IX-PRT)          
045200             MOVE PRT-CLUBE-MANDANTE   TO                                 
045300                     WS-PRT-ADVERSARIO (IX-PRT)                           
045400             MOVE "N"                  TO                                 
045500                     WS-PRT-MANDANTE-FLAG (IX-PRT)                        
045600             MOVE PRT-DIFIC-VISITANTE  TO                                 
045700                     WS-PRT-DIFICULDADE (IX-PRT)                          
045800         END-IF.                                                          
045900         READ PARTIDA                                                     
046000             AT END                                                       
046100                 MOVE "10" TO FS-PARTIDA                                  
046200         END-READ.                                                        
046300                                                                          
046400 0162-AVALIAR-1-PARTIDA-FIM.              EXIT.                           
046500*----------------------------------------------------------------*        
046600 0200-PROCESSAR                          SECTION.                         
046700*----------------------------------------------------------------*        
046800                                                                          
046900         IF ROD-MINUTOS > ZERO                                            
047000             PERFORM 0220-LOCALIZAR-PARTIDA-RODADA                        
047100             PERFORM 0250-IMP-DETALHE                                     
047200             PERFORM 0260-ACUMULAR-RESUMO                                 
047300         END-IF.                                                          
047400         PERFORM 0110-LER-RODADA.                                         
047500                                                                          
047600 0200-PROCESSAR-FIM.                     EXIT.                            
047700*----------------------------------------------------------------*        
047800 0220-LOCALIZAR-PARTIDA-RODADA           SECTION.                         
047900*----------------------------------------------------------------*        
048000*    A RODADA DUPLA (VIDE ALT4) PODE TER MAIS DE UM BOLETIM PARA  ALT4    
048100*    O MESMO NUMERO DE RODADA - CADA BOLETIM GANHA SUA PROPRIA    ALT4    
048200*    LINHA, PROCURANDO A PARTIDA DA VEZ NA TABELA CARREGADA.      ALT4    
048300*----------------------------------------------------------------*        
048400                                                                          
048500         MOVE "N" TO WS-ACHOU-PARTIDA.                                    
048600         PERFORM 0222-TESTAR-RODADA-PARTIDA                               
048700                 VARYING IX-PRT FROM 1 BY 1                               
048800                 UNTIL IX-PRT > WS-QTD-PARTIDAS                           
048900                     OR WS-PARTIDA-ACHADA.                                
049000         IF WS-PARTIDA-ACHADA                                             
049100             SET IX-PRT DOWN BY 1                                         
049200             SET IX-CLU TO WS-PRT-ADVERSARIO (IX-PRT)                     
049300             IF IX-CLU >= 1 AND IX-CLU <= 20                              
049400                 MOVE WS-CLU-SIGLA-TAB (IX-CLU) TO                        
049500                         WS-ADVERSARIO-SIGLA                              
049600             ELSE                                                         
049700                 MOVE SPACES TO WS-ADVERSARIO-SIGLA                       
049800             END-IF                                                       
049900             IF WS-PRT-E-MANDANTE (IX-PRT)                                
050000                 MOVE "H" TO WS-MANDO-CAMPO                               
050100             ELSE                                                         
050200                 MOVE "A" TO WS-MANDO-CAMPO                               
050300             END-IF                                                       
050400             PERFORM 0225-MONTAR-DIFICULDADE                              
050500         ELSE                                                             
050600             MOVE "UNK" TO WS-ADVERSARIO-SIGLA                            
050700             MOVE SPACES TO WS-MANDO-CAMPO                                
050800             MOVE "N/A" TO WS-DIFICULDADE-STR                             
050900         END-IF.                                                          
051000                                                                          
051100 0220-LOCALIZAR-PARTIDA-RODADA-FIM.      EXIT.                            
051200*----------------------------------------------------------------*        
051300 0222-TESTAR-RODADA-PARTIDA               SECTION.                        
051400*----------------------------------------------------------------*        
051500                                                                          
051600         IF WS-PRT-RODADA (IX-PRT) = ROD-NUMERO                           
051700             MOVE "S" TO WS-ACHOU-PARTIDA                                 
051800         END-IF.                                                          
051900                                                                          
052000 0222-TESTAR-RODADA-PARTIDA-FIM.          EXIT.                           
052100*----------------------------------------------------------------*        
052200 0225-MONTAR-DIFICULDADE                 SECTION.                         
052300*----------------------------------------------------------------*        
052400                                                                          
052500         MOVE SPACES TO WS-DIFICULDADE-STR.                               
052600         EVALUATE WS-PRT-DIFICULDADE (IX-PRT)                             
052700             WHEN 1 MOVE "*"     TO WS-DIFICULDADE-STR                    
052800             WHEN 2 MOVE "**"    TO WS-DIFICULDADE-STR                    
052900             WHEN 3 MOVE "***"   TO WS-DIFICULDADE-STR                    
053000             WHEN 4 MOVE "****"  TO WS-DIFICULDADE-STR                    
053100             WHEN 5 MOVE "*****" TO WS-DIFICULDADE-STR                    
053200             WHEN OTHER                                                   
053300                 MOVE "N/A" TO WS-DIFICULDADE-STR                         
053400         END-EVALUATE.                                                    
053500                                                                          
053600 0225-MONTAR-DIFICULDADE-FIM.            EXIT.                            
053700*----------------------------------------------------------------*        
053800 0210-IMP-CABECALHO                      SECTION.                         
053900*----------------------------------------------------------------*        
054000                                                                          
054100         MOVE SPACES TO WS-LINHA-CABECALHO.                               
054200         MOVE WS-JOG-NOME-ACHADO   TO WS-LC-NOME.                         
054300         MOVE WS-DATA-EXEC-SC      TO WS-LC-DATA-SC.                      
054400         MOVE WS-DATA-EXEC         TO WS-LC-DATA.                         
054500         MOVE WS-LINHA-CABECALHO   TO REG-RELJOGO.                        
054600         WRITE REG-RELJOGO AFTER ADVANCING TOP-OF-FORM.                   
054700         MOVE SPACES TO REG-RELJOGO.                                      
054800         WRITE REG-RELJOGO AFTER ADVANCING 1.                             
054900                                                                          
055000 0210-IMP-CABECALHO-FIM.                 EXIT.                            
055100*----------------------------------------------------------------*        
055200 0250-IMP-DETALHE                        SECTION.                         
055300*----------------------------------------------------------------*        
055400                                                                          
055500         MOVE SPACES TO WS-LINHA-DETALHE.                                 
055600         MOVE ROD-NUMERO           TO WS-LD-RODADA.                       
055700         MOVE WS-ADVERSARIO-SIGLA  TO WS-LD-ADVERSARIO.                   
055800         MOVE WS-MANDO-CAMPO       TO WS-LD-MANDO.                        
055900         MOVE WS-DIFICULDADE-STR   TO WS-LD-DIFICULDADE.                  
056000         MOVE ROD-PONTOS           TO WS-LD-PONTOS.                       
056100         MOVE ROD-MINUTOS          TO WS-LD-MINUTOS.                      
056200         MOVE ROD-BONUS            TO WS-LD-BONUS.                        
056300         EVALUATE TRUE                                                    
056400             WHEN WS-JOG-E-GOLEIRO                                        
056500                 MOVE "CS:"          TO WS-LD-STAT1-ROT                   
056600                 MOVE ROD-SG-FLAG    TO WS-LD-STAT1                       
056700                 MOVE "GC:"          TO WS-LD-STAT2-ROT                   
056800                 MOVE ROD-GOLS-SOFRIDOS TO WS-LD-STAT2                    
056900                 MOVE "SV:"          TO WS-LD-STAT3-ROT                   
057000                 MOVE ROD-DEFESAS    TO WS-LD-STAT3                       
057100             WHEN WS-JOG-E-DEFENSOR                                       
057200                 MOVE "CS:"          TO WS-LD-STAT1-ROT                   
057300                 MOVE ROD-SG-FLAG    TO WS-LD-STAT1                       
057400                 MOVE "GC:"          TO WS-LD-STAT2-ROT                   
057500                 MOVE ROD-GOLS-SOFRIDOS TO WS-LD-STAT2                    
057600                 MOVE "GS:"          TO WS-LD-STAT3-ROT                   
057700                 MOVE ROD-GOLS       TO WS-LD-STAT3                       
057800                 MOVE "AS:"          TO WS-LD-STAT4-ROT           ALT5    
057900                 MOVE ROD-ASSISTENCIAS TO WS-LD-STAT4             ALT5    
058000             WHEN WS-JOG-E-MEIA                                           
058100                 MOVE "GS:"          TO WS-LD-STAT1-ROT                   
058200                 MOVE ROD-GOLS       TO WS-LD-STAT1                       
058300                 MOVE "AS:"          TO WS-LD-STAT2-ROT                   
058400                 MOVE ROD-ASSISTENCIAS TO WS-LD-STAT2                     
058500                 MOVE "CS:"          TO WS-LD-STAT3-ROT                   
058600                 MOVE ROD-SG-FLAG    TO WS-LD-STAT3                       
058700             WHEN WS-JOG-E-ATACANTE                                       
058800                 MOVE "GS:"          TO WS-LD-STAT1-ROT                   
058900                 MOVE ROD-GOLS       TO WS-LD-STAT1                       
059000                 MOVE "AS:"          TO WS-LD-STAT2-ROT                   
059100                 MOVE ROD-ASSISTENCIAS TO WS-LD-STAT2                     
059200                 MOVE SPACES         TO WS-LD-STAT3-ROT                   
059300                 MOVE ZERO           TO WS-LD-STAT3                       
059400         END-EVALUATE.                                                    
059500         MOVE WS-LINHA-DETALHE TO REG-RELJOGO.                            
059600         WRITE REG-RELJOGO AFTER ADVANCING 1.                             
059700                                                                          
059800 0250-IMP-DETALHE-FIM.                   EXIT.                            
059900*----------------------------------------------------------------*        
060000 0260-ACUMULAR-RESUMO                    SECTION.                         
060100*----------------------------------------------------------------*        
060200                                                                          
060300         ADD ROD-PONTOS     TO ACU-PONTOS-TOTAL.                          
060400         ADD 1              TO ACU-JOGOS.                                 
060500         ADD ROD-MINUTOS    TO ACU-MINUTOS-TOTAL.                         
060600         ADD ROD-BONUS      TO ACU-BONUS-TOTAL.                           
060700         EVALUATE TRUE                                                    
060800             WHEN WS-JOG-E-GOLEIRO                                        
060900                 IF ROD-SEM-SOFRER-GOL                                    
061000                     ADD 1 TO ACU-SG-TOTAL                                
061100                 END-IF                                                   
061200                 ADD ROD-GOLS-SOFRIDOS TO ACU-GOLS-SOFRIDOS-TOTAL         
061300                 ADD ROD-DEFESAS       TO ACU-DEFESAS-TOTAL               
061400             WHEN WS-JOG-E-DEFENSOR                                       
061500                 IF ROD-SEM-SOFRER-GOL                                    
061600                     ADD 1 TO ACU-SG-TOTAL                                
061700                 END-IF                                                   
061800                 ADD ROD-GOLS-SOFRIDOS TO ACU-GOLS-SOFRIDOS-TOTAL         
061900                 ADD ROD-GOLS          TO ACU-GOLS-TOTAL                  
062000                 ADD ROD-ASSISTENCIAS  TO ACU-ASSISTENCIAS-TOTAL          
062100             WHEN WS-JOG-E-MEIA                                           
062200                 ADD ROD-GOLS          TO ACU-GOLS-TOTAL                  
062300                 ADD ROD-ASSISTENCIAS  TO ACU-ASSISTENCIAS-TOTAL          
062400                 IF ROD-SEM-SOFRER-GOL                                    
062500                     ADD 1 TO ACU-SG-TOTAL                                
062600                 END-IF                                                   
062700             WHEN WS-JOG-E-ATACANTE                                       
062800                 ADD ROD-GOLS          TO ACU-GOLS-TOTAL                  
062900                 ADD ROD-ASSISTENCIAS  TO ACU-ASSISTENCIAS-TOTAL          
063000         END-EVALUATE.                                                    
063100                                                                          
063200 0260-ACUMULAR-RESUMO-FIM.               EXIT.                            
063300*----------------------------------------------------------------*        
063400 0270-IMP-RESUMO                         SECTION.                         
063500*----------------------------------------------------------------*        
063600                                                                          
063700         IF ACU-JOGOS > ZERO                                              
063800             COMPUTE WS-PPG-TEMPORADA ROUNDED =                           
063900                     ACU-PONTOS-TOTAL / ACU-JOGOS                         
064000         ELSE                                                             
064100             MOVE ZERO TO WS-PPG-TEMPORADA                                
064200         END-IF.                                                          
064300                                                                          
064400         MOVE SPACES TO REG-RELJOGO.                                      
064500         WRITE REG-RELJOGO AFTER ADVANCING 1.                             
064600                                                                          
064700         MOVE SPACES TO WS-LINHA-RESUMO.                                  
064800         MOVE "PONTOS NA TEMPORADA:" TO WS-LR-ROTULO.                     
064900         MOVE ACU-PONTOS-TOTAL TO WS-LR-VALOR (1:6).                      
065000         MOVE WS-LINHA-RESUMO TO REG-RELJOGO.                             
065100         WRITE REG-RELJOGO AFTER ADVANCING 1.                             
065200                                                                          
065300         MOVE SPACES TO WS-LINHA-RESUMO.                                  
065400         MOVE "JOGOS DISPUTADOS:" TO WS-LR-ROTULO.                        
065500         MOVE ACU-JOGOS TO WS-LR-VALOR (1:3).                             
065600         MOVE WS-LINHA-RESUMO TO REG-RELJOGO.                             
065700         WRITE REG-RELJOGO AFTER ADVANCING 1.                             
065800                                                                          
065900         MOVE SPACES TO WS-LINHA-RESUMO.                                  
066000         MOVE "PONTOS POR JOGO:" TO WS-LR-ROTULO.                         
066100         MOVE WS-PPG-TEMPORADA TO WS-LR-PPG-EDT.                  ALT6    
066200         MOVE WS-LR-PPG-EDT TO WS-LR-VALOR (1:6).                 ALT6    
066300         MOVE WS-LINHA-RESUMO TO REG-RELJOGO.                             
066400         WRITE REG-RELJOGO AFTER ADVANCING 1.                             
066500                                                                          
066600         MOVE SPACES TO WS-LINHA-RESUMO.                                  
066700         MOVE "MINUTOS NA TEMPORADA:" TO WS-LR-ROTULO.                    
066800         MOVE ACU-MINUTOS-TOTAL TO WS-LR-VALOR (1:5).                     
066900         MOVE WS-LINHA-RESUMO TO REG-RELJOGO.                             
067000         WRITE REG-RELJOGO AFTER ADVANCING 1.                             
067100                                                                          
067200         MOVE SPACES TO WS-LINHA-RESUMO.                                  
067300         MOVE "BONUS NA TEMPORADA:" TO WS-LR-ROTULO.                      
067400         MOVE ACU-BONUS-TOTAL TO WS-LR-VALOR (1:4).                       
067500         MOVE WS-LINHA-RESUMO TO REG-RELJOGO.                             
067600         WRITE REG-RELJOGO AFTER ADVANCING 1.                             
067700                                                                          
067800         EVALUATE TRUE                                                    
067900             WHEN WS-JOG-E-GOLEIRO OR WS-JOG-E-DEFENSOR                   
068000                 MOVE SPACES TO WS-LINHA-RESUMO                           
068100                 MOVE "JOGOS SEM SOFRER GOL:" TO WS-LR-ROTULO             
068200                 MOVE ACU-SG-TOTAL TO WS-LR-VALOR (1:3)                   
068300                 MOVE WS-LINHA-RESUMO TO REG-RELJOGO                      
068400                 WRITE REG-RELJOGO AFTER ADVANCING 1                      
068500                 MOVE SPACES TO WS-LINHA-RESUMO                           
068600                 MOVE "GOLS SOFRIDOS:" TO WS-LR-ROTULO                    
068700                 MOVE ACU-GOLS-SOFRIDOS-TOTAL TO WS-LR-VALOR (1:4)        
068800                 MOVE WS-LINHA-RESUMO TO REG-RELJOGO                      
068900                 WRITE REG-RELJOGO AFTER ADVANCING 1                      
069000         END-EVALUATE.                                                    
069100         IF WS-JOG-E-GOLEIRO                                              
069200             MOVE SPACES TO WS-LINHA-RESUMO                               
069300             MOVE "DEFESAS:" TO WS-LR-ROTULO                              
069400             MOVE ACU-DEFESAS-TOTAL TO WS-LR-VALOR (1:4)                  
069500             MOVE WS-LINHA-RESUMO TO REG-RELJOGO                          
069600             WRITE REG-RELJOGO AFTER ADVANCING 1                          
069700         END-IF.                                                          
069800         IF WS-JOG-E-DEFENSOR OR WS-JOG-E-MEIA OR                         
069900             WS-JOG-E-ATACANTE                                            
070000             MOVE SPACES TO WS-LINHA-RESUMO                               
070100             MOVE "GOLS MARCADOS:" TO WS-LR-ROTULO                        
070200             MOVE ACU-GOLS-TOTAL TO WS-LR-VALOR (1:3)                     
070300             MOVE WS-LINHA-RESUMO TO REG-RELJOGO                          
070400             WRITE REG-RELJOGO AFTER ADVANCING 1                          
070500             MOVE SPACES TO WS-LINHA-RESUMO                               
070600             MOVE "ASSISTENCIAS:" TO WS-LR-ROTULO                         
070700             MOVE ACU-ASSISTENCIAS-TOTAL TO WS-LR-VALOR (1:3)             
070800             MOVE WS-LINHA-RESUMO TO REG-RELJOGO                          
070900             WRITE REG-RELJOGO AFTER ADVANCING 1                          
071000         END-IF.                                                          
071100                                                                          
071200 0270-IMP-RESUMO-FIM.                    EXIT.                            
071300*----------------------------------------------------------------*        
071400 0300-FINALIZAR                          SECTION.                         
071500*----------------------------------------------------------------*        
071600                                                                          
071700         CLOSE CARTAO                                                     
071800               JOGADOR                                                    
071900               CLUBE                                                      
072000               PARTIDA                                                    
072100               RODADA                                                     
072200               RELJOGO.                                                   
072300                                                                          
072400 0300-FINALIZAR-FIM.                     EXIT.                            
072500*----------------------------------------------------------------*        
072600 0400-CARREGAR-CLUBES                    SECTION.                         
072700*----------------------------------------------------------------*        
072800                                                                          
072900         READ CLUBE                                                       
073000             AT END                                                       
073100                 CONTINUE                                                 
073200         END-READ.                                                        
073300         PERFORM 0402-LER-1-CLUBE UNTIL FS-CLUBE NOT EQUAL "00".          
073400                                                                          
073500 0400-CARREGAR-CLUBES-FIM.                EXIT.                           
073600*----------------------------------------------------------------*        
073700 0402-LER-1-CLUBE                         SECTION.                        
073800*----------------------------------------------------------------*        
073900                                                                          
074000         SET IX-CLU TO CLU-ID.                                            
074100         IF IX-CLU >= 1 AND IX-CLU <= 20                                  
074200             MOVE CLU-ID    TO WS-CLU-ID-TAB (IX-CLU)                     
074300             MOVE CLU-NOME  TO WS-CLU-NOME-TAB (IX-CLU)                   
074400             MOVE CLU-SIGLA TO WS-CLU-SIGLA-TAB (IX-CLU)                  
074500         END-IF.                                                          
074600         READ CLUBE                                                       
074700             AT END                                                       
074800                 MOVE "10" TO FS-CLUBE                                    
074900         END-READ.                                                        
075000                                                                          
075100 0402-LER-1-CLUBE-FIM.                    EXIT.                           
075200*----------------------------------------------------------------*        
075300 9999-TRATA-ERRO                         SECTION.                         
075400*----------------------------------------------------------------*        
075500                                                                          
075600         DISPLAY "===== ERRO NO PROGRAMA " WS-NOME-PROGRAMA               
075700             " =====".                                                    
075800         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.                     
075900         DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.                        
076000         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.                          
076100         GOBACK.                                                          
076200                                                                          
076300 9999-TRATA-ERRO-FIM.                    EXIT.                            
076400*----------------------------------------------------------------*        
