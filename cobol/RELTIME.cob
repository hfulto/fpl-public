000100 IDENTIFICATION                          DIVISION.                        
000200 PROGRAM-ID.    RELTIME.                                                  
000300 AUTHOR.        MATHEUS H MEDEIROS.                                       
000400 INSTALLATION.  FOURSYS.                                                  
000500 DATE-WRITTEN.  02/09/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800*================================================================*        
000900*    EMPRESA... :  FOURSYS                                                
001000*=================================================================        
001100*    PROGRAMA....: RELTIME                                                
001200*    PROGRAMADOR.: MATHEUS H MEDEIROS                                     
001300*    ANALISTA....: IVAN SANCHES                                           
001400*    CONSULTORIA.: FOURSYS                                                
001500*    DATA........: 02 / 09 / 1987                                         
001600*----------------------------------------------------------------*        
001700*    OBJETIVO.... : A PARTIR DO POOL LIMPO (ARQUIVO LIMPO, GERADO         
001800*                   PELO PROGLIMP), MONTAR O ESTADO INICIAL DOS           
001900*                   PRE-ESCALADOS, SORTEAR TIMES DE 15 JOGADORES          
002000*                   DENTRO DAS REGRAS DE ORCAMENTO E FORMACAO,            
002100*                   ESCOLHER OS ONZE TITULARES/CAPITAO/RESERVAS           
002200*                   DE CADA TIME SORTEADO E, AO FIM DAS TENTATI-          
002300*                   VAS, IMPRIMIR O MELHOR TIME ENCONTRADO NO             
002400*                   RELATORIO RELTIME.                                    
002500*----------------------------------------------------------------*        
002600*    ARQUIVOS                I/O                  INCLUDE/BOOK            
002700*    LIMPO                  INPUT                  #BOOKPOOL              
002800*    RELTIME                OUTPUT (IMPRESSAO)                            
002900*----------------------------------------------------------------*        
003000*    MODULOS..... : NENHUM                                                
003100*----------------------------------------------------------------*        
003200*                            ALTERACOES                                   
003300*----------------------------------------------------------------*        
003400*    PROGRAMADOR: MATHEUS H MEDEIROS                              ALT1    
003500*    ANALISTA   : IVAN SANCHES                                    ALT1    
003600*    CONSULTORIA: FOURSYS                                         ALT1    
003700*    DATA.......: 19 / 04 / 1990                                  ALT1    
003800*    OBJETIVO...: LIMITE DE TENTATIVAS PASSA DE 1.000 PARA        ALT1    
003900*                 10.000 (WS-PARM-MAX-TENTATIVAS) A PEDIDO        ALT1    
004000*                 DA ANALISE - POOL FICOU MAIOR                   ALT1    
004100*----------------------------------------------------------------*        
004200*    PROGRAMADOR: R. CARDIM                                       ALT2    
004300*    ANALISTA   : IVAN SANCHES                                    ALT2    
004400*    CONSULTORIA: FOURSYS                                         ALT2    
004500*    DATA.......: 07 / 06 / 1992                                  ALT2    
004600*    OBJETIVO...: CORRIGIDO SORTEIO QUE REPETIA JOGADOR JA        ALT2    
004700*                 DESCARTADO (CHAMADO SC1140) - TROCA COM O       ALT2    
004800*                 ULTIMO DA LISTA AO REMOVER O CANDIDATO          ALT2    
004900*----------------------------------------------------------------*        
005000*    PROGRAMADOR: IVAN SANCHES                                    ALT3    
005100*    ANALISTA   : IVAN SANCHES                                    ALT3    
005200*    CONSULTORIA: FOURSYS                                         ALT3    
005300*    DATA.......: 11 / 01 / 1996                                  ALT3    
005400*    OBJETIVO...: INCLUIDA A ESCOLHA DO CAPITAO E O CALCULO       ALT3    
005500*                 DE PONTOS PONDERADOS DO TIME (0800 A 0850)      ALT3    
005600*----------------------------------------------------------------*        
005700*    PROGRAMADOR: M H MEDEIROS                                    ALT4    
005800*    ANALISTA   : IVAN SANCHES                                    ALT4    
005900*    CONSULTORIA: FOURSYS                                         ALT4    
006000*    DATA.......: 28 / 12 / 1998                                  ALT4    
006100*    OBJETIVO...: AJUSTE DE VIRADA DO SECULO NA SEMENTE DE        ALT4    
006200*                 SORTEIO (WS-SEMENTE) - PASSA A USAR HHMMSS      ALT4    
006300*                 EM VEZ DO RELOGIO DE 2 DIGITOS DE ANO           ALT4    
006400*----------------------------------------------------------------*        
006500*    PROGRAMADOR: R. CARDIM                                       ALT5    
006600*    ANALISTA   : IVAN SANCHES                                    ALT5    
006700*    CONSULTORIA: FOURSYS                                         ALT5    
006800*    DATA.......: 17 / 03 / 2001                                  ALT5    
006900*    OBJETIVO...: CORRIGIDA A ORDEM DO BANCO (RESERVAS) QUE       ALT5    
007000*                 SAIA FORA DE ORDEM DE PONTOS (CHAMADO           ALT5    
007100*                 RL8820) - 0850-MONTAR-BANCO REESCRITA           ALT5    
007200*----------------------------------------------------------------*        
007300*    PROGRAMADOR: M H MEDEIROS                                    ALT6    
007400*    ANALISTA   : IVAN SANCHES                                    ALT6    
007500*    CONSULTORIA: FOURSYS                                         ALT6    
007600*    DATA.......: 14 / 09 / 2004                                  ALT6    
007700*    OBJETIVO...: 0700-MONTAR-TIME PASSA A REPETIR A TENTATIVA    ALT6    
007800*                 DE SORTEIO INTERNAMENTE (0701) ATE 10.000       ALT6    
007900*                 VEZES SEM GASTAR RODADA DA SIMULACAO (CHAMADO   ALT6    
008000*                 RT5510) - SO FALHA A RODADA SE ESGOTAR TUDO     ALT6    
008100*----------------------------------------------------------------*        
008200*    PROGRAMADOR: M H MEDEIROS                                    ALT7    
008300*    ANALISTA   : IVAN SANCHES                                    ALT7    
008400*    CONSULTORIA: FOURSYS                                         ALT7    
008500*    DATA.......: 30 / 11 / 2004                                  ALT7    
008600*    OBJETIVO...: GOLEIRO RESERVA GANHA STATUS PROPRIO "B" (E     ALT7    
008700*                 NAO MAIS "R") PARA NAO DISPUTAR AS VAGAS DO     ALT7    
008800*                 BANCO EM 0850, EVITANDO 2O GOLEIRO TITULAR E    ALT7    
008900*                 PONTOS EM DOBRO NO TIME; 0840-ESCOLHER-DEF-ATA  ALT7    
009000*                 PASSA A ORDENAR DEF/ATA EM AREA CONTIGUA        ALT7    
009100*                 (WS-TAB-ORDEM) EM VEZ DE TROCAR SO VIZINHOS     ALT7    
009200*                 FISICOS DA TABELA (CHAMADO RL9930)              ALT7    
009300*----------------------------------------------------------------*        
009400*    PROGRAMADOR: R. CARDIM                                       ALT8    
009500*    ANALISTA   : IVAN SANCHES                                    ALT8    
009600*    CONSULTORIA: FOURSYS                                         ALT8    
009700*    DATA.......: 03 / 12 / 2004                                  ALT8    
009800*    OBJETIVO...: 0930-IMP-TOTAIS GANHA CAMPO EDITADO             ALT8    
009900*                 (WS-LT-VALOR-EDT) PARA O TEAM PPG E O TOTAL     ALT8    
010000*                 COST - O MOVE DIRETO NUMERICO->ALFANUMERICO     ALT8    
010100*                 ESTAVA IMPRIMINDO OS TOTAIS SEM O PONTO         ALT8    
010200*                 DECIMAL (CHAMADO RT6015)                        ALT8    
010300*----------------------------------------------------------------*        
010400*================================================================*        
010500 ENVIRONMENT                             DIVISION.                        
010600*================================================================*        
010700 CONFIGURATION                           SECTION.                         
010800*----------------------------------------------------------------*        
010900 SPECIAL-NAMES.                                                           
011000     C01 IS TOP-OF-FORM.                                                  
011100     CLASS DIGITO-VALIDO   IS "0" THRU "9".                               
011200*----------------------------------------------------------------*        
011300 INPUT-OUTPUT                            SECTION.                         
011400*----------------------------------------------------------------*        
011500 FILE-CONTROL.                                                            
011600     SELECT LIMPO     ASSIGN TO "LIMPO"                                   
011700         FILE STATUS IS FS-LIMPO.                                         
011800     SELECT RELTIME   ASSIGN TO "RELTIME"                                 
011900         FILE STATUS IS FS-RELTIME.                                       
012000*================================================================*        
012100 DATA                                    DIVISION.                        
012200*================================================================*        
012300 FILE                                    SECTION.                         
012400*----------------------------------------------------------------*        
012500 FD  LIMPO.                                                               
012600 COPY "#BOOKPOOL".                                                        
012700*----------------------------------------------------------------*        
012800 FD  RELTIME                                                              
012900     RECORD CONTAINS 132 CHARACTERS.                                      
013000 01  REG-RELTIME                 PIC X(132).                              
013100*----------------------------------------------------------------*        
013200 WORKING-STORAGE                         SECTION.                         
013300*----------------------------------------------------------------*        
013400 01  FILLER                      PIC X(050)          VALUE                
013500         "***** INICIO DA WORKING - RELTIME *****".                       
013600*----------------------------------------------------------------*        
013700 01  FS-LIMPO                    PIC X(002)          VALUE SPACES.        
013800 01  FS-RELTIME                  PIC X(002)          VALUE SPACES.        
013900*----------------------------------------------------------------*        
014000 01  FILLER                      PIC X(050)          VALUE                
014100         " PARAMETROS DO SORTEIO E DA ESCALACAO ".                        
014200*----------------------------------------------------------------*        
014300 01  WS-PARM-MAX-TENTATIVAS      PIC 9(005)  COMP VALUE 10000.            
014400 01  WS-PARM-CORTE-ABORTO        PIC 9(003)V9(001)   VALUE 96.0.          
014500 01  WS-PARM-TETO-CUSTO          PIC 9(003)V9(001)   VALUE 100.0.         
014600 01  WS-PARM-PESO-BANCO          PIC 9(001)V9(002)   VALUE 0.500.         
014700 01  WS-PARM-PESO-CAPITAO        PIC 9(001)V9(002)   VALUE 2.000.         
014800 01  WS-PARM-MAX-GOL             PIC 9(001)  COMP VALUE 2.                
014900 01  WS-PARM-MAX-DEF             PIC 9(001)  COMP VALUE 5.                
015000 01  WS-PARM-MAX-MEI             PIC 9(001)  COMP VALUE 5.                
015100 01  WS-PARM-MAX-ATA             PIC 9(001)  COMP VALUE 3.                
015200 01  WS-PARM-MAX-POR-CLUBE       PIC 9(001)  COMP VALUE 3.                
015300*----------------------------------------------------------------*        
015400 01  FILLER                      PIC X(050)          VALUE                
015500         " SEMENTE E FIO DO GERADOR PSEUDO-ALEATORIO ".                   
015600*----------------------------------------------------------------*        
015700 01  WS-SEMENTE                  PIC 9(010)  COMP VALUE 1.                
015800 01  WS-SEMENTE-R  REDEFINES WS-SEMENTE.                                  
015900     05  WS-SEM-HH               PIC 9(002).                              
016000     05  WS-SEM-MM               PIC 9(002).                              
016100     05  WS-SEM-SS               PIC 9(002).                              
016200     05  WS-SEM-CENT             PIC 9(004).                              
016300 01  WS-HORA-EXEC                PIC 9(008)          VALUE ZERO.          
016400 01  WS-RAND-PRODUTO             PIC 9(018)  COMP VALUE ZERO.             
016500 01  WS-RAND-QUOCIENTE           PIC 9(010)  COMP VALUE ZERO.             
016600 01  WS-RAND-SORTEADO            PIC 9(002)  COMP VALUE ZERO.             
016700*----------------------------------------------------------------*        
016800 01  FILLER                      PIC X(050)          VALUE                
016900         " POOL LIMPO CARREGADO DE LIMPO (TIPO 'C') ".                    
017000*----------------------------------------------------------------*        
017100 01  WS-QTD-POOL                 PIC 9(002)  COMP VALUE ZERO.             
017200 01  WS-TAB-POOL.                                                         
017300     05  WS-POOL-ITEM OCCURS 45 TIMES INDEXED BY IX-POOL.                 
017400         10  WS-POOL-ID          PIC 9(004).                              
017500         10  WS-POOL-NOME        PIC X(020).                              
017600         10  WS-POOL-CLUBE       PIC X(003).                              
017700         10  WS-POOL-POS         PIC X(003).                              
017800         10  WS-POOL-CUSTO       PIC 9(003)V9(001).                       
017900         10  WS-POOL-PPG         PIC 9(002)V9(001).                       
018000*----------------------------------------------------------------*        
018100 01  FILLER                      PIC X(050)          VALUE                
018200         " PRE-ESCALADOS CARREGADOS DE LIMPO (TIPO 'P') ".                
018300*----------------------------------------------------------------*        
018400 01  WS-QTD-PREFILL               PIC 9(002)  COMP VALUE ZERO.            
018500 01  WS-TAB-PREFILL.                                                      
018600     05  WS-PREFILL-ITEM OCCURS 15 TIMES INDEXED BY IX-PREF.              
018700         10  WS-PREF-ID          PIC 9(004).                              
018800         10  WS-PREF-NOME        PIC X(020).                              
018900         10  WS-PREF-CLUBE       PIC X(003).                              
019000         10  WS-PREF-POS         PIC X(003).                              
019100         10  WS-PREF-CUSTO       PIC 9(003)V9(001).                       
019200         10  WS-PREF-PPG         PIC 9(002)V9(001).                       
019300*----------------------------------------------------------------*        
019400 01  FILLER                      PIC X(050)          VALUE                
019500         " ESTADO INICIAL (PRE-ESCALACAO) - CALCULADO 1 VEZ ".            
019600*----------------------------------------------------------------*        
019700 01  WS-INI-CUSTO                PIC 9(003)V9(001)   VALUE ZERO.          
019800 01  WS-INI-PONTOS               PIC 9(003)V9(001)   VALUE ZERO.          
019900 01  WS-INI-QTD-GOL              PIC 9(001)  COMP VALUE ZERO.             
020000 01  WS-INI-QTD-DEF              PIC 9(001)  COMP VALUE ZERO.             
020100 01  WS-INI-QTD-MEI              PIC 9(001)  COMP VALUE ZERO.             
020200 01  WS-INI-QTD-ATA              PIC 9(001)  COMP VALUE ZERO.             
020300*----------------------------------------------------------------*        
020400 01  FILLER                      PIC X(050)          VALUE                
020500         " LISTA DE CANDIDATOS DA TENTATIVA CORRENTE ".                   
020600*----------------------------------------------------------------*        
020700 01  WS-QTD-CAND                 PIC 9(002)  COMP VALUE ZERO.             
020800 01  WS-TAB-CAND.                                                         
020900     05  WS-CAND-ITEM OCCURS 45 TIMES INDEXED BY IX-CAND.                 
021000         10  WS-CAND-ID          PIC 9(004).                              
021100         10  WS-CAND-NOME        PIC X(020).                              
021200         10  WS-CAND-CLUBE       PIC X(003).                              
021300         10  WS-CAND-POS         PIC X(003).                              
021400         10  WS-CAND-CUSTO       PIC 9(003)V9(001).                       
021500         10  WS-CAND-PPG         PIC 9(002)V9(001).                       
021600*----------------------------------------------------------------*        
021700 01  FILLER                      PIC X(050)          VALUE                
021800         " TIME DE 15 (TENTATIVA CORRENTE) ".                             
021900*----------------------------------------------------------------*        
022000 01  WS-QTD-TIME                 PIC 9(002)  COMP VALUE ZERO.             
022100 01  WS-TAB-TIME.                                                         
022200     05  WS-TIME-ITEM OCCURS 15 TIMES INDEXED BY IX-TIME.                 
022300         10  WS-TIME-ID          PIC 9(004).                              
022400         10  WS-TIME-NOME        PIC X(020).                              
022500         10  WS-TIME-CLUBE       PIC X(003).                              
022600         10  WS-TIME-POS         PIC X(003).                              
022700         10  WS-TIME-CUSTO       PIC 9(003)V9(001).                       
022800         10  WS-TIME-PPG         PIC 9(002)V9(001).                       
022900         10  WS-TIME-STATUS      PIC X(001).                              
023000             88  WS-TIME-TITULAR                     VALUE "T".           
023100             88  WS-TIME-RESERVA                      VALUE "R".          
023200             88  WS-TIME-CAPITAO                       VALUE "C".         
023300            88  WS-TIME-BANCO-GOL                    VALUE "B".   ALT7    
023400*----------------------------------------------------------------*        
023500 01  WS-CUSTO-TIME                PIC 9(003)V9(001)   VALUE ZERO.         
023600 01  WS-PONTOS-TIME                PIC 9(003)V9(001)   VALUE ZERO.        
023700 01  WS-CUSTO-TIME-R REDEFINES WS-CUSTO-TIME.                             
023800     05  WS-CUSTO-TIME-INT       PIC 9(003).                              
023900     05  WS-CUSTO-TIME-DEC       PIC 9(001).                              
024000 01  WS-PONTOS-TIME-R REDEFINES WS-PONTOS-TIME.                           
024100     05  WS-PONTOS-TIME-INT      PIC 9(003).                              
024200     05  WS-PONTOS-TIME-DEC      PIC 9(001).                              
024300*----------------------------------------------------------------*        
024400 01  FILLER                      PIC X(050)          VALUE                
024500         " TABELA DE CONTAGEM POR CLUBE (DENTRO DA TENTATIVA) ".          
024600*----------------------------------------------------------------*        
024700 01  WS-QTD-CLUBES-USADOS         PIC 9(002)  COMP VALUE ZERO.            
024800 01  WS-TAB-CLUBE-CONT.                                                   
024900     05  WS-CLUBE-CONT-ITEM OCCURS 20 TIMES INDEXED BY IX-CC.             
025000         10  WS-CC-SIGLA         PIC X(003).                              
025100         10  WS-CC-QTD           PIC 9(001)  COMP.                        
025200*----------------------------------------------------------------*        
025300 01  FILLER                      PIC X(050)          VALUE                
025400         " FLAGS DE CONTROLE DA TENTATIVA ".                              
025500*----------------------------------------------------------------*        
025600 01  WS-TENTATIVA-FALHOU          PIC X(001)          VALUE "N".          
025700     88  WS-FALHOU-TENTATIVA                          VALUE "S".          
025800 01  WS-TENTATIVA-OK               PIC X(001)          VALUE "N".         
025900     88  WS-TENTATIVA-TEVE-SUCESSO                    VALUE "S".          
026000 01  WS-ACHOU-CLUBE                PIC X(001)          VALUE "N".         
026100     88  WS-CLUBE-JA-CONTADO                          VALUE "S".          
026200*----------------------------------------------------------------*        
026300 01  FILLER                      PIC X(050)          VALUE                
026400         " MELHOR TIME (MAIOR SOMA DE PPG) ATE AGORA ".                   
026500*----------------------------------------------------------------*        
026600 01  WS-MELHOR-PONTOS-TIME        PIC 9(003)V9(001)   VALUE ZERO.         
026700 01  WS-QTD-MELHOR-TIME           PIC 9(002)  COMP VALUE ZERO.            
026800 01  WS-TAB-MELHOR-TIME.                                                  
026900     05  WS-MT-ITEM OCCURS 15 TIMES INDEXED BY IX-MT.                     
027000         10  WS-MT-ID            PIC 9(004).                              
027100         10  WS-MT-NOME          PIC X(020).                              
027200         10  WS-MT-CLUBE         PIC X(003).                              
027300         10  WS-MT-POS           PIC X(003).                              
027400         10  WS-MT-CUSTO         PIC 9(003)V9(001).                       
027500         10  WS-MT-PPG           PIC 9(002)V9(001).                       
027600 01  WS-MELHOR-CUSTO-TIME          PIC 9(003)V9(001)   VALUE ZERO.        
027700*----------------------------------------------------------------*        
027800 01  FILLER                      PIC X(050)          VALUE                
027900         " MELHOR ESCALACAO (MAIOR PONTUACAO PONDERADA) ".                
028000*----------------------------------------------------------------*        
028100 01  WS-MELHOR-PONTOS-PONDERADO   PIC 9(003)V9(001)   VALUE ZERO.         
028200 01  WS-QTD-MELHOR-ESCALACAO      PIC 9(002)  COMP VALUE ZERO.            
028300 01  WS-TAB-MELHOR-ESCALACAO.                                             
028400     05  WS-ME-ITEM OCCURS 15 TIMES INDEXED BY IX-ME.                     
028500         10  WS-ME-NOME          PIC X(020).                              
028600         10  WS-ME-POS           PIC X(003).                              
028700         10  WS-ME-PPG           PIC 9(002)V9(001).                       
028800         10  WS-ME-STATUS        PIC X(001).                              
028900 01 WS-MELHOR-CAPITAO-NOME PIC X(020) VALUE SPACES.                       
029000 01  WS-QTD-ITERACOES-VENCEDORA   PIC 9(005)  COMP VALUE ZERO.            
029100*----------------------------------------------------------------*        
029200 01  FILLER                      PIC X(050)          VALUE                
029300         " CONTADORES DE EXECUCAO ".                                      
029400*----------------------------------------------------------------*        
029500 01  ACU-TENTATIVAS                PIC 9(005)  COMP VALUE ZERO.           
029600 01  ACU-TENTATIVAS-FALHAS         PIC 9(005)  COMP VALUE ZERO.           
029700 01  WS-TENT-INTERNAS              PIC 9(005)  COMP VALUE ZERO.   ALT6    
029800*----------------------------------------------------------------*        
029900 01  FILLER                      PIC X(050)          VALUE                
030000         " AREA DE APOIO PARA ORDENACAO E IMPRESSAO ".                    
030100*----------------------------------------------------------------*        
030200 01  WS-IX-A                     PIC 9(003)  COMP VALUE ZERO.             
030300 01  WS-IX-B                     PIC 9(003)  COMP VALUE ZERO.             
030400 01  WS-IX-TEMP                  PIC 9(003)  COMP VALUE ZERO.             
030500 01  WS-TROCOU                   PIC X(001)          VALUE "N".           
030600     88  WS-HOUVE-TROCA                               VALUE "S".          
030700 01  WS-LINHA-NUM                PIC 9(003)  COMP VALUE ZERO.             
030800*----------------------------------------------------------------*        
030900*    AREA DE TRABALHO CONTIGUA PARA ORDENAR POR PPG DESCENDENTE   ALT7    
031000*    OS JOGADORES DE UMA UNICA POSICAO (0841/0843) - RESOLVE O    ALT7    
031100*    CHAMADO RL9930: A BOLHA ANTIGA SO TROCAVA VIZINHOS DE        ALT7    
031200*    WS-TAB-TIME, QUE RARAMENTE FICAM ADJACENTES (ORDEM DE        ALT7    
031300*    SORTEIO), E NUNCA CHEGAVA A COMPARAR TODOS OS DA MESMA       ALT7    
031400*    POSICAO ENTRE SI.                                            ALT7    
031500*----------------------------------------------------------------*        
031600 01  WS-POS-ORDEM                PIC X(003)          VALUE SPACES.ALT7    
031700 01  WS-QTD-ORDEM                PIC 9(001)  COMP VALUE ZERO.     ALT7    
031800 01  WS-TAB-ORDEM.                                                ALT7    
031900     05  WS-TO-ITEM OCCURS 5 TIMES INDEXED BY IX-ORD.             ALT7    
032000         10  WS-TO-IX            PIC 9(002)  COMP.                ALT7    
032100         10  WS-TO-PPG           PIC 9(002)V9(001).               ALT7    
032200*----------------------------------------------------------------*        
032300*    BUFFER DE TROCA PARA A BOLHA DE 0843/0845 SOBRE WS-TAB-ORDEM.ALT7    
032400*----------------------------------------------------------------*        
032500 01  WS-AUX-TO-ITEM.                                              ALT7    
032600     05  WS-AUX-TO-IX            PIC 9(002)  COMP.                ALT7    
032700     05  WS-AUX-TO-PPG           PIC 9(002)V9(001).               ALT7    
032800*----------------------------------------------------------------*        
032900*    RETRATO DE UM ITEM DE WS-TAB-TIME - SERVE DE BUFFER PARA A           
033000*    TROCA NA ORDENACAO (0842/0850) E PARA DESMONTAR O CANDIDATO          
033100*    SORTEADO EM 0720-AVALIAR-CANDIDATO.                                  
033200*----------------------------------------------------------------*        
033300 01  WS-AUX-TIME-ITEM.                                                    
033400     05  WS-AUX-ID               PIC 9(004).                              
033500     05  WS-AUX-NOME             PIC X(020).                              
033600     05  WS-AUX-CLUBE            PIC X(003).                              
033700     05  WS-AUX-POS              PIC X(003).                              
033800     05  WS-AUX-CUSTO            PIC 9(003)V9(001).                       
033900     05  WS-AUX-PPG              PIC 9(002)V9(001).                       
034000     05  WS-AUX-STATUS           PIC X(001).                              
034100*----------------------------------------------------------------*        
034200*    CONTAGEM DE POSICAO DENTRO DA TENTATIVA CORRENTE - REINICIA-         
034300*    DA A PARTIR DE WS-INI-QTD-* A CADA CHAMADA DE 0700.                  
034400*----------------------------------------------------------------*        
034500 01  WS-QTD-GOL-TIME              PIC 9(001)  COMP VALUE ZERO.            
034600 01  WS-QTD-DEF-TIME              PIC 9(001)  COMP VALUE ZERO.            
034700 01  WS-QTD-MEI-TIME              PIC 9(001)  COMP VALUE ZERO.            
034800 01  WS-QTD-ATA-TIME              PIC 9(001)  COMP VALUE ZERO.            
034900 01  WS-REJEITAR-CANDIDATO        PIC X(001)          VALUE "N".          
035000     88  WS-CANDIDATO-REJEITADO                       VALUE "S".          
035100 01  WS-CC-ACHADO-IX              PIC 9(002)  COMP VALUE ZERO.            
035200 01  WS-CC-QTD-ATUAL              PIC 9(001)  COMP VALUE ZERO.            
035300*----------------------------------------------------------------*        
035400 COPY "#BOOKERR".                                                         
035500 COPY "#MSGERRO".                                                         
035600*----------------------------------------------------------------*        
035700 01  WS-NOME-PROGRAMA            PIC X(010) VALUE "RELTIME".              
035800*----------------------------------------------------------------*        
035900*    LINHAS DE IMPRESSAO DO RELATORIO RELTIME                             
036000*----------------------------------------------------------------*        
036100 01  WS-LINHA-DETALHE.                                                    
036200     05  WS-LD-ROTULO             PIC X(012).                             
036300     05 FILLER PIC X(002) VALUE SPACES.                                   
036400     05  WS-LD-NOME               PIC X(020).                             
036500     05 FILLER PIC X(002) VALUE SPACES.                                   
036600     05  WS-LD-PPG-ROT            PIC X(010)          VALUE               
036700             "PPG:".                                                      
036800     05  WS-LD-PPG                PIC ZZ9,9.                              
036900     05 FILLER PIC X(070) VALUE SPACES.                                   
037000 01  WS-LINHA-TOTAL.                                                      
037100     05  WS-LT-ROTULO             PIC X(020).                             
037200     05  WS-LT-VALOR              PIC X(020).                             
037300     05 FILLER PIC X(092) VALUE SPACES.                                   
037400*----------------------------------------------------------------*        
037500*    CAMPO EDITADO PARA IMPRIMIR OS TOTAIS COM CASA DECIMAL EM    ALT8    
037600*    WS-LT-VALOR (CHAMADO RT6015) - SEM ELE O MOVE NUMERICO->     ALT8    
037700*    ALFANUMERICO SO COPIA OS DIGITOS E PERDE O PONTO DECIMAL.    ALT8    
037800*----------------------------------------------------------------*        
037900 01  WS-LT-VALOR-EDT             PIC ZZ9,9.                       ALT8    
038000*----------------------------------------------------------------*        
038100 01  FILLER                      PIC X(050)          VALUE                
038200         "***** FIM DA WORKING - RELTIME *****".                          
038300*================================================================*        
038400 PROCEDURE                               DIVISION.                        
038500*================================================================*        
038600 0000-PRINCIPAL                          SECTION.                         
038700                                                                          
038800         PERFORM 0100-INICIAR.                                            
038900         PERFORM 0110-CARREGAR-LIMPO.                                     
039000         PERFORM 0150-MONTAR-ESCALADOS.                                   
039100         PERFORM 0600-RODADAS-SIMULACAO                                   
039200                 VARYING ACU-TENTATIVAS FROM 1 BY 1                       
039300                 UNTIL ACU-TENTATIVAS > WS-PARM-MAX-TENTATIVAS.           
039400         IF WS-QTD-MELHOR-ESCALACAO = ZERO                                
039500             MOVE WRK-NAO-ACHOU          TO WRK-DESCRICAO-ERRO            
039600             MOVE "00"                   TO WRK-STATUS-ERRO               
039700             MOVE "0000-SEM-SUCESSO"     TO WRK-AREA-ERRO                 
039800             PERFORM 9999-TRATA-ERRO                                      
039900         ELSE                                                             
040000             PERFORM 0900-IMP-MELHOR-TIME                                 
040100         END-IF.                                                          
040200         PERFORM 0300-FINALIZAR.                                          
040300         GOBACK.                                                          
040400                                                                          
040500 0000-PRINCIPAL-FIM.                     EXIT.                            
040600*----------------------------------------------------------------*        
040700 0100-INICIAR                            SECTION.                         
040800*----------------------------------------------------------------*        
040900                                                                          
041000         OPEN INPUT  LIMPO                                                
041100              OUTPUT RELTIME.                                             
041200         IF FS-LIMPO NOT EQUAL "00"                                       
041300             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO            
041400             MOVE FS-LIMPO               TO WRK-STATUS-ERRO               
041500             MOVE "0100-LIMPO"           TO WRK-AREA-ERRO                 
041600             PERFORM 9999-TRATA-ERRO                                      
041700         END-IF.                                                          
041800         ACCEPT WS-HORA-EXEC FROM TIME.                                   
041900         MOVE WS-HORA-EXEC TO WS-SEMENTE.                                 
042000         IF WS-SEMENTE = ZERO                                             
042100             MOVE 1 TO WS-SEMENTE                                         
042200         END-IF.                                                          
042300                                                                          
042400 0100-INICIAR-FIM.                       EXIT.                            
042500*----------------------------------------------------------------*        
042600 0110-CARREGAR-LIMPO                     SECTION.                         
042700*----------------------------------------------------------------*        
042800                                                                          
042900         READ LIMPO                                                       
043000             AT END                                                       
043100                 MOVE "10" TO FS-LIMPO                                    
043200         END-READ.                                                        
043300         PERFORM 0112-LER-LIMPO UNTIL FS-LIMPO NOT EQUAL "00".            
043400                                                                          
043500 0110-CARREGAR-LIMPO-FIM.                EXIT.                            
043600*----------------------------------------------------------------*        
043700 0112-LER-LIMPO                          SECTION.                         
043800*----------------------------------------------------------------*        
043900                                                                          
044000         EVALUATE TRUE                                                    
044100             WHEN CP-TIPO-LIMPO                                           
044200                 IF WS-QTD-POOL < 45                                      
044300                     ADD 1 TO WS-QTD-POOL                                 
044400                     SET IX-POOL TO WS-QTD-POOL                           
044500                     MOVE CP-ID       TO WS-POOL-ID (IX-POOL)             
044600                     MOVE CP-NOME     TO WS-POOL-NOME (IX-POOL)           
044700                     MOVE CP-CLUBE-SIGLA                                  
044800                                      TO WS-POOL-CLUBE (IX-POOL)          
044900                     MOVE CP-POSICAO  TO WS-POOL-POS (IX-POOL)            
045000                     MOVE CP-CUSTO    TO WS-POOL-CUSTO (IX-POOL)          
045100                     MOVE CP-PPG      TO WS-POOL-PPG (IX-POOL)            
045200                 END-IF                                                   
045300             WHEN CP-TIPO-PREFILL                                         
045400                 IF WS-QTD-PREFILL < 15                                   
045500                     ADD 1 TO WS-QTD-PREFILL                              
045600                     SET IX-PREF TO WS-QTD-PREFILL                        
045700                     MOVE CP-ID       TO WS-PREF-ID (IX-PREF)             
045800                     MOVE CP-NOME     TO WS-PREF-NOME (IX-PREF)           
045900                     MOVE CP-CLUBE-SIGLA                                  
046000                                      TO WS-PREF-CLUBE (IX-PREF)          
046100                     MOVE CP-POSICAO  TO WS-PREF-POS (IX-PREF)            
046200                     MOVE CP-CUSTO    TO WS-PREF-CUSTO (IX-PREF)          
046300                     MOVE CP-PPG      TO WS-PREF-PPG (IX-PREF)            
046400                 END-IF                                                   
046500         END-EVALUATE.                                                    
046600         READ LIMPO                                                       
046700             AT END                                                       
046800                 MOVE "10" TO FS-LIMPO                                    
046900         END-READ.                                                        
047000                                                                          
047100 0112-LER-LIMPO-FIM.                      EXIT.                           
047200*----------------------------------------------------------------*        
047300 0150-MONTAR-ESCALADOS                   SECTION.                         
047400*----------------------------------------------------------------*        
047500*    ACUMULA O ESTADO INICIAL (CUSTO, PONTOS, CONTAGEM POR                
047600*    POSICAO) A PARTIR DOS PRE-ESCALADOS.  ESTE ESTADO E O PONTO          
047700*    DE PARTIDA DE TODA TENTATIVA DE SORTEIO (0700-MONTAR-TIME).          
047800*----------------------------------------------------------------*        
047900                                                                          
048000         MOVE ZERO TO WS-INI-CUSTO WS-INI-PONTOS                          
048100                      WS-INI-QTD-GOL WS-INI-QTD-DEF                       
048200                      WS-INI-QTD-MEI WS-INI-QTD-ATA.                      
048300         PERFORM 0152-ACUMULAR-PREESCALADO                                
048400                 VARYING WS-IX-A FROM 1 BY 1                              
048500                 UNTIL WS-IX-A > WS-QTD-PREFILL.                          
048600                                                                          
048700 0150-MONTAR-ESCALADOS-FIM.              EXIT.                            
048800*----------------------------------------------------------------*        
048900 0152-ACUMULAR-PREESCALADO               SECTION.                         
049000*----------------------------------------------------------------*        
049100                                                                          
049200         SET IX-PREF TO WS-IX-A.                                          
049300         ADD WS-PREF-CUSTO (IX-PREF) TO WS-INI-CUSTO.                     
049400         ADD WS-PREF-PPG (IX-PREF)   TO WS-INI-PONTOS.                    
049500         EVALUATE WS-PREF-POS (IX-PREF)                                   
049600             WHEN "GKP" ADD 1 TO WS-INI-QTD-GOL                           
049700             WHEN "DEF" ADD 1 TO WS-INI-QTD-DEF                           
049800             WHEN "MID" ADD 1 TO WS-INI-QTD-MEI                           
049900             WHEN "FWD" ADD 1 TO WS-INI-QTD-ATA                           
050000         END-EVALUATE.                                                    
050100                                                                          
050200 0152-ACUMULAR-PREESCALADO-FIM.           EXIT.                           
050300*----------------------------------------------------------------*        
050400 0600-RODADAS-SIMULACAO                  SECTION.                         
050500*----------------------------------------------------------------*        
050600                                                                          
050700         PERFORM 0700-MONTAR-TIME.                                        
050800         IF WS-TENTATIVA-TEVE-SUCESSO                                     
050900             IF WS-PONTOS-TIME > WS-MELHOR-PONTOS-TIME                    
051000                 PERFORM 0670-GUARDAR-MELHOR-TIME                         
051100             END-IF                                                       
051200             PERFORM 0800-ESCOLHER-ONZE                                   
051300             IF WS-PONTOS-TIME > WS-MELHOR-PONTOS-PONDERADO               
051400                 PERFORM 0680-GUARDAR-MELHOR-ESCALACAO                    
051500             END-IF                                                       
051600         ELSE                                                             
051700             ADD 1 TO ACU-TENTATIVAS-FALHAS                               
051800         END-IF.                                                          
051900                                                                          
052000 0600-RODADAS-SIMULACAO-FIM.             EXIT.                            
052100*----------------------------------------------------------------*        
052200 0670-GUARDAR-MELHOR-TIME                SECTION.                         
052300*----------------------------------------------------------------*        
052400                                                                          
052500         MOVE WS-PONTOS-TIME TO WS-MELHOR-PONTOS-TIME.                    
052600         MOVE WS-CUSTO-TIME  TO WS-MELHOR-CUSTO-TIME.                     
052700         MOVE WS-QTD-TIME    TO WS-QTD-MELHOR-TIME.                       
052800         PERFORM 0672-COPIAR-MELHOR-TIME                                  
052900                 VARYING WS-IX-A FROM 1 BY 1                              
053000                 UNTIL WS-IX-A > WS-QTD-TIME.                             
053100                                                                          
053200 0670-GUARDAR-MELHOR-TIME-FIM.           EXIT.                            
053300*----------------------------------------------------------------*        
053400 0672-COPIAR-MELHOR-TIME                 SECTION.                         
053500*----------------------------------------------------------------*        
053600                                                                          
053700         SET IX-TIME TO WS-IX-A.                                          
053800         SET IX-MT   TO WS-IX-A.                                          
053900         MOVE WS-TIME-ID (IX-TIME)    TO WS-MT-ID (IX-MT).                
054000         MOVE WS-TIME-NOME (IX-TIME)  TO WS-MT-NOME (IX-MT).              
054100         MOVE WS-TIME-CLUBE (IX-TIME) TO WS-MT-CLUBE (IX-MT).             
054200         MOVE WS-TIME-POS (IX-TIME)   TO WS-MT-POS (IX-MT).               
054300         MOVE WS-TIME-CUSTO (IX-TIME) TO WS-MT-CUSTO (IX-MT).             
054400         MOVE WS-TIME-PPG (IX-TIME)   TO WS-MT-PPG (IX-MT).               
054500                                                                          
054600 0672-COPIAR-MELHOR-TIME-FIM.             EXIT.                           
054700*----------------------------------------------------------------*        
054800 0680-GUARDAR-MELHOR-ESCALACAO           SECTION.                         
054900*----------------------------------------------------------------*        
055000                                                                          
055100         MOVE WS-PONTOS-TIME       TO WS-MELHOR-PONTOS-PONDERADO.         
055200         MOVE ACU-TENTATIVAS       TO WS-QTD-ITERACOES-VENCEDORA.         
055300         MOVE WS-QTD-TIME          TO WS-QTD-MELHOR-ESCALACAO.            
055400         PERFORM 0682-COPIAR-MELHOR-ESCALADO                              
055500                 VARYING WS-IX-A FROM 1 BY 1                              
055600                 UNTIL WS-IX-A > WS-QTD-TIME.                             
055700                                                                          
055800 0680-GUARDAR-MELHOR-ESCALACAO-FIM.      EXIT.                            
055900*----------------------------------------------------------------*        
056000 0682-COPIAR-MELHOR-ESCALADO             SECTION.                         
056100*----------------------------------------------------------------*        
056200                                                                          
056300         SET IX-TIME TO WS-IX-A.                                          
056400         SET IX-ME   TO WS-IX-A.                                          
056500         MOVE WS-TIME-NOME (IX-TIME)   TO WS-ME-NOME (IX-ME).             
056600         MOVE WS-TIME-POS (IX-TIME)    TO WS-ME-POS (IX-ME).              
056700         MOVE WS-TIME-PPG (IX-TIME)    TO WS-ME-PPG (IX-ME).              
056800         MOVE WS-TIME-STATUS (IX-TIME) TO WS-ME-STATUS (IX-ME).           
056900         IF WS-TIME-CAPITAO (IX-TIME)                                     
057000             MOVE WS-TIME-NOME (IX-TIME) TO                               
057100                     WS-MELHOR-CAPITAO-NOME                               
057200         END-IF.                                                          
057300                                                                          
057400 0682-COPIAR-MELHOR-ESCALADO-FIM.         EXIT.                           
057500*----------------------------------------------------------------*        
057600 0700-MONTAR-TIME                        SECTION.                         
057700*----------------------------------------------------------------*        
057800*    TENTA MONTAR O TIME REPETINDO 0701 INTERNAMENTE ATE 10.000   ALT6    
057900*    VEZES (WS-PARM-MAX-TENTATIVAS) SEM GASTAR RODADA DA          ALT6    
058000*    SIMULACAO (0600) - SO A ULTIMA TENTATIVA INTERNA MAL         ALT6    
058100*    SUCEDIDA CONTA COMO RODADA PERDIDA.  SE NENHUMA DAS 10.000   ALT6    
058200*    TENTATIVAS INTERNAS MONTAR O TIME, E ERRO FATAL DO JOB.      ALT6    
058300*----------------------------------------------------------------*        
058400                                                                          
058500         MOVE "N" TO WS-TENTATIVA-OK.                                     
058600         PERFORM 0701-TENTAR-MONTAGEM                             ALT6    
058700                 VARYING WS-TENT-INTERNAS FROM 1 BY 1             ALT6    
058800                 UNTIL WS-TENTATIVA-OK = "S"                      ALT6    
058900                    OR WS-TENT-INTERNAS >                         ALT6    
059000                       WS-PARM-MAX-TENTATIVAS.                    ALT6    
059100         IF WS-TENTATIVA-OK NOT EQUAL "S"                         ALT6    
059200             MOVE WRK-ESGOTOU-TENT   TO WRK-DESCRICAO-ERRO        ALT6    
059300             MOVE "00"               TO WRK-STATUS-ERRO           ALT6    
059400             MOVE "0700-MONTAR-TIME" TO WRK-AREA-ERRO             ALT6    
059500             PERFORM 9999-TRATA-ERRO                              ALT6    
059600         END-IF.                                                  ALT6    
059700                                                                          
059800 0700-MONTAR-TIME-FIM.                   EXIT.                            
059900*----------------------------------------------------------------*        
060000 0701-TENTAR-MONTAGEM                    SECTION.                 ALT6    
060100*----------------------------------------------------------------*        
060200*    UMA TENTATIVA (DE ATE 10.000) DE SORTEIO.  PARTE SEMPRE DO   ALT6    
060300*    ESTADO DOS PRE-ESCALADOS (0150) E VAI SORTEANDO CANDIDATOS DOALT6    
060400*    POOL LIMPO ATE COMPLETAR 15 OU FALHAR POR ORCAMENTO/POOL     ALT6    
060500*    ESGOTADO - A FALHA E CONTABILIZADA (ACU-TENTATIVAS-FALHAS) E ALT6    
060600*    A PROXIMA TENTATIVA INTERNA REINICIA DO ZERO.                ALT6    
060700*----------------------------------------------------------------*        
060800                                                                          
060900         MOVE "N" TO WS-TENTATIVA-FALHOU.                                 
061000         MOVE WS-INI-CUSTO TO WS-CUSTO-TIME.                              
061100         MOVE WS-INI-PONTOS TO WS-PONTOS-TIME.                            
061200         MOVE WS-INI-QTD-GOL TO WS-QTD-GOL-TIME.                          
061300         MOVE WS-INI-QTD-DEF TO WS-QTD-DEF-TIME.                          
061400         MOVE WS-INI-QTD-MEI TO WS-QTD-MEI-TIME.                          
061500         MOVE WS-INI-QTD-ATA TO WS-QTD-ATA-TIME.                          
061600         MOVE ZERO TO WS-QTD-CLUBES-USADOS.                               
061700         MOVE WS-QTD-PREFILL TO WS-QTD-TIME.                              
061800         PERFORM 0702-COLOCAR-PREESCALADO                                 
061900                 VARYING WS-IX-A FROM 1 BY 1                              
062000                 UNTIL WS-IX-A > WS-QTD-PREFILL.                          
062100                                                                          
062200         MOVE WS-QTD-POOL TO WS-QTD-CAND.                                 
062300         PERFORM 0704-COPIAR-CANDIDATO                                    
062400                 VARYING WS-IX-A FROM 1 BY 1                              
062500                 UNTIL WS-IX-A > WS-QTD-POOL.                             
062600                                                                          
062700         PERFORM 0706-TENTAR-COMPLETAR-TIME                               
062800                 UNTIL WS-QTD-TIME = 15 OR WS-FALHOU-TENTATIVA.           
062900                                                                          
063000         IF NOT WS-FALHOU-TENTATIVA                                       
063100             COMPUTE WS-PONTOS-TIME ROUNDED = WS-PONTOS-TIME.             
063200             MOVE "S" TO WS-TENTATIVA-OK                                  
063300         ELSE                                                     ALT6    
063400             ADD 1 TO ACU-TENTATIVAS-FALHAS                       ALT6    
063500         END-IF.                                                          
063600                                                                          
063700 0701-TENTAR-MONTAGEM-FIM.               EXIT.                    ALT6    
063800*----------------------------------------------------------------*        
063900 0702-COLOCAR-PREESCALADO                SECTION.                         
064000*----------------------------------------------------------------*        
064100                                                                          
064200         SET IX-PREF TO WS-IX-A.                                          
064300         SET IX-TIME TO WS-IX-A.                                          
064400         MOVE WS-PREF-ID (IX-PREF)    TO WS-TIME-ID (IX-TIME).            
064500         MOVE WS-PREF-NOME (IX-PREF)  TO WS-TIME-NOME (IX-TIME).          
064600         MOVE WS-PREF-CLUBE (IX-PREF) TO WS-TIME-CLUBE (IX-TIME).         
064700         MOVE WS-PREF-POS (IX-PREF)   TO WS-TIME-POS (IX-TIME).           
064800         MOVE WS-PREF-CUSTO (IX-PREF) TO WS-TIME-CUSTO (IX-TIME).         
064900         MOVE WS-PREF-PPG (IX-PREF)   TO WS-TIME-PPG (IX-TIME).           
065000         MOVE SPACES                  TO WS-TIME-STATUS (IX-TIME).        
065100         PERFORM 0730-CONTAR-CLUBE.                                       
065200                                                                          
065300 0702-COLOCAR-PREESCALADO-FIM.            EXIT.                           
065400*----------------------------------------------------------------*        
065500 0704-COPIAR-CANDIDATO                   SECTION.                         
065600*----------------------------------------------------------------*        
065700                                                                          
065800         SET IX-POOL TO WS-IX-A.                                          
065900         SET IX-CAND TO WS-IX-A.                                          
066000         MOVE WS-POOL-ITEM (IX-POOL) TO WS-CAND-ITEM (IX-CAND).           
066100                                                                          
066200 0704-COPIAR-CANDIDATO-FIM.               EXIT.                           
066300*----------------------------------------------------------------*        
066400 0706-TENTAR-COMPLETAR-TIME               SECTION.                        
066500*----------------------------------------------------------------*        
066600                                                                          
066700         IF WS-CUSTO-TIME > WS-PARM-CORTE-ABORTO                          
066800             OR WS-QTD-CAND = ZERO                                        
066900             MOVE "S" TO WS-TENTATIVA-FALHOU                              
067000         ELSE                                                             
067100             PERFORM 0710-SORTEAR-JOGADOR                                 
067200             PERFORM 0720-AVALIAR-CANDIDATO                               
067300         END-IF.                                                          
067400                                                                          
067500 0706-TENTAR-COMPLETAR-TIME-FIM.          EXIT.                           
067600*----------------------------------------------------------------*        
067700 0710-SORTEAR-JOGADOR                    SECTION.                         
067800*----------------------------------------------------------------*        
067900*    GERADOR CONGRUENTE LINEAR (MULTIPLICADOR 16807, MODULO               
068000*    2.147.483.647) - SUBSTITUI FUNCAO DE BIBLIOTECA, QUE NAO             
068100*    EXISTE NESTA VERSAO DO COMPILADOR.                                   
068200*----------------------------------------------------------------*        
068300                                                                          
068400         COMPUTE WS-RAND-PRODUTO = WS-SEMENTE * 16807.                    
068500         DIVIDE WS-RAND-PRODUTO BY 2147483647                             
068600             GIVING WS-RAND-QUOCIENTE                                     
068700             REMAINDER WS-SEMENTE.                                        
068800         IF WS-SEMENTE = ZERO                                             
068900             MOVE 1 TO WS-SEMENTE                                         
069000         END-IF.                                                          
069100         DIVIDE WS-SEMENTE BY WS-QTD-CAND                                 
069200             GIVING WS-RAND-QUOCIENTE                                     
069300             REMAINDER WS-RAND-SORTEADO.                                  
069400         SET IX-CAND TO WS-RAND-SORTEADO.                                 
069500         SET IX-CAND UP BY 1.                                             
069600                                                                          
069700 0710-SORTEAR-JOGADOR-FIM.               EXIT.                            
069800*----------------------------------------------------------------*        
069900 0720-AVALIAR-CANDIDATO                  SECTION.                         
070000*----------------------------------------------------------------*        
070100*    RETIRA O CANDIDATO SORTEADO DA LISTA (TROCA COM O ULTIMO -           
070200*    VIDE ALT2) E, SE PASSAR NAS 3 REGRAS DE ACEITE (POSICAO              
070300*    CHEIA / ORCAMENTO / CLUBE CHEIO), ACRESCENTA AO TIME.        ALT2    
070400*----------------------------------------------------------------*        
070500                                                                          
070600         MOVE WS-CAND-ITEM (IX-CAND)      TO WS-AUX-TIME-ITEM.            
070700         MOVE WS-CAND-ITEM (WS-QTD-CAND) TO WS-CAND-ITEM                  
070800             (IX-CAND).                                                   
070900         SUBTRACT 1 FROM WS-QTD-CAND.                                     
071000                                                                          
071100         MOVE ZERO TO WS-CC-ACHADO-IX.                                    
071200         MOVE ZERO TO WS-CC-QTD-ATUAL.                                    
071300         PERFORM 0722-LOCALIZAR-CLUBE-USADO                               
071400                 VARYING WS-IX-B FROM 1 BY 1                              
071500                 UNTIL WS-IX-B > WS-QTD-CLUBES-USADOS.                    
071600                                                                          
071700         MOVE "N" TO WS-REJEITAR-CANDIDATO.                               
071800         EVALUATE WS-AUX-POS                                              
071900             WHEN "GKP"                                                   
072000                 IF WS-QTD-GOL-TIME >= WS-PARM-MAX-GOL                    
072100                     MOVE "S" TO WS-REJEITAR-CANDIDATO                    
072200                 END-IF                                                   
072300             WHEN "DEF"                                                   
072400                 IF WS-QTD-DEF-TIME >= WS-PARM-MAX-DEF                    
072500                     MOVE "S" TO WS-REJEITAR-CANDIDATO                    
072600                 END-IF                                                   
072700             WHEN "MID"                                                   
072800                 IF WS-QTD-MEI-TIME >= WS-PARM-MAX-MEI                    
072900                     MOVE "S" TO WS-REJEITAR-CANDIDATO                    
073000                 END-IF                                                   
073100             WHEN "FWD"                                                   
073200                 IF WS-QTD-ATA-TIME >= WS-PARM-MAX-ATA                    
073300                     MOVE "S" TO WS-REJEITAR-CANDIDATO                    
073400                 END-IF                                                   
073500         END-EVALUATE.                                                    
073600         IF (WS-CUSTO-TIME + WS-AUX-CUSTO) > WS-PARM-TETO-CUSTO           
073700             MOVE "S" TO WS-REJEITAR-CANDIDATO                            
073800         END-IF.                                                          
073900         IF WS-CC-QTD-ATUAL >= WS-PARM-MAX-POR-CLUBE                      
074000             MOVE "S" TO WS-REJEITAR-CANDIDATO                            
074100         END-IF.                                                          
074200                                                                          
074300         IF NOT WS-CANDIDATO-REJEITADO                                    
074400             ADD 1 TO WS-QTD-TIME                                         
074500             SET IX-TIME TO WS-QTD-TIME                                   
074600             MOVE WS-AUX-ID          TO WS-TIME-ID (IX-TIME)              
074700             MOVE WS-AUX-NOME        TO WS-TIME-NOME (IX-TIME)            
074800             MOVE WS-AUX-CLUBE       TO WS-TIME-CLUBE (IX-TIME)           
074900             MOVE WS-AUX-POS         TO WS-TIME-POS (IX-TIME)             
075000             MOVE WS-AUX-CUSTO       TO WS-TIME-CUSTO (IX-TIME)           
075100             MOVE WS-AUX-PPG         TO WS-TIME-PPG (IX-TIME)             
075200             MOVE SPACES             TO WS-TIME-STATUS (IX-TIME)          
075300             ADD WS-AUX-CUSTO        TO WS-CUSTO-TIME                     
075400             ADD WS-AUX-PPG          TO WS-PONTOS-TIME                    
075500             EVALUATE WS-AUX-POS                                          
075600                 WHEN "GKP" ADD 1 TO WS-QTD-GOL-TIME                      
075700                 WHEN "DEF" ADD 1 TO WS-QTD-DEF-TIME                      
075800                 WHEN "MID" ADD 1 TO WS-QTD-MEI-TIME                      
075900                 WHEN "FWD" ADD 1 TO WS-QTD-ATA-TIME                      
076000             END-EVALUATE                                                 
076100             PERFORM 0730-CONTAR-CLUBE                                    
076200         END-IF.                                                          
076300                                                                          
076400 0720-AVALIAR-CANDIDATO-FIM.             EXIT.                            
076500*----------------------------------------------------------------*        
076600 0722-LOCALIZAR-CLUBE-USADO              SECTION.                         
076700*----------------------------------------------------------------*        
076800                                                                          
076900         SET IX-CC TO WS-IX-B.                                            
077000         IF WS-CC-SIGLA (IX-CC) = WS-AUX-CLUBE                            
077100             MOVE WS-IX-B           TO WS-CC-ACHADO-IX                    
077200             MOVE WS-CC-QTD (IX-CC) TO WS-CC-QTD-ATUAL                    
077300         END-IF.                                                          
077400                                                                          
077500 0722-LOCALIZAR-CLUBE-USADO-FIM.          EXIT.                           
077600*----------------------------------------------------------------*        
077700 0730-CONTAR-CLUBE                       SECTION.                         
077800*----------------------------------------------------------------*        
077900                                                                          
078000         MOVE "N" TO WS-ACHOU-CLUBE.                                      
078100         PERFORM 0732-TESTAR-CLUBE-USADO                                  
078200                 VARYING WS-IX-B FROM 1 BY 1                              
078300                 UNTIL WS-IX-B > WS-QTD-CLUBES-USADOS.                    
078400         IF NOT WS-CLUBE-JA-CONTADO AND WS-QTD-CLUBES-USADOS < 20         
078500             ADD 1 TO WS-QTD-CLUBES-USADOS                                
078600             SET IX-CC TO WS-QTD-CLUBES-USADOS                            
078700             MOVE WS-TIME-CLUBE (IX-TIME) TO WS-CC-SIGLA (IX-CC)          
078800             MOVE 1                       TO WS-CC-QTD (IX-CC)            
078900         END-IF.                                                          
079000                                                                          
079100 0730-CONTAR-CLUBE-FIM.                  EXIT.                            
079200*----------------------------------------------------------------*        
079300 0732-TESTAR-CLUBE-USADO                  SECTION.                        
079400*----------------------------------------------------------------*        
079500                                                                          
079600         SET IX-CC TO WS-IX-B.                                            
079700         IF WS-CC-SIGLA (IX-CC) = WS-TIME-CLUBE (IX-TIME)                 
079800             ADD 1 TO WS-CC-QTD (IX-CC)                                   
079900             MOVE "S" TO WS-ACHOU-CLUBE                                   
080000         END-IF.                                                          
080100                                                                          
080200 0732-TESTAR-CLUBE-USADO-FIM.             EXIT.                           
080300*----------------------------------------------------------------*        
080400 0800-ESCOLHER-ONZE                      SECTION.                         
080500*----------------------------------------------------------------*        
080600*    A PARTIR DO TIME DE 15 (WS-TAB-TIME) MARCA TITULARES,                
080700*    RESERVAS E CAPITAO, E CALCULA WS-PONTOS-TIME PONDERADO               
080800*    (VIDE ALT3).                                                 ALT3    
080900*----------------------------------------------------------------*        
081000                                                                          
081100         PERFORM 0810-MARCAR-TODOS-RESERVA.                               
081200         PERFORM 0820-ESCOLHER-CAPITAO.                                   
081300         PERFORM 0830-ESCOLHER-GOLEIRO.                                   
081400         PERFORM 0840-ESCOLHER-DEF-ATA.                                   
081500         PERFORM 0850-MONTAR-BANCO.                                       
081600         COMPUTE WS-PONTOS-TIME ROUNDED = WS-PONTOS-TIME.                 
081700                                                                          
081800 0800-ESCOLHER-ONZE-FIM.                 EXIT.                            
081900*----------------------------------------------------------------*        
082000 0810-MARCAR-TODOS-RESERVA               SECTION.                         
082100*----------------------------------------------------------------*        
082200                                                                          
082300         MOVE ZERO TO WS-PONTOS-TIME.                                     
082400         PERFORM 0812-MARCAR-1-RESERVA                                    
082500                 VARYING WS-IX-A FROM 1 BY 1                              
082600                 UNTIL WS-IX-A > WS-QTD-TIME.                             
082700                                                                          
082800 0810-MARCAR-TODOS-RESERVA-FIM.          EXIT.                            
082900*----------------------------------------------------------------*        
083000 0812-MARCAR-1-RESERVA                    SECTION.                        
083100*----------------------------------------------------------------*        
083200                                                                          
083300         SET IX-TIME TO WS-IX-A.                                          
083400         MOVE "R" TO WS-TIME-STATUS (IX-TIME).                            
083500                                                                          
083600 0812-MARCAR-1-RESERVA-FIM.                EXIT.                          
083700*----------------------------------------------------------------*        
083800 0820-ESCOLHER-CAPITAO                   SECTION.                         
083900*----------------------------------------------------------------*        
084000                                                                          
084100         SET IX-TIME TO 1.                                                
084200         PERFORM 0822-TESTAR-MAIOR-PPG                                    
084300                 VARYING WS-IX-A FROM 2 BY 1                              
084400                 UNTIL WS-IX-A > WS-QTD-TIME.                             
084500         MOVE "C" TO WS-TIME-STATUS (IX-TIME).                            
084600         COMPUTE WS-PONTOS-TIME =                                         
084700                 WS-PONTOS-TIME +                                         
084800                 (WS-PARM-PESO-CAPITAO - 1) * WS-TIME-PPG                 
084900                     (IX-TIME).                                           
085000                                                                          
085100 0820-ESCOLHER-CAPITAO-FIM.              EXIT.                            
085200*----------------------------------------------------------------*        
085300 0822-TESTAR-MAIOR-PPG                    SECTION.                        
085400*----------------------------------------------------------------*        
085500                                                                          
085600         IF WS-TIME-PPG (WS-IX-A) > WS-TIME-PPG (IX-TIME)                 
085700             SET IX-TIME TO WS-IX-A                                       
085800         END-IF.                                                          
085900                                                                          
086000 0822-TESTAR-MAIOR-PPG-FIM.               EXIT.                           
086100*----------------------------------------------------------------*        
086200 0830-ESCOLHER-GOLEIRO                   SECTION.                         
086300*----------------------------------------------------------------*        
086400*    O GOLEIRO RESERVA RECEBE STATUS "B" (E NAO "R") PARA NAO     ALT7    
086500*    ENTRAR NA DISPUTA DAS 6 VAGAS DE 0850-MONTAR-BANCO, QUE E    ALT7    
086600*    SO PARA DEF/MEI/ATA RESERVAS (CHAMADO RL9930).               ALT7    
086700                                                                          
086800         MOVE ZERO TO WS-IX-A.                                            
086900         MOVE ZERO TO WS-IX-B.                                            
087000         PERFORM 0832-TESTAR-GOLEIRO                                      
087100                 VARYING IX-TIME FROM 1 BY 1                              
087200                 UNTIL IX-TIME > WS-QTD-TIME.                             
087300         IF WS-IX-A NOT = ZERO AND WS-IX-B NOT = ZERO                     
087400             IF WS-TIME-PPG (WS-IX-B) > WS-TIME-PPG (WS-IX-A)             
087500                 MOVE WS-IX-A    TO WS-IX-TEMP                            
087600                 MOVE WS-IX-B    TO WS-IX-A                               
087700                 MOVE WS-IX-TEMP TO WS-IX-B                               
087800             END-IF                                                       
087900             SET IX-TIME TO WS-IX-A                                       
088000             IF NOT WS-TIME-CAPITAO (IX-TIME)                             
088100                 MOVE "T" TO WS-TIME-STATUS (IX-TIME)                     
088200             END-IF                                                       
088300             ADD WS-TIME-PPG (IX-TIME) TO WS-PONTOS-TIME                  
088400             SET IX-TIME TO WS-IX-B                                       
088500             IF NOT WS-TIME-CAPITAO (IX-TIME)                     ALT7    
088600                 MOVE "B" TO WS-TIME-STATUS (IX-TIME)             ALT7    
088700             END-IF                                               ALT7    
088800             COMPUTE WS-PONTOS-TIME =                                     
088900                     WS-PONTOS-TIME +                                     
089000                     WS-PARM-PESO-BANCO * WS-TIME-PPG (IX-TIME)           
089100         END-IF.                                                          
089200                                                                          
089300 0830-ESCOLHER-GOLEIRO-FIM.              EXIT.                            
089400*----------------------------------------------------------------*        
089500 0832-TESTAR-GOLEIRO                      SECTION.                        
089600*----------------------------------------------------------------*        
089700                                                                          
089800         IF WS-TIME-POS (IX-TIME) = "GKP"                                 
089900             IF WS-IX-A = ZERO                                            
090000                 SET WS-IX-A TO IX-TIME                                   
090100             ELSE                                                         
090200                 SET WS-IX-B TO IX-TIME                                   
090300             END-IF                                                       
090400         END-IF.                                                          
090500                                                                          
090600 0832-TESTAR-GOLEIRO-FIM.                 EXIT.                           
090700*----------------------------------------------------------------*        
090800 0840-ESCOLHER-DEF-ATA                   SECTION.                         
090900*----------------------------------------------------------------*        
091000*    ESCALA OS 3 MELHORES DEFENSORES E O MELHOR ATACANTE POR PPG  ALT7    
091100*    DESCENDENTE, E ENVIA OS DEMAIS DE LINHA (DEF/MEI/ATA         ALT7    
091200*    RESTANTES) PARA A DISPUTA DAS ULTIMAS 6 VAGAS EM             ALT7    
091300*    0850-MONTAR-BANCO.  A ORDENACAO E FEITA EM AREA CONTIGUA     ALT7    
091400*    (WS-TAB-ORDEM), UMA POSICAO DE CADA VEZ, PARA QUE A BOLHA    ALT7    
091500*    DE FATO COMPARE TODOS OS JOGADORES DA MESMA POSICAO ENTRE    ALT7    
091600*    SI - A ORDENACAO DIRETO EM WS-TAB-TIME SO TROCAVA VIZINHOS   ALT7    
091700*    FISICOS DA TABELA, QUE QUASE NUNCA FICAM ADJACENTES (ORDEM   ALT7    
091800*    DE SORTEIO), E DEIXAVA A ESCALACAO FORA DA ORDEM DE PPG      ALT7    
091900*    (CHAMADO RL9930).                                            ALT7    
092000*----------------------------------------------------------------*        
092100                                                                          
092200         MOVE "DEF" TO WS-POS-ORDEM.                              ALT7    
092300         PERFORM 0841-MONTAR-ORDEM.                               ALT7    
092400         PERFORM 0843-ORDENAR-ORDEM.                              ALT7    
092500         MOVE ZERO TO WS-IX-B.                                    ALT7    
092600         PERFORM 0846-ESCALAR-DEF                                 ALT7    
092700                VARYING WS-IX-A FROM 1 BY 1                       ALT7    
092800                UNTIL WS-IX-A > WS-QTD-ORDEM.                     ALT7    
092900         MOVE "FWD" TO WS-POS-ORDEM.                              ALT7    
093000         PERFORM 0841-MONTAR-ORDEM.                               ALT7    
093100         PERFORM 0843-ORDENAR-ORDEM.                              ALT7    
093200         MOVE ZERO TO WS-IX-B.                                    ALT7    
093300         PERFORM 0847-ESCALAR-ATA                                 ALT7    
093400                VARYING WS-IX-A FROM 1 BY 1                       ALT7    
093500                UNTIL WS-IX-A > WS-QTD-ORDEM.                     ALT7    
093600                                                                          
093700 0840-ESCOLHER-DEF-ATA-FIM.              EXIT.                            
093800*----------------------------------------------------------------*        
093900 0841-MONTAR-ORDEM                       SECTION.                 ALT7    
094000*----------------------------------------------------------------*        
094100*    COPIA PARA A AREA CONTIGUA WS-TAB-ORDEM SO OS JOGADORES DE   ALT7    
094200*    WS-TAB-TIME CUJA POSICAO CONFERE COM WS-POS-ORDEM.           ALT7    
094300*----------------------------------------------------------------*        
094400                                                                          
094500         MOVE ZERO TO WS-QTD-ORDEM.                               ALT7    
094600         PERFORM 0842-COPIAR-P-ORDEM                              ALT7    
094700                VARYING IX-TIME FROM 1 BY 1                       ALT7    
094800                UNTIL IX-TIME > WS-QTD-TIME.                      ALT7    
094900                                                                          
095000 0841-MONTAR-ORDEM-FIM.                   EXIT.                   ALT7    
095100*----------------------------------------------------------------*        
095200 0842-COPIAR-P-ORDEM                     SECTION.                 ALT7    
095300*----------------------------------------------------------------*        
095400                                                                          
095500         IF WS-TIME-POS (IX-TIME) = WS-POS-ORDEM                  ALT7    
095600                ADD 1 TO WS-QTD-ORDEM                             ALT7    
095700                SET IX-ORD TO WS-QTD-ORDEM                        ALT7    
095800                SET WS-TO-IX (IX-ORD) TO IX-TIME                  ALT7    
095900                MOVE WS-TIME-PPG (IX-TIME) TO                     ALT7    
096000                        WS-TO-PPG (IX-ORD)                        ALT7    
096100                END-IF.                                           ALT7    
096200                                                                          
096300 0842-COPIAR-P-ORDEM-FIM.                 EXIT.                   ALT7    
096400*----------------------------------------------------------------*        
096500 0843-ORDENAR-ORDEM                      SECTION.                 ALT7    
096600*----------------------------------------------------------------*        
096700*    BOLHA CLASSICA SOBRE A AREA CONTIGUA WS-TAB-ORDEM (SO OS     ALT7    
096800*    QTD-ORDEM JOGADORES DA POSICAO CORRENTE) - AGORA TODOS OS    ALT7    
096900*    VIZINHOS COMPARADOS SAO REALMENTE DA MESMA POSICAO.          ALT7    
097000*----------------------------------------------------------------*        
097100                                                                          
097200         MOVE "S" TO WS-TROCOU.                                   ALT7    
097300         PERFORM 0844-PASSADA-ORDEM UNTIL NOT WS-HOUVE-TROCA.     ALT7    
097400                                                                          
097500 0843-ORDENAR-ORDEM-FIM.                  EXIT.                   ALT7    
097600*----------------------------------------------------------------*        
097700 0844-PASSADA-ORDEM                      SECTION.                 ALT7    
097800*----------------------------------------------------------------*        
097900                                                                          
098000         MOVE "N" TO WS-TROCOU.                                   ALT7    
098100         IF WS-QTD-ORDEM > 1                                      ALT7    
098200                PERFORM 0845-COMPARAR-ORDEM                       ALT7    
098300                        VARYING WS-IX-A FROM 1 BY 1               ALT7    
098400                        UNTIL WS-IX-A >= WS-QTD-ORDEM             ALT7    
098500         END-IF.                                                  ALT7    
098600                                                                          
098700 0844-PASSADA-ORDEM-FIM.                  EXIT.                   ALT7    
098800*----------------------------------------------------------------*        
098900 0845-COMPARAR-ORDEM                     SECTION.                 ALT7    
099000*----------------------------------------------------------------*        
099100                                                                          
099200         SET IX-ORD TO WS-IX-A.                                   ALT7    
099300         COMPUTE WS-IX-TEMP = WS-IX-A + 1.                        ALT7    
099400         IF WS-TO-PPG (WS-IX-A) < WS-TO-PPG (WS-IX-TEMP)          ALT7    
099500                MOVE WS-TO-ITEM (WS-IX-A)    TO                   ALT7    
099600                        WS-AUX-TO-ITEM                            ALT7    
099700                MOVE WS-TO-ITEM (WS-IX-TEMP) TO                   ALT7    
099800                        WS-TO-ITEM (WS-IX-A)                      ALT7    
099900                MOVE WS-AUX-TO-ITEM          TO                   ALT7    
100000                        WS-TO-ITEM (WS-IX-TEMP)                   ALT7    
100100                MOVE "S" TO WS-TROCOU                             ALT7    
100200         END-IF.                                                  ALT7    
100300                                                                          
100400 0845-COMPARAR-ORDEM-FIM.                 EXIT.                   ALT7    
100500*----------------------------------------------------------------*        
100600 0846-ESCALAR-DEF                        SECTION.                 ALT7    
100700*----------------------------------------------------------------*        
100800*    OS 3 PRIMEIROS DE WS-TAB-ORDEM (JA EM ORDEM DE PPG           ALT7    
100900*    DESCENDENTE) SOBEM A TITULAR - O INDICE REAL EM WS-TAB-TIME  ALT7    
101000*    VEM DE WS-TO-IX.                                             ALT7    
101100*----------------------------------------------------------------*        
101200                                                                          
101300         SET IX-ORD TO WS-IX-A.                                   ALT7    
101400         IF WS-IX-A <= 3                                          ALT7    
101500                SET IX-TIME TO WS-TO-IX (IX-ORD)                  ALT7    
101600                IF NOT WS-TIME-CAPITAO (IX-TIME)                  ALT7    
101700                        MOVE "T" TO WS-TIME-STATUS (IX-TIME)      ALT7    
101800                END-IF                                            ALT7    
101900                ADD WS-TIME-PPG (IX-TIME) TO WS-PONTOS-TIME       ALT7    
102000         END-IF.                                                  ALT7    
102100                                                                          
102200 0846-ESCALAR-DEF-FIM.                    EXIT.                   ALT7    
102300*----------------------------------------------------------------*        
102400 0847-ESCALAR-ATA                        SECTION.                 ALT7    
102500*----------------------------------------------------------------*        
102600*    O PRIMEIRO DE WS-TAB-ORDEM (MAIOR PPG) SOBE A TITULAR.       ALT7    
102700*----------------------------------------------------------------*        
102800                                                                          
102900         SET IX-ORD TO WS-IX-A.                                   ALT7    
103000         IF WS-IX-A <= 1                                          ALT7    
103100                SET IX-TIME TO WS-TO-IX (IX-ORD)                  ALT7    
103200                IF NOT WS-TIME-CAPITAO (IX-TIME)                  ALT7    
103300                        MOVE "T" TO WS-TIME-STATUS (IX-TIME)      ALT7    
103400                END-IF                                            ALT7    
103500                ADD WS-TIME-PPG (IX-TIME) TO WS-PONTOS-TIME       ALT7    
103600         END-IF.                                                  ALT7    
103700                                                                          
103800 0847-ESCALAR-ATA-FIM.                    EXIT.                   ALT7    
103900*----------------------------------------------------------------*        
104000*----------------------------------------------------------------*        
104100*----------------------------------------------------------------*        
104200 0850-MONTAR-BANCO                       SECTION.                         
104300*----------------------------------------------------------------*        
104400*    OS RESTANTES (2 DEF, 2 ATA, 5 MEI = 9) DISPUTAM AS 6 VAGAS           
104500*    QUE FALTAM PARA COMPLETAR O ONZE - OS 6 DE MAIOR PPG SOBEM           
104600*    A TITULAR, OS 3 RESTANTES FICAM NO BANCO EM ORDEM DE PPG             
104700*    (CORRIGIDO CONFORME CHAMADO RL8820 - VIDE ALT5).             ALT5    
104800*----------------------------------------------------------------*        
104900                                                                          
105000         MOVE "S" TO WS-TROCOU.                                           
105100         PERFORM 0852-PASSADA-BANCO UNTIL NOT WS-HOUVE-TROCA.             
105200         MOVE ZERO TO WS-IX-B.                                            
105300         PERFORM 0856-CLASSIFICAR-BANCO                                   
105400                 VARYING IX-TIME FROM 1 BY 1                              
105500                 UNTIL IX-TIME > WS-QTD-TIME.                             
105600                                                                          
105700 0850-MONTAR-BANCO-FIM.                  EXIT.                            
105800*----------------------------------------------------------------*        
105900 0852-PASSADA-BANCO                       SECTION.                        
106000*----------------------------------------------------------------*        
106100                                                                          
106200         MOVE "N" TO WS-TROCOU.                                           
106300         PERFORM 0854-COMPARAR-BANCO                                      
106400                 VARYING WS-IX-A FROM 1 BY 1                              
106500                 UNTIL WS-IX-A >= WS-QTD-TIME.                            
106600                                                                          
106700 0852-PASSADA-BANCO-FIM.                  EXIT.                           
106800*----------------------------------------------------------------*        
106900 0854-COMPARAR-BANCO                      SECTION.                        
107000*----------------------------------------------------------------*        
107100                                                                          
107200         SET IX-TIME TO WS-IX-A.                                          
107300         COMPUTE WS-IX-B = WS-IX-A + 1.                                   
107400         IF WS-TIME-STATUS (WS-IX-A) = "R"                                
107500             AND WS-TIME-STATUS (WS-IX-B) = "R"                           
107600             AND WS-TIME-PPG (WS-IX-A) <                                  
107700                 WS-TIME-PPG (WS-IX-B)                                    
107800             MOVE WS-TIME-ITEM (WS-IX-A) TO                               
107900                     WS-AUX-TIME-ITEM                                     
108000             MOVE WS-TIME-ITEM (WS-IX-B) TO                               
108100                     WS-TIME-ITEM (WS-IX-A)                               
108200             MOVE WS-AUX-TIME-ITEM TO                                     
108300                     WS-TIME-ITEM (WS-IX-B)                               
108400             MOVE "S" TO WS-TROCOU                                        
108500         END-IF.                                                          
108600                                                                          
108700 0854-COMPARAR-BANCO-FIM.                 EXIT.                           
108800*----------------------------------------------------------------*        
108900 0856-CLASSIFICAR-BANCO                   SECTION.                        
109000*----------------------------------------------------------------*        
109100                                                                          
109200         IF WS-TIME-STATUS (IX-TIME) = "R"                                
109300             ADD 1 TO WS-IX-B                                             
109400             IF WS-IX-B <= 6                                              
109500                 MOVE "T" TO WS-TIME-STATUS (IX-TIME)                     
109600                 ADD WS-TIME-PPG (IX-TIME) TO WS-PONTOS-TIME              
109700             ELSE                                                         
109800                 COMPUTE WS-PONTOS-TIME =                                 
109900                         WS-PONTOS-TIME +                                 
110000                         WS-PARM-PESO-BANCO *                             
110100                         WS-TIME-PPG (IX-TIME)                            
110200             END-IF                                                       
110300         END-IF.                                                          
110400                                                                          
110500 0856-CLASSIFICAR-BANCO-FIM.              EXIT.                           
110600*----------------------------------------------------------------*        
110700 0900-IMP-MELHOR-TIME                    SECTION.                         
110800*----------------------------------------------------------------*        
110900                                                                          
111000         MOVE ZERO TO WS-LINHA-NUM.                                       
111100         PERFORM 0910-IMP-CABECALHO.                                      
111200         PERFORM 0902-IMP-1-JOGADOR                                       
111300                 VARYING WS-IX-A FROM 1 BY 1                              
111400                 UNTIL WS-IX-A > WS-QTD-MELHOR-ESCALACAO.                 
111500         PERFORM 0930-IMP-TOTAIS.                                         
111600                                                                          
111700 0900-IMP-MELHOR-TIME-FIM.               EXIT.                            
111800*----------------------------------------------------------------*        
111900 0902-IMP-1-JOGADOR                       SECTION.                        
112000*----------------------------------------------------------------*        
112100                                                                          
112200         SET IX-ME TO WS-IX-A.                                            
112300         PERFORM 0920-IMP-JOGADOR.                                        
112400                                                                          
112500 0902-IMP-1-JOGADOR-FIM.                  EXIT.                           
112600*----------------------------------------------------------------*        
112700 0910-IMP-CABECALHO                      SECTION.                         
112800*----------------------------------------------------------------*        
112900                                                                          
113000         MOVE SPACES TO REG-RELTIME.                                      
113100         MOVE "RELTIME - MELHOR ESCALACAO DA TEMPORADA" TO                
113200                 REG-RELTIME (1:40).                                      
113300         WRITE REG-RELTIME AFTER ADVANCING TOP-OF-FORM.                   
113400         MOVE SPACES TO REG-RELTIME.                                      
113500         WRITE REG-RELTIME AFTER ADVANCING 1.                             
113600                                                                          
113700 0910-IMP-CABECALHO-FIM.                 EXIT.                            
113800*----------------------------------------------------------------*        
113900 0920-IMP-JOGADOR                        SECTION.                         
114000*----------------------------------------------------------------*        
114100                                                                          
114200         MOVE SPACES TO WS-LINHA-DETALHE.                                 
114300         EVALUATE WS-ME-STATUS (IX-ME)                                    
114400             WHEN "C" MOVE "CAPITAO" TO WS-LD-ROTULO                      
114500             WHEN "T" MOVE WS-ME-POS (IX-ME) TO WS-LD-ROTULO              
114600             WHEN OTHER                                                   
114700                 STRING "RESERVA " DELIMITED BY SIZE                      
114800                         WS-ME-POS (IX-ME) DELIMITED BY SIZE              
114900                         INTO WS-LD-ROTULO                                
115000         END-EVALUATE.                                                    
115100         MOVE WS-ME-NOME (IX-ME) TO WS-LD-NOME.                           
115200         MOVE WS-ME-PPG (IX-ME)  TO WS-LD-PPG.                            
115300         MOVE WS-LINHA-DETALHE TO REG-RELTIME.                            
115400         WRITE REG-RELTIME AFTER ADVANCING 1.                             
115500                                                                          
115600 0920-IMP-JOGADOR-FIM.                   EXIT.                            
115700*----------------------------------------------------------------*        
115800 0930-IMP-TOTAIS                         SECTION.                         
115900*----------------------------------------------------------------*        
116000                                                                          
116100         MOVE SPACES TO REG-RELTIME.                                      
116200         WRITE REG-RELTIME AFTER ADVANCING 1.                             
116300         MOVE SPACES TO WS-LINHA-TOTAL.                                   
116400         MOVE "Team PPG:" TO WS-LT-ROTULO.                                
116500         MOVE WS-MELHOR-PONTOS-PONDERADO TO WS-LT-VALOR-EDT.      ALT8    
116600         MOVE WS-LT-VALOR-EDT TO WS-LT-VALOR (1:5).               ALT8    
116700         MOVE WS-LINHA-TOTAL TO REG-RELTIME.                              
116800         WRITE REG-RELTIME AFTER ADVANCING 1.                             
116900                                                                          
117000         MOVE SPACES TO WS-LINHA-TOTAL.                                   
117100         MOVE "Total Cost:" TO WS-LT-ROTULO.                              
117200         MOVE WS-MELHOR-CUSTO-TIME TO WS-LT-VALOR-EDT.            ALT8    
117300         MOVE WS-LT-VALOR-EDT TO WS-LT-VALOR (1:5).               ALT8    
117400         MOVE WS-LINHA-TOTAL TO REG-RELTIME.                              
117500         WRITE REG-RELTIME AFTER ADVANCING 1.                             
117600                                                                          
117700         MOVE SPACES TO WS-LINHA-TOTAL.                                   
117800         MOVE "Captain:" TO WS-LT-ROTULO.                                 
117900         MOVE WS-MELHOR-CAPITAO-NOME TO WS-LT-VALOR.                      
118000         MOVE WS-LINHA-TOTAL TO REG-RELTIME.                              
118100         WRITE REG-RELTIME AFTER ADVANCING 1.                             
118200                                                                          
118300         MOVE SPACES TO WS-LINHA-TOTAL.                                   
118400         MOVE "Pool Size:" TO WS-LT-ROTULO.                               
118500         MOVE WS-QTD-POOL TO WS-LT-VALOR (1:3).                           
118600         MOVE WS-LINHA-TOTAL TO REG-RELTIME.                              
118700         WRITE REG-RELTIME AFTER ADVANCING 1.                             
118800                                                                          
118900         MOVE SPACES TO WS-LINHA-TOTAL.                                   
119000         MOVE "Iterations:" TO WS-LT-ROTULO.                              
119100         MOVE WS-QTD-ITERACOES-VENCEDORA TO WS-LT-VALOR (1:5).            
119200         MOVE WS-LINHA-TOTAL TO REG-RELTIME.                              
119300         WRITE REG-RELTIME AFTER ADVANCING 1.                             
119400                                                                          
119500 0930-IMP-TOTAIS-FIM.                    EXIT.                            
119600*----------------------------------------------------------------*        
119700 0300-FINALIZAR                          SECTION.                         
119800*----------------------------------------------------------------*        
119900                                                                          
120000         DISPLAY "===== RELTIME - ESTATISTICA =====".                     
120100         DISPLAY "TENTATIVAS EXECUTADAS.......: " ACU-TENTATIVAS.         
120200         DISPLAY "TENTATIVAS FRACASSADAS.......: "                        
120300                 ACU-TENTATIVAS-FALHAS.                                   
120400         DISPLAY "MELHOR SOMA DE PPG DO TIME..: "                         
120500                 WS-MELHOR-PONTOS-TIME.                                   
120600         DISPLAY "MELHOR PONTUACAO PONDERADA..: "                         
120700                 WS-MELHOR-PONTOS-PONDERADO.                              
120800         CLOSE LIMPO                                                      
120900               RELTIME.                                                   
121000                                                                          
121100 0300-FINALIZAR-FIM.                     EXIT.                            
121200*----------------------------------------------------------------*        
121300 9999-TRATA-ERRO                         SECTION.                         
121400*----------------------------------------------------------------*        
121500                                                                          
121600         DISPLAY "===== ERRO NO PROGRAMA " WS-NOME-PROGRAMA               
121700             " =====".                                                    
121800         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.                     
121900         DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.                        
122000         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.                          
122100         GOBACK.                                                          
122200                                                                          
122300 9999-TRATA-ERRO-FIM.                    EXIT.                            
122400*----------------------------------------------------------------*        
